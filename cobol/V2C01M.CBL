000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C01M                                              *
000400*                                                                *
000500*  FECHA CREACION: 10/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200*  DESCRIPCION: CONTROLADOR DE LOTE. INVOCA EN SECUENCIA A CADA  *
001300*               UNO DE LOS SIETE PROGRAMAS DE IMPORTACION Y      *
001400*               EMITE EL RESUMEN CONSOLIDADO DE LA CORRIDA       *
001500*                                                                *
001600******************************************************************
001700* DOCUMENTACION.                                                 *
001800* ------------------                                             *
001900* ESTE PROGRAMA SUSTITUYE AL ANTIGUO MENU DE TRANSACCIONES CICS  *
002000* DE LA APLICACION V1. AQUI NO HAY TERMINAL NI OPCION DE USUARIO;*
002100* LA "OPCION" A EJECUTAR ES SIEMPRE LA CORRIDA COMPLETA DE LAS   *
002200* SIETE CASAS DE CAMBIO SOPORTADAS, EN EL ORDEN FIJO DE LA TABLA *
002300* CT-TB-PROGRAMAS. CADA SUBPROGRAMA ABRE Y CIERRA SUS PROPIOS    *
002400* ARCHIVOS Y TERMINA CON GOBACK, DEVOLVIENDO EL CONTROL AQUI     *
002500******************************************************************
002600*        L O G    D E   M O D I F I C A C I O N E S              *
002700******************************************************************
002800*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002900*  ----------  ---------------  --------  ---------------------- *
003000*  10/03/1999  R.FACTORIA       V2T0002   CREACION ORIGINAL,     *
003100*              REEMPLAZA EL MENU CICS V11C01M DE LA APLICACION V1*
003200*  23/08/1999  R.FACTORIA       V2T0034   AGREGA V2C016 (OKEX) Y *
003300*              V2C017 (SHAKEPAY) A LA TABLA DE LA CORRIDA        *
003400*  05/12/2003  J.RONDON         V2T0063   RESUMEN CONSOLIDADO    *
003500*              INDICA CUANTOS PROGRAMAS TERMINARON SIN ABRIR     *
003600*  22/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: SELLO DE   *
003700*              FECHA DE CORRIDA CON SIGLO COMPLETO EN EL BANNER  *
003800*  08/03/2006  L.MENDEZ         V2T0080   CONVIERTE EL DESPACHO  *
003900*              DE LOS SIETE PROGRAMAS A PARRAFO CONTADO          *
004000******************************************************************
004100******************************************************************
004200*                                                                *
004300*         I D E N T I F I C A T I O N   D I V I S I O N          *
004400*                                                                *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700*
004800 PROGRAM-ID.   V2C01M.
004900 AUTHOR.       R FACTORIA.
005000 INSTALLATION. FACTORIA.
005100 DATE-WRITTEN. 10/03/1999.
005200 DATE-COMPILED.
005300 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005400******************************************************************
005500*                                                                *
005600*        E N V I R O N M E N T         D I V I S I O N           *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700******************************************************************
006800*                                                                *
006900*                D A T A            D I V I S I O N              *
007000*                                                                *
007100******************************************************************
007200 DATA DIVISION.
007300*
007400 WORKING-STORAGE SECTION.
007500******************************************************************
007600*                        AREA DE CONTANTES                       *
007700******************************************************************
007800 01  CT-CONTANTES.
007900*    TABLA DE PROGRAMAS DE IMPORTACION, UNO POR CASA DE CAMBIO,
008000*    EN EL ORDEN FIJO EN QUE SE EJECUTAN CADA CORRIDA DE LOTE
008100     05  CT-TB-PROGRAMAS.
008200         10  FILLER                  PIC X(08) VALUE 'V2C011'.
008300         10  FILLER                  PIC X(08) VALUE 'V2C012'.
008400         10  FILLER                  PIC X(08) VALUE 'V2C013'.
008500         10  FILLER                  PIC X(08) VALUE 'V2C014'.
008600         10  FILLER                  PIC X(08) VALUE 'V2C015'.
008700         10  FILLER                  PIC X(08) VALUE 'V2C016'.
008800         10  FILLER                  PIC X(08) VALUE 'V2C017'.
008900     05  CT-CANT-PROGRAMAS           PIC S9(03) COMP VALUE +7.
009000     05  CT-SIGLO-ACTUAL             PIC 9(02) VALUE 19.
009100******************************************************************
009200*                AREA DE VARIABLES AUXILIARES                   *
009300******************************************************************
009400 01  WS-VARIABLES-AUXILIARES.
009500     05  WS-TB-PROGRAMAS REDEFINES CT-TB-PROGRAMAS.
009600         10  WS-NOM-PROGRAMA          PIC X(08)
009700                                  OCCURS 7 TIMES
009800                               INDEXED BY WS-IX-PROG.
009900     05  WS-TB-PROGRAMAS-PIEZAS REDEFINES CT-TB-PROGRAMAS.
010000         10  WS-NOMBRE-PIEZAS     OCCURS 7 TIMES
010100                               INDEXED BY WS-IX-PIEZA.
010200             20  WS-NP-FAMILIA        PIC X(04).
010300             20  WS-NP-SUFIJO         PIC X(04).
010400     05  WS-FECHA-CORRIDA            PIC X(08).
010500     05  WS-FECHA-PIEZAS REDEFINES WS-FECHA-CORRIDA.
010600         10  WS-FC-SIGLO              PIC 9(02).
010700         10  WS-FC-ANO                PIC 9(02).
010800         10  WS-FC-MES                PIC 9(02).
010900         10  WS-FC-DIA                PIC 9(02).
011000******************************************************************
011100*                    AREA  DE  INDICES                           *
011200******************************************************************
011300 01  IN-INDICES.
011400     05  IN-PROGRAMAS-EJECUTADOS      PIC S9(03) COMP
011500                                               VALUE ZEROES.
011600*
011700 PROCEDURE DIVISION.
011800*
011900 MAINLINE.
012000*
012100     PERFORM 1000-INICIO
012200        THRU 1000-INICIO-EXIT
012300*
012400     PERFORM 2000-PROCESO
012500        THRU 2000-PROCESO-EXIT
012600*
012700     PERFORM 3000-FIN
012800        THRU 3000-FIN-EXIT
012900*
013000     GOBACK
013100     .
013200******************************************************************
013300*                         1000-INICIO                            *
013400*   EL SELLO DE FECHA DEL BANNER SE ARMA A MANO (SIN FUNCTION    *
013500*   CURRENT-DATE) A PARTIR DEL PARAMETRO DE SIGLO DEL SHOP       *
013600******************************************************************
013700 1000-INICIO.
013800*
013900     MOVE ZEROES                       TO WS-FECHA-CORRIDA
014000     MOVE CT-SIGLO-ACTUAL               TO WS-FC-SIGLO
014100*
014200     DISPLAY '==================================================='
014300     DISPLAY 'V2C01M - INICIO DE LA CORRIDA DE IMPORTACION V2'
014400     DISPLAY '==================================================='
014500*
014600     .
014700 1000-INICIO-EXIT.
014800     EXIT.
014900******************************************************************
015000*                        2000-PROCESO                            *
015100*   INVOCA, EN EL ORDEN DE LA TABLA, A CADA PROGRAMA DE          *
015200*   IMPORTACION. CADA UNO ABRE SUS PROPIOS ARCHIVOS Y DEVUELVE   *
015300*   EL CONTROL AQUI AL TERMINAR (GOBACK DEL SUBPROGRAMA)         *
015400******************************************************************
015500 2000-PROCESO.
015600*
015700     SET WS-IX-PROG                    TO 1
015800     SET WS-IX-PIEZA                   TO 1
015900     PERFORM 2100-EJECUTAR-PROGRAMA
016000        THRU 2100-EJECUTAR-PROGRAMA-EXIT                       V2T0080
016100        UNTIL WS-IX-PROG GREATER THAN CT-CANT-PROGRAMAS
016200*
016300     .
016400 2000-PROCESO-EXIT.
016500     EXIT.
016600******************************************************************
016700*                     2100-EJECUTAR-PROGRAMA                      *
016800*   DESPACHA UN PROGRAMA DE LA TABLA POR INVOCACION, EN VEZ DE     *
016900*   UN PERFORM EN LINEA (V2T0080 - AUDITORIA Y2K DE ESTE PARRAFO)  *
017000******************************************************************
017100 2100-EJECUTAR-PROGRAMA.
017200*
017300     DISPLAY 'V2C01M - EJECUTANDO FAMILIA '
017400             WS-NP-FAMILIA (WS-IX-PIEZA)
017500             ' SUFIJO '
017600             WS-NP-SUFIJO (WS-IX-PIEZA)
017700             ': ' WS-NOM-PROGRAMA (WS-IX-PROG)
017800     CALL WS-NOM-PROGRAMA (WS-IX-PROG)
017900     ADD 1                         TO IN-PROGRAMAS-EJECUTADOS
018000     SET WS-IX-PROG                UP BY 1
018100     SET WS-IX-PIEZA               UP BY 1
018200     .
018300 2100-EJECUTAR-PROGRAMA-EXIT.
018400     EXIT.
018500******************************************************************
018600*                            3000-FIN                            *
018700******************************************************************
018800 3000-FIN.
018900*
019000     DISPLAY '==================================================='
019100     DISPLAY 'V2C01M - FIN DE LA CORRIDA DE IMPORTACION V2'
019200     DISPLAY 'V2C01M - PROGRAMAS EJECUTADOS: '
019300             IN-PROGRAMAS-EJECUTADOS
019400     DISPLAY '         (VER EL RESUMEN DE CADA UNO MAS ARRIBA)'
019500     DISPLAY '==================================================='
019600*
019700     .
019800 3000-FIN-EXIT.
019900     EXIT.

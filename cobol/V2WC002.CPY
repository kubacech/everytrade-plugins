000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC002                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: PATA RELACIONADA DEL CLUSTER DE TRANSACCION DE   *
000800*               SALIDA (COMISION O BONIFICACION), 0 A 2 POR      *
000900*               CLUSTER                                          *
001000*                                                                *
001100******************************************************************
001200*    L O G   D E   M O D I F I C A C I O N E S                   *
001300******************************************************************
001400*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001500*  ----------  ---------------  --------  ---------------------- *
001600*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001700******************************************************************
001800 01  V2WC002-PATA-RELACIONADA.
001900     05  V2W2-UID                    PIC X(70).
002000     05  V2W2-EXECUTED               PIC X(19).
002100     05  V2W2-BASE-CURRENCY          PIC X(05).
002200     05  V2W2-QUOTE-CURRENCY         PIC X(05).
002300     05  V2W2-LEG-TYPE               PIC X(10).
002400         88  V2W2-88-ES-FEE                  VALUE 'FEE'.
002500         88  V2W2-88-ES-REBATE               VALUE 'REBATE'.
002600     05  V2W2-AMOUNT                 PIC S9(13)V9(08) COMP-3.
002700     05  V2W2-LEG-CURRENCY           PIC X(05).
002800     05  FILLER                      PIC X(49).

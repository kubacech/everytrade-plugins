000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC012                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO EVERYTRADE NATIVO   *
000800*               V1 (7 COLUMNAS, SIN ENCABEZADO)                  *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC012-FILA-EVERYTRADE-V1.
001800     05  V2W12-UID                   PIC X(64).
001900     05  V2W12-DATE                  PIC X(19).
002000     05  V2W12-SYMBOL                PIC X(11).
002100     05  V2W12-ACTION                PIC X(10).
002200     05  V2W12-QUANTY                PIC X(18).
002300     05  V2W12-PRICE                 PIC X(18).
002400     05  V2W12-FEE                   PIC X(18).
002500     05  FILLER                      PIC X(15).

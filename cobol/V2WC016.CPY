000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC016                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO OKEX V1 (10         *
000800*               COLUMNAS, CON ENCABEZADO Y BOM UTF-8)            *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC016-FILA-OKEX.
001800     05  V2W16-ORDER-ID              PIC X(20).
001900     05  V2W16-TRADE-ID              PIC X(20).
002000     05  V2W16-TRADE-TIME            PIC X(19).
002100     05  V2W16-PAIRS                 PIC X(11).
002200     05  V2W16-AMOUNT                PIC X(18).
002300     05  V2W16-PRICE                 PIC X(18).
002400     05  V2W16-TOTAL                 PIC X(30).
002500     05  V2W16-TAKER-MAKER           PIC X(06).
002600     05  V2W16-FEE                   PIC X(30).
002700     05  V2W16-UNIT                  PIC X(05).
002800     05  FILLER                      PIC X(15).

000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC001                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: PATA PRINCIPAL DEL CLUSTER DE TRANSACCION DE     *
000800*               SALIDA (COMPRA, VENTA, DEPOSITO O RETIRO)        *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC001-PATA-PRINCIPAL.
001800     05  V2W1-UID                    PIC X(64).
001900     05  V2W1-EXECUTED               PIC X(19).
002000     05  REDEFINES V2W1-EXECUTED.
002100         10  V2W1-EXEC-ANO           PIC X(04).
002200         10  FILLER                  PIC X(01).
002300         10  V2W1-EXEC-MES           PIC X(02).
002400         10  FILLER                  PIC X(01).
002500         10  V2W1-EXEC-DIA           PIC X(02).
002600         10  FILLER                  PIC X(01).
002700         10  V2W1-EXEC-HOR           PIC X(02).
002800         10  FILLER                  PIC X(01).
002900         10  V2W1-EXEC-MIN           PIC X(02).
003000         10  FILLER                  PIC X(01).
003100         10  V2W1-EXEC-SEG           PIC X(02).
003200     05  V2W1-BASE-CURRENCY          PIC X(05).
003300     05  V2W1-QUOTE-CURRENCY         PIC X(05).
003400     05  V2W1-ACTION                 PIC X(10).
003500     05  V2W1-QUANTITY               PIC S9(13)V9(08) COMP-3.
003600     05  V2W1-UNIT-PRICE             PIC S9(13)V9(08) COMP-3.
003700     05  V2W1-ADDRESS                PIC X(128).
003800     05  FILLER                      PIC X(10).

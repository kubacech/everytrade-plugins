000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC004                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: TABLA DE MONEDAS Y PARES SOPORTADOS PARA LA      *
000800*               RUTINA COMPARTIDA DE VALIDACION V2C900. LAS      *
000900*               TABLAS SE CARGAN POR REDEFINES DE UNA LISTA DE   *
001000*               LITERALES, AL ESTILO DE LAS TABLAS DE PARAMETROS *
001100*               FIJOS DEL APLICATIVO V1                          *
001200*                                                                *
001300******************************************************************
001400*    L O G   D E   M O D I F I C A C I O N E S                   *
001500******************************************************************
001600*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001700*  ----------  ---------------  --------  ---------------------- *
001800*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001900******************************************************************
002000 01  V2W4-MONEDAS-LISTA.
002100     05  FILLER                      PIC X(05) VALUE 'BTC'.
002200     05  FILLER                      PIC X(05) VALUE 'ETH'.
002300     05  FILLER                      PIC X(05) VALUE 'LTC'.
002400     05  FILLER                      PIC X(05) VALUE 'XRP'.
002500     05  FILLER                      PIC X(05) VALUE 'XMR'.
002600     05  FILLER                      PIC X(05) VALUE 'USDT'.
002700     05  FILLER                      PIC X(05) VALUE 'BCH'.
002800     05  FILLER                      PIC X(05) VALUE 'DASH'.
002900     05  FILLER                      PIC X(05) VALUE 'ADA'.
003000     05  FILLER                      PIC X(05) VALUE 'DOGE'.
003100     05  FILLER                      PIC X(05) VALUE 'USD'.
003200     05  FILLER                      PIC X(05) VALUE 'EUR'.
003300     05  FILLER                      PIC X(05) VALUE 'CZK'.
003400     05  FILLER                      PIC X(05) VALUE 'CAD'.
003500     05  FILLER                      PIC X(05) VALUE 'GBP'.
003600 01  V2W4-TB-MONEDAS REDEFINES V2W4-MONEDAS-LISTA.
003700     05  V2W4-MON-OCU                PIC X(05) OCCURS 15 TIMES
003800                          INDEXED BY V2W4-IX-MON.
003900*
004000 01  V2W4-FIAT-LISTA.
004100     05  FILLER                      PIC X(05) VALUE 'USD'.
004200     05  FILLER                      PIC X(05) VALUE 'EUR'.
004300     05  FILLER                      PIC X(05) VALUE 'CZK'.
004400     05  FILLER                      PIC X(05) VALUE 'CAD'.
004500     05  FILLER                      PIC X(05) VALUE 'GBP'.
004600 01  V2W4-TB-FIAT REDEFINES V2W4-FIAT-LISTA.
004700     05  V2W4-FIAT-OCU               PIC X(05) OCCURS 5 TIMES
004800                          INDEXED BY V2W4-IX-FIAT.
004900*
005000 01  V2W4-PARES-LISTA.
005100     05  FILLER                      PIC X(10) VALUE 'BTC  USD  '.
005200     05  FILLER                      PIC X(10) VALUE 'BTC  EUR  '.
005300     05  FILLER                      PIC X(10) VALUE 'BTC  CZK  '.
005400     05  FILLER                      PIC X(10) VALUE 'ETH  USD  '.
005500     05  FILLER                      PIC X(10) VALUE 'ETH  BTC  '.
005600     05  FILLER                      PIC X(10) VALUE 'LTC  USD  '.
005700     05  FILLER                      PIC X(10) VALUE 'LTC  BTC  '.
005800     05  FILLER                      PIC X(10) VALUE 'XRP  BTC  '.
005900     05  FILLER                      PIC X(10) VALUE 'XRP  USD  '.
006000     05  FILLER                      PIC X(10) VALUE 'XMR  XRP  '.
006100     05  FILLER                      PIC X(10) VALUE 'XMR  BTC  '.
006200     05  FILLER                      PIC X(10) VALUE 'USDT USD  '.
006300     05  FILLER                      PIC X(10) VALUE 'BCH  USD  '.
006400     05  FILLER                      PIC X(10) VALUE 'BCH  BTC  '.
006500     05  FILLER                      PIC X(10) VALUE 'DASH USD  '.
006600     05  FILLER                      PIC X(10) VALUE 'DASH BTC  '.
006700     05  FILLER                      PIC X(10) VALUE 'ADA  USD  '.
006800     05  FILLER                      PIC X(10) VALUE 'ADA  BTC  '.
006900     05  FILLER                      PIC X(10) VALUE 'DOGE USD  '.
007000     05  FILLER                      PIC X(10) VALUE 'DOGE BTC  '.
007100     05  FILLER                      PIC X(10) VALUE 'BTC  GBP  '.
007200     05  FILLER                      PIC X(10) VALUE 'ETH  EUR  '.
007300     05  FILLER                      PIC X(10) VALUE 'LTC  EUR  '.
007400     05  FILLER                      PIC X(10) VALUE 'XRP  EUR  '.
007500 01  V2W4-TB-PARES REDEFINES V2W4-PARES-LISTA.
007600     05  V2W4-PAR-OCU OCCURS 24 TIMES
007700                          INDEXED BY V2W4-IX-PAR.
007800         10  V2W4-PAR-BASE            PIC X(05).
007900         10  V2W4-PAR-QUOTE           PIC X(05).
008000*
008100 01  V2W4-CONTADORES.
008200     05  V2W4-CANT-MONEDAS           PIC S9(03) COMP VALUE +15.
008300     05  V2W4-CANT-FIAT              PIC S9(03) COMP VALUE +5.
008400     05  V2W4-CANT-PARES             PIC S9(03) COMP VALUE +24.
008500     05  FILLER                      PIC X(06).

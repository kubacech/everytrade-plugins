000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC014                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO EVERYTRADE NATIVO   *
000800*               V3.1 (12 COLUMNAS, AGREGA ADDRESS_FROM/TO)       *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC014-FILA-EVERYTRADE-V31.
001800     05  V2W14-UID                   PIC X(64).
001900     05  V2W14-DATE                  PIC X(19).
002000     05  V2W14-SYMBOL                PIC X(11).
002100     05  V2W14-ACTION                PIC X(10).
002200     05  V2W14-QUANTY                PIC X(18).
002300     05  V2W14-PRICE                 PIC X(18).
002400     05  V2W14-FEE                   PIC X(18).
002500     05  V2W14-FEE-CCY               PIC X(06).
002600     05  V2W14-REBATE                PIC X(18).
002700     05  V2W14-REBATE-CCY            PIC X(06).
002800     05  V2W14-ADDRESS-FROM          PIC X(128).
002900     05  V2W14-ADDRESS-TO            PIC X(128).
003000     05  FILLER                      PIC X(15).

000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC015                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO BITTREX V3 (17      *
000800*               COLUMNAS, CON ENCABEZADO)                       *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC015-FILA-BITTREX.
001800     05  V2W15-UUID                  PIC X(20).
001900     05  V2W15-EXCHANGE              PIC X(11).
002000     05  V2W15-TIMESTAMP             PIC X(22).
002100     05  V2W15-ORDERTYPE             PIC X(24).
002200     05  V2W15-LIMIT                 PIC X(18).
002300     05  V2W15-QUANTITY              PIC X(18).
002400     05  V2W15-QUANTITYREMAINING     PIC X(18).
002500     05  V2W15-COMMISSION            PIC X(18).
002600     05  V2W15-PRICE                 PIC X(18).
002700     05  V2W15-PRICEPERUNIT          PIC X(18).
002800     05  V2W15-ISCONDITIONAL         PIC X(05).
002900     05  V2W15-CONDITION             PIC X(10).
003000     05  V2W15-CONDITIONTARGET       PIC X(18).
003100     05  V2W15-IMMEDIATEORCANCEL     PIC X(05).
003200     05  V2W15-CLOSED                PIC X(22).
003300     05  V2W15-TIMEINFORCETYPEID     PIC X(05).
003400     05  V2W15-TIMEINFORCE           PIC X(24).
003500     05  FILLER                      PIC X(10).

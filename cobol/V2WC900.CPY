000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC900                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: AREA DE PARAMETROS PARA LA LLAMADA A LA RUTINA   *
000800*               COMPARTIDA DE VALIDACION V2C900 (PAR DE MONEDAS, *
000900*               FECHA Y MONTO)                                   *
001000*                                                                *
001100******************************************************************
001200*    L O G   D E   M O D I F I C A C I O N E S                   *
001300******************************************************************
001400*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001500*  ----------  ---------------  --------  ---------------------- *
001600*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001700******************************************************************
001800 01  V2WC900-PARAMETROS.
001900     05  V2R9-OPCION                 PIC X(01).
002000         88  V2R9-88-VALIDAR-PAR             VALUE '1'.
002100         88  V2R9-88-VALIDAR-FECHA           VALUE '2'.
002200         88  V2R9-88-VALIDAR-MONTO           VALUE '3'.
002300     05  V2R9-BASE-ENTRA             PIC X(05).
002400     05  V2R9-QUOTE-ENTRA            PIC X(05).
002500     05  V2R9-FECHA-ENTRA            PIC X(25).
002600     05  V2R9-MASCARA-FECHA          PIC X(12).
002700     05  V2R9-MONTO-ENTRA            PIC S9(13)V9(08) COMP-3.
002800     05  V2R9-FECHA-SALE             PIC X(19).
002900     05  V2R9-CDRETORN               PIC X(02).
003000         88  V2R9-88-OK                      VALUE '00'.
003100         88  V2R9-88-PAR-INVALIDO            VALUE '10'.
003200         88  V2R9-88-FECHA-INVALIDA          VALUE '20'.
003300         88  V2R9-88-MONTO-INVALIDO          VALUE '30'.
003400     05  FILLER                      PIC X(15).

000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC011                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO COINMATE (10        *
000800*               COLUMNAS, CON ENCABEZADO EN INGLES O CHECO)      *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC011-FILA-COINMATE.
001800     05  V2W11-ID                    PIC X(20).
001900     05  V2W11-DATE                  PIC X(19).
002000     05  V2W11-TYPE                  PIC X(12).
002100     05  V2W11-AMOUNT                PIC X(18).
002200     05  V2W11-AMOUNT-CCY            PIC X(06).
002300     05  V2W11-PRICE                 PIC X(18).
002400     05  V2W11-PRICE-CCY             PIC X(06).
002500     05  V2W11-FEE                   PIC X(18).
002600     05  V2W11-FEE-CCY               PIC X(06).
002700     05  V2W11-STATUS                PIC X(10).
002800     05  FILLER                      PIC X(15).

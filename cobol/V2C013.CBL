000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C013                                              *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO EVERYTRADE FORMATO NATIVO V3 (10  *
001600*  COLUMNAS, SIN ENCABEZADO, AGREGA FEE_CURRENCY Y REBATE)       *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO V3 DE EVERYTRADE. CADA FILA    *
001900*  PUEDE GENERAR UN CUMULO DE COMPRA/VENTA CON HASTA DOS PATAS   *
002000*  RELACIONADAS (COMISION Y REBATE), O BIEN UNA FILA INDEPEN-    *
002100*  DIENTE DE SOLO COMISION O SOLO REBATE, SEGUN LA ACCION.       *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002600*  ----------  ---------------  --------  ---------------------- *
002700*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
002800*  09/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
002900*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003000*  22/06/1999  R.FACTORIA       V2T0019   AGREGA ACCIONES FEE Y  *
003100*              REBATE COMO FILAS INDEPENDIENTES (REGLA E3.5)     *
003200*  30/09/2003  J.RONDON         V2T0052   VALIDA MONEDA DE LA    *
003300*              COMISION/REBATE CONTRA BASE O QUOTE (E3.3/E3.4)   *
003400*  10/01/2006  L.MENDEZ         V2T0074   AGREGA PIEZAS REDEFINES*
003500*              ACCION Y RECHAZO SIN ALTERAR EL PARSEO            *
003600*  14/02/2006  L.MENDEZ         V2T0077   EXTIENDE LA VALIDACION *
003700*              DE MONEDA DE COMISION/REBATE A LAS FILAS FEE Y    *
003800*              REBATE INDEPENDIENTES (REGLA E3.5)                *
003900******************************************************************
004000******************************************************************
004100*                                                                *
004200*         I D E N T I F I C A T I O N   D I V I S I O N          *
004300*                                                                *
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600*
004700 PROGRAM-ID.   V2C013.
004800 AUTHOR.       R FACTORIA.
004900 INSTALLATION. FACTORIA.
005000 DATE-WRITTEN. 12/03/1999.
005100 DATE-COMPILED.
005200 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005300******************************************************************
005400*                                                                *
005500*        E N V I R O N M E N T         D I V I S I O N           *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800*
006900     SELECT V2F-EVERYTRADE  ASSIGN TO EVERYT03
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FST-ENTRADA.
007200*
007300     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-FST-SAL-PPAL.
007600*
007700     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-FST-SAL-REL.
008000*
008100     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-FST-PROBLEMAS.
008400******************************************************************
008500*                                                                *
008600*                D A T A            D I V I S I O N              *
008700*                                                                *
008800******************************************************************
008900 DATA DIVISION.
009000*
009100 FILE SECTION.
009200*
009300 FD  V2F-EVERYTRADE
009400     RECORDING MODE IS F.
009500 01  V2WC013-FILA-EVERYTRADE-V3.
009600     COPY V2WC013.
009700*
009800 FD  V2F-SALIDA-PPAL
009900     RECORDING MODE IS F.
010000 01  V2WC001-PATA-PRINCIPAL.
010100     COPY V2WC001.
010200*
010300 FD  V2F-SALIDA-REL
010400     RECORDING MODE IS F.
010500 01  V2WC002-PATA-RELACIONADA.
010600     COPY V2WC002.
010700*
010800 FD  V2F-PROBLEMAS
010900     RECORDING MODE IS F.
011000 01  V2WC003-PROBLEMA-PARSEO.
011100     COPY V2WC003.
011200******************************************************************
011300*         W O R K I N G   S T O R A G E   S E C T I O N          *
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*                  AREA DE VARIABLES AUXILIARES                  *
011800******************************************************************
011900 01  WS-VARIABLES-AUXILIARES.
012000     05  WS-FST-ENTRADA               PIC X(02).
012100     05  WS-FST-SAL-PPAL               PIC X(02).
012200     05  WS-FST-SAL-REL                PIC X(02).
012300     05  WS-FST-PROBLEMAS              PIC X(02).
012400*
012500     05  WS-ACCION-MAY                 PIC X(10).
012600     05  WS-ACCION-PIEZAS REDEFINES WS-ACCION-MAY.                V2T0074 
012700         10  WS-AM-MITAD-1                PIC X(05).
012800         10  WS-AM-MITAD-2                PIC X(05).
012900     05  WS-BASE-CCY                   PIC X(05).
013000     05  WS-QUOTE-CCY                   PIC X(05).
013100     05  WS-FEE-CCY                     PIC X(05).
013200     05  WS-REBATE-CCY                  PIC X(05).
013300     05  WS-RAZON-RECHAZO               PIC X(80).
013400     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.              V2T0074 
013500         10  WS-RAZON-MITAD-1             PIC X(40).
013600         10  WS-RAZON-MITAD-2             PIC X(40).
013700*
013800*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
013900     05  WS-MONTO-TEXTO                PIC X(18).
014000     05  WS-MONTO-SIN-SIGNO             PIC X(18).
014100     05  WS-MONTO-PARTE-ENT             PIC X(14)
014200                                JUSTIFIED RIGHT.
014300     05  WS-MONTO-PARTE-DEC             PIC X(08).
014400     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
014500     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.      V2T0074 
014600         10  WS-MD-ENTERO                 PIC 9(13).
014700         10  WS-MD-DECIMAL                PIC 9(08).
014800     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
014900*
015000     05  WS-MONTO-QUANTY                PIC S9(13)V9(08) COMP-3.
015100     05  WS-MONTO-PRICE                 PIC S9(13)V9(08) COMP-3.
015200     05  WS-MONTO-FEE                   PIC S9(13)V9(08) COMP-3.
015300     05  WS-MONTO-REBATE                PIC S9(13)V9(08) COMP-3.
015400******************************************************************
015500*                    AREA  DE  SWITCHES                          *
015600******************************************************************
015700 01  SW-SWITCHES.
015800     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
015900         88  FIN-ARCHIVO                        VALUE 'S'.
016000         88  NO-FIN-ARCHIVO                     VALUE 'N'.
016100     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
016200         88  SI-REGISTRO-VALIDO                VALUE 'S'.
016300         88  NO-REGISTRO-VALIDO                VALUE 'N'.
016400     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
016500         88  MONTO-NEGATIVO                     VALUE 'S'.
016600         88  MONTO-POSITIVO                     VALUE 'N'.
016700     05  SW-ACCION-CLASE                PIC X(01) VALUE SPACE.
016800         88  ACCION-ES-COMPRAVENTA              VALUE 'P'.
016900         88  ACCION-ES-FEE-SOLA                 VALUE 'F'.
017000         88  ACCION-ES-REBATE-SOLA               VALUE 'R'.
017100******************************************************************
017200*                        AREA DE CONTANTES                       *
017300******************************************************************
017400 01  CT-CONTANTES.
017500     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C013'.
017600     05  CT-ACCION-BUY                  PIC X(10) VALUE 'BUY'.
017700     05  CT-ACCION-SELL                 PIC X(10) VALUE 'SELL'.
017800     05  CT-ACCION-FEE                   PIC X(10) VALUE 'FEE'.
017900     05  CT-ACCION-REBATE                PIC X(10) VALUE 'REBATE'.
018000     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
018100     05  CT-MINUSCULAS                  PIC X(26) VALUE
018200                             'abcdefghijklmnopqrstuvwxyz'.
018300     05  CT-MAYUSCULAS                  PIC X(26) VALUE
018400                             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018500******************************************************************
018600*                AREA DE MENSAJES                                *
018700******************************************************************
018800 01  ME-MENSAJES-ERROR.
018900     05  ME-TIPO-INVALIDO              PIC X(40) VALUE
019000         'Unsupported transaction type: '.
019100     05  ME-CANTIDAD-CERO               PIC X(40) VALUE
019200         'Quantity can not be zero.'.
019300     05  ME-PRECIO-CERO                 PIC X(40) VALUE
019400         'Price can not be zero.'.
019500******************************************************************
019600*                        AREA DE INDICES                         *
019700******************************************************************
019800 01  IN-INDICES.
019900     05  IN-REG-LEIDOS                  PIC S9(07) COMP
020000                                                 VALUE ZEROES.
020100     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
020200                                                 VALUE ZEROES.
020300     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
020400                                                 VALUE ZEROES.
020500******************************************************************
020600*                    COPYS UTILIZADAS                            *
020700******************************************************************
020800     COPY V2WC900.
020900*
021000 PROCEDURE DIVISION.
021100*
021200 MAINLINE.
021300*
021400     PERFORM 1000-INICIO
021500        THRU 1000-INICIO-EXIT
021600*
021700     PERFORM 2000-PROCESO
021800        THRU 2000-PROCESO-EXIT
021900        UNTIL FIN-ARCHIVO
022000*
022100     PERFORM 3000-FIN
022200        THRU 3000-FIN-EXIT
022300*
022400     GOBACK
022500     .
022600******************************************************************
022700*                         1000-INICIO                            *
022800******************************************************************
022900 1000-INICIO.
023000*
023100     OPEN INPUT  V2F-EVERYTRADE
023200     OPEN EXTEND V2F-SALIDA-PPAL
023300     OPEN EXTEND V2F-SALIDA-REL
023400     OPEN EXTEND V2F-PROBLEMAS
023500*
023600     IF  WS-FST-ENTRADA NOT = '00'
023700         DISPLAY 'V2C013 - ERROR ABRIENDO ENTRADA: '
023800                 WS-FST-ENTRADA
023900         SET FIN-ARCHIVO               TO TRUE
024000     ELSE
024100         PERFORM 2900-LEER-SIGUIENTE
024200            THRU 2900-LEER-SIGUIENTE-EXIT
024300     END-IF
024400*
024500     .
024600 1000-INICIO-EXIT.
024700     EXIT.
024800******************************************************************
024900*                        2000-PROCESO                            *
025000******************************************************************
025100 2000-PROCESO.
025200*
025300     ADD 1                             TO IN-REG-LEIDOS
025400     SET SI-REGISTRO-VALIDO            TO TRUE
025500     MOVE SPACE                         TO SW-ACCION-CLASE
025600     MOVE SPACES                       TO WS-RAZON-RECHAZO
025700*
025800     PERFORM 2100-VALIDAR-REGISTRO
025900        THRU 2100-VALIDAR-REGISTRO-EXIT
026000*
026100     IF  SI-REGISTRO-VALIDO
026200         PERFORM 2400-CONVERTIR-MONTOS
026300            THRU 2400-CONVERTIR-MONTOS-EXIT
026400         PERFORM 2450-VALIDAR-MONTOS
026500            THRU 2450-VALIDAR-MONTOS-EXIT
026600     END-IF
026700*
026800     IF  SI-REGISTRO-VALIDO
026900         EVALUATE TRUE
027000             WHEN ACCION-ES-COMPRAVENTA
027100                 PERFORM 2500-CONSTRUIR-PATA-PPAL
027200                    THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
027300                 PERFORM 2600-CONSTRUIR-PATA-FEE
027400                    THRU 2600-CONSTRUIR-PATA-FEE-EXIT
027500                 PERFORM 2650-CONSTRUIR-PATA-REBATE
027600                    THRU 2650-CONSTRUIR-PATA-REBATE-EXIT
027700             WHEN ACCION-ES-FEE-SOLA
027800                 PERFORM 2680-CONSTRUIR-FEE-INDEPENDIENTE
027900                    THRU 2680-CONSTRUIR-FEE-INDEPENDIENTE-EXIT
028000             WHEN ACCION-ES-REBATE-SOLA
028100                 PERFORM 2690-CONSTRUIR-REBATE-INDEPEND
028200                    THRU 2690-CONSTRUIR-REBATE-INDEPEND-EXIT
028300         END-EVALUATE
028400     END-IF
028500*
028600     IF  SI-REGISTRO-VALIDO
028700         ADD 1                         TO IN-REG-CONVERTIDOS
028800     ELSE
028900         PERFORM 2700-REGISTRAR-PROBLEMA
029000            THRU 2700-REGISTRAR-PROBLEMA-EXIT
029100         ADD 1                         TO IN-REG-RECHAZADOS
029200     END-IF
029300*
029400     PERFORM 2900-LEER-SIGUIENTE
029500        THRU 2900-LEER-SIGUIENTE-EXIT
029600*
029700     .
029800 2000-PROCESO-EXIT.
029900     EXIT.
030000******************************************************************
030100*                   2100-VALIDAR-REGISTRO                        *
030200*   REGLA DE DETECCION DE ACCION COMPARTIDA Y REGLA E3.1         *
030300******************************************************************
030400 2100-VALIDAR-REGISTRO.
030500*
030600     MOVE V2W13-ACTION                 TO WS-ACCION-MAY
030700     INSPECT WS-ACCION-MAY CONVERTING CT-MINUSCULAS
030800                                    TO CT-MAYUSCULAS
030900*
031000     EVALUATE TRUE
031100         WHEN WS-ACCION-MAY (1:3) = CT-ACCION-BUY (1:3)
031200         OR   WS-ACCION-MAY (1:4) = CT-ACCION-SELL (1:4)
031300             SET ACCION-ES-COMPRAVENTA  TO TRUE
031400         WHEN WS-ACCION-MAY (1:3) = CT-ACCION-FEE (1:3)
031500             SET ACCION-ES-FEE-SOLA     TO TRUE
031600         WHEN WS-ACCION-MAY (1:6) = CT-ACCION-REBATE (1:6)
031700             SET ACCION-ES-REBATE-SOLA  TO TRUE
031800         WHEN OTHER
031900             SET NO-REGISTRO-VALIDO     TO TRUE
032000       DISPLAY 'V2C013 ACCION NO RECONOCIDA: ' WS-AM-MITAD-1      V2T0074 
032100             STRING ME-TIPO-INVALIDO V2W13-ACTION
032200                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
032300     END-EVALUATE
032400*
032500     IF  SI-REGISTRO-VALIDO
032600         PERFORM 2200-VALIDAR-PAR
032700            THRU 2200-VALIDAR-PAR-EXIT
032800     END-IF
032900*
033000     .
033100 2100-VALIDAR-REGISTRO-EXIT.
033200     EXIT.
033300******************************************************************
033400*                    2200-VALIDAR-PAR                            *
033500*   REGLA E3.1: SEPARA EL SYMBOL EN BASE/QUOTE Y LLAMA A V2C900  *
033600******************************************************************
033700 2200-VALIDAR-PAR.
033800*
033900     MOVE SPACES                       TO WS-BASE-CCY
034000                                            WS-QUOTE-CCY
034100     UNSTRING V2W13-SYMBOL DELIMITED BY '/'
034200         INTO WS-BASE-CCY WS-QUOTE-CCY
034300*
034400     SET V2R9-88-VALIDAR-PAR           TO TRUE
034500     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
034600     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
034700*
034800     CALL CT-V2C900                    USING V2WC900-PARAMETROS
034900*
035000     IF  NOT V2R9-88-OK
035100         SET NO-REGISTRO-VALIDO        TO TRUE
035200         STRING 'Unsupported currency pair: '
035300                WS-BASE-CCY '/' WS-QUOTE-CCY
035400             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
035500     END-IF
035600*
035700     .
035800 2200-VALIDAR-PAR-EXIT.
035900     EXIT.
036000******************************************************************
036100*                  2400-CONVERTIR-MONTOS                         *
036200******************************************************************
036300 2400-CONVERTIR-MONTOS.
036400*
036500     MOVE V2W13-QUANTY                 TO WS-MONTO-TEXTO
036600     PERFORM 2420-PARSEAR-MONTO
036700        THRU 2420-PARSEAR-MONTO-EXIT
036800     MOVE WS-MONTO-NUM                 TO WS-MONTO-QUANTY
036900*
037000     MOVE V2W13-PRICE                  TO WS-MONTO-TEXTO
037100     PERFORM 2420-PARSEAR-MONTO
037200        THRU 2420-PARSEAR-MONTO-EXIT
037300     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICE
037400*
037500     MOVE V2W13-FEE                      TO WS-MONTO-TEXTO
037600     PERFORM 2420-PARSEAR-MONTO
037700        THRU 2420-PARSEAR-MONTO-EXIT
037800     MOVE WS-MONTO-NUM                 TO WS-MONTO-FEE
037900*
038000     MOVE V2W13-REBATE                   TO WS-MONTO-TEXTO
038100     PERFORM 2420-PARSEAR-MONTO
038200        THRU 2420-PARSEAR-MONTO-EXIT
038300     MOVE WS-MONTO-NUM                 TO WS-MONTO-REBATE
038400*
038500     MOVE V2W13-FEE-CCY                  TO WS-FEE-CCY
038600     MOVE V2W13-REBATE-CCY               TO WS-REBATE-CCY
038700*
038800     .
038900 2400-CONVERTIR-MONTOS-EXIT.
039000     EXIT.
039100******************************************************************
039200*                  2420-PARSEAR-MONTO                            *
039300*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
039400*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
039500******************************************************************
039600 2420-PARSEAR-MONTO.
039700*
039800     SET MONTO-POSITIVO                TO TRUE
039900     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
040000     IF  WS-MONTO-TEXTO (1:1) = '-'
040100         SET MONTO-NEGATIVO              TO TRUE
040200         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
040300     END-IF
040400*
040500     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
040600                                            WS-MONTO-PARTE-DEC
040700     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
040800         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
040900*
041000     INSPECT WS-MONTO-PARTE-ENT
041100         CONVERTING SPACES TO ZEROES
041200     INSPECT WS-MONTO-PARTE-DEC
041300         CONVERTING SPACES TO ZEROES
041400*
041500     MOVE WS-MONTO-PARTE-ENT           TO WS-MD-ENTERO            V2T0074 
041600     MOVE WS-MONTO-PARTE-DEC           TO WS-MD-DECIMAL           V2T0074 
041700*
041800     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
041900     IF  MONTO-NEGATIVO
042000         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
042100     END-IF
042200*
042300     .
042400 2420-PARSEAR-MONTO-EXIT.
042500     EXIT.
042600******************************************************************
042700*                 2450-VALIDAR-MONTOS                            *
042800*   REGLA COMUN DE POSITIVIDAD Y REGLAS E3.2/E3.3/E3.4           *
042900******************************************************************
043000 2450-VALIDAR-MONTOS.
043100*
043200     IF  WS-MONTO-QUANTY LESS THAN ZERO
043300     OR  WS-MONTO-PRICE  LESS THAN ZERO
043400     OR  WS-MONTO-FEE    LESS THAN ZERO
043500     OR  WS-MONTO-REBATE LESS THAN ZERO
043600         SET NO-REGISTRO-VALIDO        TO TRUE
043700         MOVE 'Quantity, price, fee or rebate is negative.'
043800                                        TO WS-RAZON-RECHAZO
043900     END-IF
044000*
044100     IF  SI-REGISTRO-VALIDO AND ACCION-ES-COMPRAVENTA
044200         IF  WS-MONTO-QUANTY = ZERO
044300             SET NO-REGISTRO-VALIDO    TO TRUE
044400             MOVE ME-CANTIDAD-CERO      TO WS-RAZON-RECHAZO
044500         ELSE
044600             IF  WS-MONTO-PRICE = ZERO
044700                 SET NO-REGISTRO-VALIDO TO TRUE
044800                 MOVE ME-PRECIO-CERO     TO WS-RAZON-RECHAZO
044900             END-IF
045000         END-IF
045100     END-IF
045200*
045300     IF  SI-REGISTRO-VALIDO
045400     AND (ACCION-ES-COMPRAVENTA OR ACCION-ES-FEE-SOLA)
045500     AND WS-MONTO-FEE GREATER THAN ZERO
045600         IF  WS-FEE-CCY NOT = WS-BASE-CCY
045700         AND WS-FEE-CCY NOT = WS-QUOTE-CCY
045800             SET NO-REGISTRO-VALIDO    TO TRUE
045900             STRING 'Fee currency ''' WS-FEE-CCY
046000                    ''' differs to base ''' WS-BASE-CCY
046100                    ''' and to quote ''' WS-QUOTE-CCY ''''
046200                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
046300         END-IF
046400     END-IF
046500*
046600     IF  SI-REGISTRO-VALIDO
046700     AND (ACCION-ES-COMPRAVENTA OR ACCION-ES-REBATE-SOLA)
046800     AND WS-MONTO-REBATE GREATER THAN ZERO
046900         IF  WS-REBATE-CCY NOT = WS-BASE-CCY
047000         AND WS-REBATE-CCY NOT = WS-QUOTE-CCY
047100             SET NO-REGISTRO-VALIDO    TO TRUE
047200             STRING 'Rebate currency ''' WS-REBATE-CCY
047300                    ''' differs to base ''' WS-BASE-CCY
047400                    ''' and to quote ''' WS-QUOTE-CCY ''''
047500                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
047600         END-IF
047700     END-IF
047800*
047900     .
048000 2450-VALIDAR-MONTOS-EXIT.
048100     EXIT.
048200******************************************************************
048300*               2500-CONSTRUIR-PATA-PPAL                         *
048400******************************************************************
048500 2500-CONSTRUIR-PATA-PPAL.
048600*
048700     INITIALIZE V2WC001-PATA-PRINCIPAL
048800     MOVE V2W13-UID                    TO V2W1-UID
048900     MOVE V2W13-DATE (1:19)              TO V2W1-EXECUTED
049000     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
049100     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
049200     IF  WS-ACCION-MAY (1:3) = CT-ACCION-BUY (1:3)
049300         MOVE CT-ACCION-BUY (1:10)      TO V2W1-ACTION
049400     ELSE
049500         MOVE CT-ACCION-SELL (1:10)     TO V2W1-ACTION
049600     END-IF
049700     MOVE WS-MONTO-QUANTY               TO V2W1-QUANTITY
049800     MOVE WS-MONTO-PRICE                TO V2W1-UNIT-PRICE
049900*
050000     WRITE V2WC001-PATA-PRINCIPAL
050100*
050200     .
050300 2500-CONSTRUIR-PATA-PPAL-EXIT.
050400     EXIT.
050500******************************************************************
050600*               2600-CONSTRUIR-PATA-FEE                          *
050700*   REGLA E3.3: PATA DE COMISION ADJUNTA A UNA FILA DE COMPRA/   *
050800*   VENTA. EL UID LLEVA EL SUFIJO '-F'                           *
050900******************************************************************
051000 2600-CONSTRUIR-PATA-FEE.
051100*
051200     IF  WS-MONTO-FEE GREATER THAN ZERO
051300         INITIALIZE V2WC002-PATA-RELACIONADA
051400         STRING V2W13-UID DELIMITED BY SPACE
051500                '-F'    DELIMITED BY SIZE
051600             INTO V2W2-UID
051700         MOVE V2W13-DATE (1:19)          TO V2W2-EXECUTED
051800         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
051900         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
052000         MOVE 'FEE'                      TO V2W2-LEG-TYPE
052100         MOVE WS-MONTO-FEE               TO V2W2-AMOUNT
052200         MOVE WS-FEE-CCY                 TO V2W2-LEG-CURRENCY
052300         WRITE V2WC002-PATA-RELACIONADA
052400     END-IF
052500*
052600     .
052700 2600-CONSTRUIR-PATA-FEE-EXIT.
052800     EXIT.
052900******************************************************************
053000*             2650-CONSTRUIR-PATA-REBATE                        *
053100*   REGLA E3.4: PATA DE REBATE ADJUNTA A UNA FILA DE COMPRA/     *
053200*   VENTA. EL UID LLEVA EL SUFIJO '-F'                           *
053300******************************************************************
053400 2650-CONSTRUIR-PATA-REBATE.
053500*
053600     IF  WS-MONTO-REBATE GREATER THAN ZERO
053700         INITIALIZE V2WC002-PATA-RELACIONADA
053800         STRING V2W13-UID DELIMITED BY SPACE
053900                '-F'    DELIMITED BY SIZE
054000             INTO V2W2-UID
054100         MOVE V2W13-DATE (1:19)          TO V2W2-EXECUTED
054200         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
054300         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
054400         MOVE 'REBATE'                   TO V2W2-LEG-TYPE
054500         MOVE WS-MONTO-REBATE            TO V2W2-AMOUNT
054600         MOVE WS-REBATE-CCY              TO V2W2-LEG-CURRENCY
054700         WRITE V2WC002-PATA-RELACIONADA
054800     END-IF
054900*
055000     .
055100 2650-CONSTRUIR-PATA-REBATE-EXIT.
055200     EXIT.
055300******************************************************************
055400*         2680-CONSTRUIR-FEE-INDEPENDIENTE                       *
055500*   REGLA E3.5: FILA INDEPENDIENTE DE SOLO COMISION, UID VERBATIM*
055600******************************************************************
055700 2680-CONSTRUIR-FEE-INDEPENDIENTE.
055800*
055900     INITIALIZE V2WC002-PATA-RELACIONADA
056000     MOVE V2W13-UID                      TO V2W2-UID
056100     MOVE V2W13-DATE (1:19)               TO V2W2-EXECUTED
056200     MOVE WS-BASE-CCY                    TO V2W2-BASE-CURRENCY
056300     MOVE WS-QUOTE-CCY                   TO V2W2-QUOTE-CURRENCY
056400     MOVE 'FEE'                           TO V2W2-LEG-TYPE
056500     MOVE WS-MONTO-FEE                    TO V2W2-AMOUNT
056600     MOVE WS-FEE-CCY                      TO V2W2-LEG-CURRENCY
056700*
056800     WRITE V2WC002-PATA-RELACIONADA
056900*
057000     .
057100 2680-CONSTRUIR-FEE-INDEPENDIENTE-EXIT.
057200     EXIT.
057300******************************************************************
057400*         2690-CONSTRUIR-REBATE-INDEPEND                        *
057500*   REGLA E3.5: FILA INDEPENDIENTE DE SOLO REBATE, UID VERBATIM  *
057600******************************************************************
057700 2690-CONSTRUIR-REBATE-INDEPEND.
057800*
057900     INITIALIZE V2WC002-PATA-RELACIONADA
058000     MOVE V2W13-UID                       TO V2W2-UID
058100     MOVE V2W13-DATE (1:19)                TO V2W2-EXECUTED
058200     MOVE WS-BASE-CCY                     TO V2W2-BASE-CURRENCY
058300     MOVE WS-QUOTE-CCY                    TO V2W2-QUOTE-CURRENCY
058400     MOVE 'REBATE'                        TO V2W2-LEG-TYPE
058500     MOVE WS-MONTO-REBATE                 TO V2W2-AMOUNT
058600     MOVE WS-REBATE-CCY                   TO V2W2-LEG-CURRENCY
058700*
058800     WRITE V2WC002-PATA-RELACIONADA
058900*
059000     .
059100 2690-CONSTRUIR-REBATE-INDEPEND-EXIT.
059200     EXIT.
059300******************************************************************
059400*               2700-REGISTRAR-PROBLEMA                          *
059500******************************************************************
059600 2700-REGISTRAR-PROBLEMA.
059700*
059800     INITIALIZE V2WC003-PROBLEMA-PARSEO
059900     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
060000     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
060100     MOVE V2W13-UID (1:64)                TO V2W3-UID-FILA
060200     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
060300*
060400     DISPLAY 'V2C013 RECHAZO: ' WS-RAZON-MITAD-1
060500*
060600     WRITE V2WC003-PROBLEMA-PARSEO
060700*
060800     .
060900 2700-REGISTRAR-PROBLEMA-EXIT.
061000     EXIT.
061100******************************************************************
061200*               2900-LEER-SIGUIENTE                              *
061300******************************************************************
061400 2900-LEER-SIGUIENTE.
061500*
061600     READ V2F-EVERYTRADE
061700         AT END
061800             SET FIN-ARCHIVO             TO TRUE
061900     END-READ
062000*
062100     .
062200 2900-LEER-SIGUIENTE-EXIT.
062300     EXIT.
062400******************************************************************
062500*                            3000-FIN                            *
062600******************************************************************
062700 3000-FIN.
062800*
062900     CLOSE V2F-EVERYTRADE
063000           V2F-SALIDA-PPAL
063100           V2F-SALIDA-REL
063200           V2F-PROBLEMAS
063300*
063400     DISPLAY 'V2C013 EVERYTRADE V3 - REG. LEIDOS     : '
063500             IN-REG-LEIDOS
063600     DISPLAY 'V2C013 EVERYTRADE V3 - REG. CONVERTIDOS: '
063700             IN-REG-CONVERTIDOS
063800     DISPLAY 'V2C013 EVERYTRADE V3 - REG. RECHAZADOS : '
063900             IN-REG-RECHAZADOS
064000*
064100     .
064200 3000-FIN-EXIT.
064300     EXIT.

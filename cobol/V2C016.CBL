000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C016                                              *
000400*                                                                *
000500*  FECHA CREACION: 20/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO OKEX V1 (10 COLUMNAS, CON         *
001600*  ENCABEZADO Y BOM UTF-8 AL INICIO DEL ARCHIVO)                 *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO DE OKEX. EL SIGNO DEL CAMPO    *
001900*  AMOUNT DETERMINA COMPRA O VENTA. TOTAL Y FEE VIENEN COMO      *
002000*  TEXTO LIBRE 'NUMERO MONEDA' Y SE VALIDAN CONTRA EL PAR        *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002500*  ----------  ---------------  --------  ---------------------- *
002600*  20/03/1999  R.FACTORIA       V2T0004   CREACION ORIGINAL      *
002700*  09/08/1999  R.FACTORIA       V2T0029   VALIDA MONEDA DE TOTAL *
002800*              Y DE UNIT CONTRA EL PAR (REGLAS O3/O4)            *
002900*  28/11/2003  J.RONDON         V2T0061   USA TRADE ID COMO UID  *
003000*              DE SALIDA EN VEZ DE ORDER ID (REGLA O6)           *
003100*  18/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
003200*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003300*  07/03/2006  L.MENDEZ         V2T0079   REVISA COMENTARIOS DE  *
003400*              LA TABLA TB-SEGMENTOS TRAS AUDITORIA DE Y2K       *
003500******************************************************************
003600******************************************************************
003700*                                                                *
003800*         I D E N T I F I C A T I O N   D I V I S I O N          *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.   V2C016.
004400 AUTHOR.       R FACTORIA.
004500 INSTALLATION. FACTORIA.
004600 DATE-WRITTEN. 20/03/1999.
004700 DATE-COMPILED.
004800 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT V2F-OKEX        ASSIGN TO OKEX0001
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FST-ENTRADA.
006800*
006900     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FST-SAL-PPAL.
007200*
007300     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-FST-SAL-REL.
007600*
007700     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-FST-PROBLEMAS.
008000******************************************************************
008100*                                                                *
008200*                D A T A            D I V I S I O N              *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  V2F-OKEX
009000     RECORDING MODE IS F.
009100 01  V2WC016-FILA-OKEX.
009200     COPY V2WC016.
009300*
009400 FD  V2F-SALIDA-PPAL
009500     RECORDING MODE IS F.
009600 01  V2WC001-PATA-PRINCIPAL.
009700     COPY V2WC001.
009800*
009900 FD  V2F-SALIDA-REL
010000     RECORDING MODE IS F.
010100 01  V2WC002-PATA-RELACIONADA.
010200     COPY V2WC002.
010300*
010400 FD  V2F-PROBLEMAS
010500     RECORDING MODE IS F.
010600 01  V2WC003-PROBLEMA-PARSEO.
010700     COPY V2WC003.
010800******************************************************************
010900*         W O R K I N G   S T O R A G E   S E C T I O N          *
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*                  AREA DE VARIABLES AUXILIARES                  *
011400******************************************************************
011500 01  WS-VARIABLES-AUXILIARES.
011600     05  WS-FST-ENTRADA               PIC X(02).
011700     05  WS-FST-SAL-PPAL               PIC X(02).
011800     05  WS-FST-SAL-REL                PIC X(02).
011900     05  WS-FST-PROBLEMAS              PIC X(02).
012000*
012100     05  WS-BASE-CCY                   PIC X(05).
012200     05  WS-QUOTE-CCY                   PIC X(05).
012300     05  WS-TOTAL-NUM-TXT                PIC X(18).
012400     05  WS-TOTAL-CCY                    PIC X(05).
012500     05  WS-FEE-NUM-TXT                  PIC X(18).
012600     05  WS-FEE-CCY                       PIC X(05).
012700     05  WS-RAZON-RECHAZO               PIC X(80).
012800     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.
012900         10  WS-RAZON-MITAD-1            PIC X(40).
013000         10  WS-RAZON-MITAD-2            PIC X(40).
013100*
013200     05  WS-FECHA-TRABAJO               PIC X(19).
013300     05  WS-FECHA-PIEZAS REDEFINES WS-FECHA-TRABAJO.
013400         10  WS-FP-ANO                   PIC X(04).
013500         10  WS-FP-RESTO                  PIC X(15).
013600*
013700*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
013800     05  WS-MONTO-TEXTO                PIC X(18).
013900     05  WS-MONTO-SIN-SIGNO             PIC X(18).
014000     05  WS-MONTO-PARTE-ENT             PIC X(14)
014100                                JUSTIFIED RIGHT.
014200     05  WS-MONTO-PARTE-DEC             PIC X(08).
014300     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
014400     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.
014500         10  WS-MD-ENTERO                 PIC 9(13).
014600         10  WS-MD-DECIMAL                PIC 9(08).
014700     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
014800*
014900     05  WS-MONTO-AMOUNT                PIC S9(13)V9(08) COMP-3.
015000     05  WS-MONTO-PRICE                 PIC S9(13)V9(08) COMP-3.
015100     05  WS-MONTO-TOTAL                 PIC S9(13)V9(08) COMP-3.
015200     05  WS-MONTO-FEE                   PIC S9(13)V9(08) COMP-3.
015300******************************************************************
015400*                    AREA  DE  SWITCHES                          *
015500******************************************************************
015600 01  SW-SWITCHES.
015700     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
015800         88  FIN-ARCHIVO                        VALUE 'S'.
015900         88  NO-FIN-ARCHIVO                     VALUE 'N'.
016000     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
016100         88  SI-REGISTRO-VALIDO                VALUE 'S'.
016200         88  NO-REGISTRO-VALIDO                VALUE 'N'.
016300     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
016400         88  MONTO-NEGATIVO                     VALUE 'S'.
016500         88  MONTO-POSITIVO                     VALUE 'N'.
016600     05  SW-ACCION-OPERACION            PIC X(01) VALUE SPACE.
016700         88  ACCION-ES-BUY                      VALUE 'C'.
016800         88  ACCION-ES-SELL                     VALUE 'V'.
016900******************************************************************
017000*                        AREA DE CONTANTES                       *
017100******************************************************************
017200 01  CT-CONTANTES.
017300     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C016'.
017400     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
017500******************************************************************
017600*                        AREA DE INDICES                         *
017700******************************************************************
017800 01  IN-INDICES.
017900     05  IN-REG-LEIDOS                  PIC S9(07) COMP
018000                                                 VALUE ZEROES.
018100     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
018200                                                 VALUE ZEROES.
018300     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
018400                                                 VALUE ZEROES.
018500******************************************************************
018600*                    COPYS UTILIZADAS                            *
018700******************************************************************
018800     COPY V2WC900.
018900*
019000 PROCEDURE DIVISION.
019100*
019200 MAINLINE.
019300*
019400     PERFORM 1000-INICIO
019500        THRU 1000-INICIO-EXIT
019600*
019700     PERFORM 2000-PROCESO
019800        THRU 2000-PROCESO-EXIT
019900        UNTIL FIN-ARCHIVO
020000*
020100     PERFORM 3000-FIN
020200        THRU 3000-FIN-EXIT
020300*
020400     GOBACK
020500     .
020600******************************************************************
020700*                         1000-INICIO                            *
020800*   EL PRIMER REGISTRO ES EL ENCABEZADO (CON BOM UTF-8, REGLA    *
020900*   O7) Y SE DESCARTA SIN VALIDAR                                *
021000******************************************************************
021100 1000-INICIO.
021200*
021300     OPEN INPUT  V2F-OKEX
021400     OPEN EXTEND V2F-SALIDA-PPAL
021500     OPEN EXTEND V2F-SALIDA-REL
021600     OPEN EXTEND V2F-PROBLEMAS
021700*
021800     IF  WS-FST-ENTRADA NOT = '00'
021900         DISPLAY 'V2C016 - ERROR ABRIENDO ENTRADA: '
022000                 WS-FST-ENTRADA
022100         SET FIN-ARCHIVO               TO TRUE
022200     ELSE
022300         PERFORM 2900-LEER-SIGUIENTE
022400            THRU 2900-LEER-SIGUIENTE-EXIT
022500         PERFORM 2900-LEER-SIGUIENTE
022600            THRU 2900-LEER-SIGUIENTE-EXIT
022700     END-IF
022800*
022900     .
023000 1000-INICIO-EXIT.
023100     EXIT.
023200******************************************************************
023300*                        2000-PROCESO                            *
023400******************************************************************
023500 2000-PROCESO.
023600*
023700     ADD 1                             TO IN-REG-LEIDOS
023800     SET SI-REGISTRO-VALIDO            TO TRUE
023900     MOVE SPACE                         TO SW-ACCION-OPERACION
024000     MOVE SPACES                       TO WS-RAZON-RECHAZO
024100*
024200     PERFORM 2200-VALIDAR-PAR
024300        THRU 2200-VALIDAR-PAR-EXIT
024400*
024500     IF  SI-REGISTRO-VALIDO
024600         PERFORM 2400-CONVERTIR-MONTOS
024700            THRU 2400-CONVERTIR-MONTOS-EXIT
024800     END-IF
024900*
025000     IF  SI-REGISTRO-VALIDO
025100         PERFORM 2450-VALIDAR-MONEDAS
025200            THRU 2450-VALIDAR-MONEDAS-EXIT
025300     END-IF
025400*
025500     IF  SI-REGISTRO-VALIDO
025600         PERFORM 2500-CONSTRUIR-PATA-PPAL
025700            THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
025800         PERFORM 2600-CONSTRUIR-PATA-FEE
025900            THRU 2600-CONSTRUIR-PATA-FEE-EXIT
026000     END-IF
026100*
026200     IF  SI-REGISTRO-VALIDO
026300         ADD 1                         TO IN-REG-CONVERTIDOS
026400     ELSE
026500         PERFORM 2700-REGISTRAR-PROBLEMA
026600            THRU 2700-REGISTRAR-PROBLEMA-EXIT
026700         ADD 1                         TO IN-REG-RECHAZADOS
026800     END-IF
026900*
027000     PERFORM 2900-LEER-SIGUIENTE
027100        THRU 2900-LEER-SIGUIENTE-EXIT
027200*
027300     .
027400 2000-PROCESO-EXIT.
027500     EXIT.
027600******************************************************************
027700*                    2200-VALIDAR-PAR                           *
027800*   REGLA O1: PAIRS SEPARA BASE Y QUOTE CON GUION BAJO           *
027900******************************************************************
028000 2200-VALIDAR-PAR.
028100*
028200     MOVE SPACES                       TO WS-BASE-CCY
028300                                            WS-QUOTE-CCY
028400     UNSTRING V2W16-PAIRS DELIMITED BY '_'
028500         INTO WS-BASE-CCY WS-QUOTE-CCY
028600*
028700     SET V2R9-88-VALIDAR-PAR           TO TRUE
028800     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
028900     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
029000*
029100     CALL CT-V2C900                    USING V2WC900-PARAMETROS
029200*
029300     IF  NOT V2R9-88-OK
029400         SET NO-REGISTRO-VALIDO        TO TRUE
029500         STRING 'Unsupported currency pair: '
029600                WS-BASE-CCY '_' WS-QUOTE-CCY
029700             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
029800     END-IF
029900*
030000     .
030100 2200-VALIDAR-PAR-EXIT.
030200     EXIT.
030300******************************************************************
030400*                  2400-CONVERTIR-MONTOS                        *
030500*   SEPARA TOTAL Y FEE EN PARTE NUMERICA Y MONEDA (TEXTO LIBRE)  *
030600******************************************************************
030700 2400-CONVERTIR-MONTOS.
030800*
030900     MOVE V2W16-AMOUNT                  TO WS-MONTO-TEXTO
031000     PERFORM 2420-PARSEAR-MONTO
031100        THRU 2420-PARSEAR-MONTO-EXIT
031200     MOVE WS-MONTO-NUM                 TO WS-MONTO-AMOUNT
031300     IF  WS-MONTO-AMOUNT LESS THAN ZERO
031400         SET ACCION-ES-SELL             TO TRUE
031500     ELSE
031600         SET ACCION-ES-BUY              TO TRUE
031700     END-IF
031800*
031900     MOVE V2W16-PRICE                    TO WS-MONTO-TEXTO
032000     PERFORM 2420-PARSEAR-MONTO
032100        THRU 2420-PARSEAR-MONTO-EXIT
032200     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICE
032300*
032400     MOVE SPACES                       TO WS-TOTAL-NUM-TXT
032500                                            WS-TOTAL-CCY
032600     UNSTRING V2W16-TOTAL DELIMITED BY SPACE
032700         INTO WS-TOTAL-NUM-TXT WS-TOTAL-CCY
032800     MOVE WS-TOTAL-NUM-TXT              TO WS-MONTO-TEXTO
032900     PERFORM 2420-PARSEAR-MONTO
033000        THRU 2420-PARSEAR-MONTO-EXIT
033100     MOVE WS-MONTO-NUM                 TO WS-MONTO-TOTAL
033200*
033300     MOVE SPACES                       TO WS-FEE-NUM-TXT
033400                                            WS-FEE-CCY
033500     UNSTRING V2W16-FEE DELIMITED BY SPACE
033600         INTO WS-FEE-NUM-TXT WS-FEE-CCY
033700     MOVE WS-FEE-NUM-TXT                TO WS-MONTO-TEXTO
033800     PERFORM 2420-PARSEAR-MONTO
033900        THRU 2420-PARSEAR-MONTO-EXIT
034000     MOVE WS-MONTO-NUM                 TO WS-MONTO-FEE
034100*
034200     IF  WS-MONTO-AMOUNT LESS THAN ZERO
034300         COMPUTE WS-MONTO-AMOUNT = WS-MONTO-AMOUNT * -1
034400     END-IF
034500     IF  WS-MONTO-FEE LESS THAN ZERO
034600         COMPUTE WS-MONTO-FEE = WS-MONTO-FEE * -1
034700     END-IF
034800*
034900     .
035000 2400-CONVERTIR-MONTOS-EXIT.
035100     EXIT.
035200******************************************************************
035300*                  2420-PARSEAR-MONTO                            *
035400*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
035500*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
035600******************************************************************
035700 2420-PARSEAR-MONTO.
035800*
035900     SET MONTO-POSITIVO                TO TRUE
036000     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
036100     IF  WS-MONTO-TEXTO (1:1) = '-'
036200         SET MONTO-NEGATIVO              TO TRUE
036300         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
036400     END-IF
036500*
036600     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
036700                                            WS-MONTO-PARTE-DEC
036800     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
036900         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
037000*
037100     INSPECT WS-MONTO-PARTE-ENT
037200         CONVERTING SPACES TO ZEROES
037300     INSPECT WS-MONTO-PARTE-DEC
037400         CONVERTING SPACES TO ZEROES
037500*
037600     MOVE WS-MONTO-PARTE-ENT            TO WS-MD-ENTERO
037700     MOVE WS-MONTO-PARTE-DEC            TO WS-MD-DECIMAL
037800*
037900     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
038000     IF  MONTO-NEGATIVO
038100         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
038200     END-IF
038300*
038400     .
038500 2420-PARSEAR-MONTO-EXIT.
038600     EXIT.
038700******************************************************************
038800*                2450-VALIDAR-MONEDAS                            *
038900*   REGLA O3: TOTAL DEBE VENIR EN LA MONEDA QUOTE. REGLA O4:     *
039000*   UNIT DEBE COINCIDIR CON LA MONEDA BASE                      *
039100******************************************************************
039200 2450-VALIDAR-MONEDAS.
039300*
039400     IF  WS-TOTAL-CCY NOT = WS-QUOTE-CCY
039500         SET NO-REGISTRO-VALIDO        TO TRUE
039600         STRING 'Pairs-quote currency ''' WS-QUOTE-CCY
039700                ''' differs from Total currency '''
039800                WS-TOTAL-CCY ''''
039900             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
040000     END-IF
040100*
040200     IF  SI-REGISTRO-VALIDO
040300     AND V2W16-UNIT NOT = WS-BASE-CCY
040400         SET NO-REGISTRO-VALIDO        TO TRUE
040500         STRING 'Pairs-base currency ''' WS-BASE-CCY
040600                ''' differs from unit currency '''
040700                V2W16-UNIT ''''
040800             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
040900     END-IF
041000*
041100     .
041200 2450-VALIDAR-MONEDAS-EXIT.
041300     EXIT.
041400******************************************************************
041500*               2500-CONSTRUIR-PATA-PPAL                         *
041600******************************************************************
041700 2500-CONSTRUIR-PATA-PPAL.
041800*
041900     INITIALIZE V2WC001-PATA-PRINCIPAL
042000     MOVE V2W16-TRADE-ID               TO V2W1-UID
042100     MOVE V2W16-TRADE-TIME (1:19)        TO WS-FECHA-TRABAJO
042200     IF  WS-FP-ANO = SPACES
042300         MOVE '0000'                     TO WS-FP-ANO
042400     END-IF
042500     MOVE WS-FECHA-TRABAJO               TO V2W1-EXECUTED
042600     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
042700     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
042800     IF  ACCION-ES-BUY
042900         MOVE 'BUY'                     TO V2W1-ACTION
043000     ELSE
043100         MOVE 'SELL'                    TO V2W1-ACTION
043200     END-IF
043300     MOVE WS-MONTO-AMOUNT                TO V2W1-QUANTITY
043400     MOVE WS-MONTO-PRICE                 TO V2W1-UNIT-PRICE
043500*
043600     WRITE V2WC001-PATA-PRINCIPAL
043700*
043800     .
043900 2500-CONSTRUIR-PATA-PPAL-EXIT.
044000     EXIT.
044100******************************************************************
044200*               2600-CONSTRUIR-PATA-FEE                          *
044300*   REGLA O5: COMISION SIEMPRE EN LA MONEDA BASE (UNIT)          *
044400******************************************************************
044500 2600-CONSTRUIR-PATA-FEE.
044600*
044700     IF  WS-MONTO-FEE NOT = ZERO
044800         INITIALIZE V2WC002-PATA-RELACIONADA
044900         STRING V2W16-TRADE-ID DELIMITED BY SPACE
045000                '-F'    DELIMITED BY SIZE
045100             INTO V2W2-UID
045200         MOVE WS-FECHA-TRABAJO            TO V2W2-EXECUTED
045300         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
045400         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
045500         MOVE 'FEE'                      TO V2W2-LEG-TYPE
045600         MOVE WS-MONTO-FEE               TO V2W2-AMOUNT
045700         MOVE WS-BASE-CCY                TO V2W2-LEG-CURRENCY
045800         WRITE V2WC002-PATA-RELACIONADA
045900     END-IF
046000*
046100     .
046200 2600-CONSTRUIR-PATA-FEE-EXIT.
046300     EXIT.
046400******************************************************************
046500*               2700-REGISTRAR-PROBLEMA                          *
046600******************************************************************
046700 2700-REGISTRAR-PROBLEMA.
046800*
046900     INITIALIZE V2WC003-PROBLEMA-PARSEO
047000     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
047100     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
047200     MOVE V2W16-TRADE-ID (1:20)           TO V2W3-UID-FILA
047300     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
047400     DISPLAY 'V2C016 RECHAZO: ' WS-RAZON-MITAD-1
047500*
047600     WRITE V2WC003-PROBLEMA-PARSEO
047700*
047800     .
047900 2700-REGISTRAR-PROBLEMA-EXIT.
048000     EXIT.
048100******************************************************************
048200*               2900-LEER-SIGUIENTE                              *
048300******************************************************************
048400 2900-LEER-SIGUIENTE.
048500*
048600     READ V2F-OKEX
048700         AT END
048800             SET FIN-ARCHIVO             TO TRUE
048900     END-READ
049000*
049100     .
049200 2900-LEER-SIGUIENTE-EXIT.
049300     EXIT.
049400******************************************************************
049500*                            3000-FIN                            *
049600******************************************************************
049700 3000-FIN.
049800*
049900     CLOSE V2F-OKEX
050000           V2F-SALIDA-PPAL
050100           V2F-SALIDA-REL
050200           V2F-PROBLEMAS
050300*
050400     DISPLAY 'V2C016 OKEX - REG. LEIDOS     : '
050500             IN-REG-LEIDOS
050600     DISPLAY 'V2C016 OKEX - REG. CONVERTIDOS: '
050700             IN-REG-CONVERTIDOS
050800     DISPLAY 'V2C016 OKEX - REG. RECHAZADOS : '
050900             IN-REG-RECHAZADOS
051000*
051100     .
051200 3000-FIN-EXIT.
051300     EXIT.

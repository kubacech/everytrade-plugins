000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C900                                              *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200*  DESCRIPCION: RUTINA COMPARTIDA, INVOCADA POR CALL DESDE CADA  *
001300*               PROGRAMA PARSEADOR DE EXTRACTO (V2C011 A V2C017),*
001400*               QUE VALIDA EL PAR BASE/QUOTE CONTRA LA TABLA DE  *
001500*               MONEDAS Y PARES SOPORTADOS, NORMALIZA LA FECHA   *
001600*               DE LA FILA DE ENTRADA A FORMATO CCYY-MM-DD       *
001700*               HH:MM:SS SEGUN LA MASCARA INDICADA POR EL        *
001800*               LLAMADOR, Y VALIDA QUE UN MONTO SEA NUMERICO Y   *
001900*               MAYOR QUE CERO.                                  *
002000*                                                                *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002500*  ----------  ---------------  --------  ---------------------- *
002600*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
002700*  04/08/1999  R.FACTORIA       V2T0012   AGREGA MASCARA MDYAMPM *
002800*              PARA SOPORTAR TIMESTAMP DE BITTREX                *
002900*  09/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: VALIDACION *
003000*              DE AAAA EXPANDIDO A CUATRO DIGITOS EN TODAS LAS   *
003100*              MASCARAS DE DOS DIGITOS DE ANO                    *
003200*  21/11/2003  J.RONDON         V2T0044   AGREGA MASCARA ISO8601 *
003300*              CON OFFSET NUMERICO PARA SHAKEPAY                 *
003400*  09/03/2006  L.MENDEZ         V2T0081   CONVIERTE LAS BUSQUEDAS*
003500*              DE TABLA A PARRAFO CONTADO (SIN PERFORM EN LINEA) *
003600******************************************************************
003700******************************************************************
003800*                                                                *
003900*         I D E N T I F I C A T I O N   D I V I S I O N          *
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.   V2C900.
004500 AUTHOR.       R FACTORIA.
004600 INSTALLATION. FACTORIA.
004700 DATE-WRITTEN. 12/03/1999.
004800 DATE-COMPILED.
004900 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006100*
006200 INPUT-OUTPUT SECTION.
006300******************************************************************
006400*                                                                *
006500*                D A T A            D I V I S I O N              *
006600*                                                                *
006700******************************************************************
006800 DATA DIVISION.
006900******************************************************************
007000*         W O R K I N G   S T O R A G E   S E C T I O N          *
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                  *
007500******************************************************************
007600 01  WS-VARIABLES-AUXILIARES.
007700     05  WS-BASE-MAY                 PIC X(05).
007800     05  WS-QUOTE-MAY                PIC X(05).
007900     05  WS-FECHA-TEXTO               PIC X(25).
008000     05  WS-FECHA-RESTO               PIC X(25).
008100     05  WS-TOKEN-1                   PIC X(06).
008200     05  WS-TOKEN-2                   PIC X(06).
008300     05  WS-TOKEN-3                   PIC X(06).
008400     05  WS-TOKEN-4                   PIC X(06).
008500     05  WS-AMPM                      PIC X(02).
008600     05  WS-OFFSET-SIGNO              PIC X(01).
008700     05  WS-OFFSET-HORA               PIC 9(02).
008800*
008900     05  WS-FECHA-AAAAMMDD            PIC 9(08).
009000     05  REDEFINES WS-FECHA-AAAAMMDD.
009100         10  WS-FAM-AAAA               PIC 9(04).
009200         10  WS-FAM-MM                 PIC 9(02).
009300         10  WS-FAM-DD                 PIC 9(02).
009400*
009500     05  WS-HORA-HHMMSS               PIC 9(06).
009600     05  REDEFINES WS-HORA-HHMMSS.
009700         10  WS-HMS-HH                 PIC 9(02).
009800         10  WS-HMS-MM                 PIC 9(02).
009900         10  WS-HMS-SS                 PIC 9(02).
010000*
010100     05  WS-AAAA-CORTO                PIC 9(02).
010200     05  WS-AAAA-LARGO                PIC 9(04).
010300******************************************************************
010400*                    AREA DE CONTANTES                           *
010500******************************************************************
010600 01  CT-CONTANTES.
010700*                                                                *
010800     05  CT-PROGRAMA                 PIC X(07)   VALUE 'V2C900'.
010900     05  CT-SIGLO-ACTUAL              PIC 9(02)   VALUE 20.
011000     05  CT-MASC-AAMMDDHMS           PIC X(08) VALUE 'AAMMDDHM'.
011100     05  CT-MASC-DDMMAAHM            PIC X(08) VALUE 'DDMMAAHM'.
011200     05  CT-MASC-MDYAMPM             PIC X(08) VALUE 'MDYAMPM '.
011300     05  CT-MASC-ISO8601             PIC X(08) VALUE 'ISO8601 '.
011400     05  CT-MINUSCULAS               PIC X(26) VALUE
011500                                   'abcdefghijklmnopqrstuvwxyz'.
011600     05  CT-MAYUSCULAS               PIC X(26) VALUE
011700                                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011800******************************************************************
011900*                    AREA  DE  SWITCHES                          *
012000******************************************************************
012100 01  SW-SWITCHES.
012200*
012300     05  SW-ENC-BASE                  PIC X(01)  VALUE 'N'.
012400         88  ENC-BASE                        VALUE 'S'.
012500         88  NO-ENC-BASE                      VALUE 'N'.
012600     05  SW-ENC-QUOTE                 PIC X(01)  VALUE 'N'.
012700         88  ENC-QUOTE                       VALUE 'S'.
012800         88  NO-ENC-QUOTE                     VALUE 'N'.
012900     05  SW-ENC-PAR                   PIC X(01)  VALUE 'N'.
013000         88  ENC-PAR                         VALUE 'S'.
013100         88  NO-ENC-PAR                       VALUE 'N'.
013200******************************************************************
013300*                    AREA  DE  INDICES                           *
013400******************************************************************
013500 01  IN-INDICES.
013600     05  IN-I                         PIC S9(03) COMP.
013700*
013800*    COPY DE TABLAS DE MONEDAS Y PARES SOPORTADOS
013900     COPY V2WC004.
014000*
014100 LINKAGE SECTION.
014200*
014300     COPY V2WC900.
014400******************************************************************
014500*                                                                *
014600*           P R O C E D U R E      D I V I S I O N               *
014700*                                                                *
014800******************************************************************
014900 PROCEDURE DIVISION USING V2WC900-PARAMETROS.
015000*
015100 MAINLINE.
015200*
015300     PERFORM 1000-INICIO
015400        THRU 1000-INICIO-EXIT
015500*
015600     PERFORM 2000-PROCESO
015700        THRU 2000-PROCESO-EXIT
015800*
015900     PERFORM 3000-FIN
016000        THRU 3000-FIN-EXIT
016100*
016200     GOBACK
016300     .
016400******************************************************************
016500*                         1000-INICIO                            *
016600******************************************************************
016700 1000-INICIO.
016800*
016900     MOVE '00'                        TO V2R9-CDRETORN
017000     MOVE SPACES                       TO V2R9-FECHA-SALE
017100     SET NO-ENC-BASE NO-ENC-QUOTE NO-ENC-PAR TO TRUE
017200*
017300     .
017400 1000-INICIO-EXIT.
017500     EXIT.
017600******************************************************************
017700*                        2000-PROCESO                            *
017800******************************************************************
017900 2000-PROCESO.
018000*
018100     EVALUATE TRUE
018200         WHEN V2R9-88-VALIDAR-PAR
018300             PERFORM 2300-VALIDAR-PAR
018400                THRU 2300-VALIDAR-PAR-EXIT
018500*
018600         WHEN V2R9-88-VALIDAR-FECHA
018700             PERFORM 2600-VALIDAR-FECHA
018800                THRU 2600-VALIDAR-FECHA-EXIT
018900*
019000         WHEN V2R9-88-VALIDAR-MONTO
019100             PERFORM 2900-VALIDAR-MONTO
019200                THRU 2900-VALIDAR-MONTO-EXIT
019300     END-EVALUATE
019400*
019500     .
019600 2000-PROCESO-EXIT.
019700     EXIT.
019800******************************************************************
019900*                      2300-VALIDAR-PAR                          *
020000*   VALIDA QUE LA MONEDA BASE Y LA MONEDA QUOTE ESTEN EN LA      *
020100*   TABLA DE MONEDAS SOPORTADAS, Y QUE EL PAR (BASE,QUOTE) ESTE  *
020200*   EN LA TABLA DE PARES SOPORTADOS                              *
020300******************************************************************
020400 2300-VALIDAR-PAR.
020500*
020600     MOVE V2R9-BASE-ENTRA               TO WS-BASE-MAY
020700     MOVE V2R9-QUOTE-ENTRA              TO WS-QUOTE-MAY
020800     INSPECT WS-BASE-MAY  CONVERTING CT-MINUSCULAS
020900                               TO CT-MAYUSCULAS
021000     INSPECT WS-QUOTE-MAY CONVERTING CT-MINUSCULAS
021100                               TO CT-MAYUSCULAS
021200*
021300     PERFORM 2310-BUSCAR-MONEDA-BASE
021400        THRU 2310-BUSCAR-MONEDA-BASE-EXIT
021500*
021600     PERFORM 2320-BUSCAR-MONEDA-QUOTE
021700        THRU 2320-BUSCAR-MONEDA-QUOTE-EXIT
021800*
021900     IF  ENC-BASE AND ENC-QUOTE
022000         PERFORM 2330-BUSCAR-PAR
022100            THRU 2330-BUSCAR-PAR-EXIT
022200     END-IF
022300*
022400     IF  ENC-BASE AND ENC-QUOTE AND ENC-PAR
022500         SET V2R9-88-OK               TO TRUE
022600     ELSE
022700         SET V2R9-88-PAR-INVALIDO     TO TRUE
022800     END-IF
022900*
023000     .
023100 2300-VALIDAR-PAR-EXIT.
023200     EXIT.
023300******************************************************************
023400*                   2310-BUSCAR-MONEDA-BASE                      *
023500******************************************************************
023600 2310-BUSCAR-MONEDA-BASE.
023700*
023800     SET NO-ENC-BASE                  TO TRUE
023900     SET V2W4-IX-MON                  TO 1
024000*
024100     PERFORM 2312-COMPARAR-MONEDA-BASE
024200        THRU 2312-COMPARAR-MONEDA-BASE-EXIT                    V2T0081
024300        UNTIL V2W4-IX-MON GREATER THAN V2W4-CANT-MONEDAS
024400*
024500     .
024600 2310-BUSCAR-MONEDA-BASE-EXIT.
024700     EXIT.
024800******************************************************************
024900*                2312-COMPARAR-MONEDA-BASE                       *
025000*   CUERPO DEL BARRIDO, UNA OCURRENCIA POR INVOCACION (V2T0081)   *
025100******************************************************************
025200 2312-COMPARAR-MONEDA-BASE.
025300*
025400     IF  WS-BASE-MAY = V2W4-MON-OCU (V2W4-IX-MON)
025500         SET ENC-BASE              TO TRUE
025600     END-IF
025700     SET V2W4-IX-MON UP BY 1
025800     .
025900 2312-COMPARAR-MONEDA-BASE-EXIT.
026000     EXIT.
026100******************************************************************
026200*                   2320-BUSCAR-MONEDA-QUOTE                     *
026300******************************************************************
026400 2320-BUSCAR-MONEDA-QUOTE.
026500*
026600     SET NO-ENC-QUOTE                  TO TRUE
026700     SET V2W4-IX-MON                   TO 1
026800*
026900     PERFORM 2322-COMPARAR-MONEDA-QUOTE
027000        THRU 2322-COMPARAR-MONEDA-QUOTE-EXIT                    V2T0081
027100        UNTIL V2W4-IX-MON GREATER THAN V2W4-CANT-MONEDAS
027200*
027300     .
027400 2320-BUSCAR-MONEDA-QUOTE-EXIT.
027500     EXIT.
027600******************************************************************
027700*                2322-COMPARAR-MONEDA-QUOTE                      *
027800******************************************************************
027900 2322-COMPARAR-MONEDA-QUOTE.
028000*
028100     IF  WS-QUOTE-MAY = V2W4-MON-OCU (V2W4-IX-MON)
028200         SET ENC-QUOTE             TO TRUE
028300     END-IF
028400     SET V2W4-IX-MON UP BY 1
028500     .
028600 2322-COMPARAR-MONEDA-QUOTE-EXIT.
028700     EXIT.
028800******************************************************************
028900*                      2330-BUSCAR-PAR                           *
029000******************************************************************
029100 2330-BUSCAR-PAR.
029200*
029300     SET NO-ENC-PAR                    TO TRUE
029400     SET V2W4-IX-PAR                    TO 1
029500*
029600     PERFORM 2332-COMPARAR-PAR
029700        THRU 2332-COMPARAR-PAR-EXIT                             V2T0081
029800        UNTIL V2W4-IX-PAR GREATER THAN V2W4-CANT-PARES
029900*
030000     .
030100 2330-BUSCAR-PAR-EXIT.
030200     EXIT.
030300******************************************************************
030400*                     2332-COMPARAR-PAR                          *
030500******************************************************************
030600 2332-COMPARAR-PAR.
030700*
030800     IF  WS-BASE-MAY  = V2W4-PAR-BASE  (V2W4-IX-PAR)
030900     AND WS-QUOTE-MAY = V2W4-PAR-QUOTE (V2W4-IX-PAR)
031000         SET ENC-PAR                TO TRUE
031100     END-IF
031200     SET V2W4-IX-PAR UP BY 1
031300     .
031400 2332-COMPARAR-PAR-EXIT.
031500     EXIT.
031600******************************************************************
031700*                     2600-VALIDAR-FECHA                         *
031800*   NORMALIZA LA FECHA DE LA FILA A CCYY-MM-DD HH:MM:SS SEGUN LA *
031900*   MASCARA SOLICITADA POR EL PROGRAMA LLAMADOR                  *
032000******************************************************************
032100 2600-VALIDAR-FECHA.
032200*
032300     MOVE V2R9-FECHA-ENTRA             TO WS-FECHA-TEXTO
032400*
032500     EVALUATE V2R9-MASCARA-FECHA (1:8)
032600         WHEN CT-MASC-AAMMDDHMS
032700             PERFORM 2610-MASCARA-AAMMDDHMS
032800                THRU 2610-MASCARA-AAMMDDHMS-EXIT
032900*
033000         WHEN CT-MASC-DDMMAAHM
033100             PERFORM 2620-MASCARA-DDMMAAHM
033200                THRU 2620-MASCARA-DDMMAAHM-EXIT
033300*
033400         WHEN CT-MASC-MDYAMPM
033500             PERFORM 2630-MASCARA-MDYAMPM
033600                THRU 2630-MASCARA-MDYAMPM-EXIT
033700*
033800         WHEN CT-MASC-ISO8601
033900             PERFORM 2640-MASCARA-ISO8601
034000                THRU 2640-MASCARA-ISO8601-EXIT
034100*
034200         WHEN OTHER
034300             SET V2R9-88-FECHA-INVALIDA TO TRUE
034400     END-EVALUATE
034500*
034600     .
034700 2600-VALIDAR-FECHA-EXIT.
034800     EXIT.
034900******************************************************************
035000*                 2610-MASCARA-AAMMDDHMS                         *
035100*  FORMATO yyyy-MM-dd HH:mm:ss (19 POSICIONES FIJAS)             *
035200******************************************************************
035300 2610-MASCARA-AAMMDDHMS.
035400*
035500     IF  WS-FECHA-TEXTO (1:19) NOT NUMERIC
035600     AND WS-FECHA-TEXTO (5:1)  NOT = '-'
035700         SET V2R9-88-FECHA-INVALIDA    TO TRUE
035800     ELSE
035900         STRING WS-FECHA-TEXTO (1:4)  WS-FECHA-TEXTO (6:2)
036000                WS-FECHA-TEXTO (9:2)  '-'
036100                DELIMITED BY SIZE INTO V2R9-FECHA-SALE
036200         MOVE WS-FECHA-TEXTO (1:10)    TO V2R9-FECHA-SALE (1:10)
036300         MOVE WS-FECHA-TEXTO (12:8)    TO V2R9-FECHA-SALE (12:8)
036400         MOVE '-'                      TO V2R9-FECHA-SALE (5:1)
036500         MOVE '-'                      TO V2R9-FECHA-SALE (8:1)
036600         MOVE ' '                      TO V2R9-FECHA-SALE (11:1)
036700         SET V2R9-88-OK                TO TRUE
036800     END-IF
036900*
037000     .
037100 2610-MASCARA-AAMMDDHMS-EXIT.
037200     EXIT.
037300******************************************************************
037400*                 2620-MASCARA-DDMMAAHM                          *
037500*  FORMATO dd.MM.yy HH:mm:ss O dd.MM.yyyy HH:mm (COINMATE Y      *
037600*  EVERYTRADE), SEPARADO POR PUNTOS                              *
037700******************************************************************
037800 2620-MASCARA-DDMMAAHM.
037900*
038000     UNSTRING WS-FECHA-TEXTO DELIMITED BY '.'
038100         INTO WS-TOKEN-1 WS-TOKEN-2 WS-FECHA-RESTO
038200*
038300     IF  WS-TOKEN-1 NOT NUMERIC OR WS-TOKEN-2 NOT NUMERIC
038400         SET V2R9-88-FECHA-INVALIDA    TO TRUE
038500     ELSE
038600         MOVE WS-FECHA-RESTO (1:4)     TO WS-AAAA-CORTO
038700         IF  WS-FECHA-RESTO (5:1) = ' '
038800             COMPUTE WS-AAAA-LARGO = CT-SIGLO-ACTUAL * 100
038900                                    + WS-AAAA-CORTO
039000             MOVE WS-FECHA-RESTO (6:8) TO WS-HORA-HHMMSS
039100         ELSE
039200             MOVE WS-FECHA-RESTO (1:4) TO WS-AAAA-LARGO
039300             MOVE WS-FECHA-RESTO (6:8) TO WS-HORA-HHMMSS
039400         END-IF
039500*
039600         MOVE WS-AAAA-LARGO            TO V2R9-FECHA-SALE (1:4)
039700         MOVE '-'                      TO V2R9-FECHA-SALE (5:1)
039800         MOVE WS-TOKEN-2               TO V2R9-FECHA-SALE (6:2)
039900         MOVE '-'                      TO V2R9-FECHA-SALE (8:1)
040000         MOVE WS-TOKEN-1               TO V2R9-FECHA-SALE (9:2)
040100         MOVE ' '                      TO V2R9-FECHA-SALE (11:1)
040200         MOVE WS-HMS-HH                TO V2R9-FECHA-SALE (12:2)
040300         MOVE ':'                      TO V2R9-FECHA-SALE (14:1)
040400         MOVE WS-HMS-MM                TO V2R9-FECHA-SALE (15:2)
040500         MOVE ':'                      TO V2R9-FECHA-SALE (17:1)
040600         MOVE WS-HMS-SS                TO V2R9-FECHA-SALE (18:2)
040700         SET V2R9-88-OK                TO TRUE
040800     END-IF
040900*
041000     .
041100 2620-MASCARA-DDMMAAHM-EXIT.
041200     EXIT.
041300******************************************************************
041400*                 2630-MASCARA-MDYAMPM                           *
041500*  FORMATO M/d/yyyy h:mm:ss a (BITTREX, RELOJ DE 12 HORAS)       *
041600******************************************************************
041700 2630-MASCARA-MDYAMPM.
041800*
041900     UNSTRING WS-FECHA-TEXTO DELIMITED BY '/'
042000         INTO WS-TOKEN-1 WS-TOKEN-2 WS-FECHA-RESTO
042100*
042200     UNSTRING WS-FECHA-RESTO DELIMITED BY ' '
042300         INTO WS-TOKEN-3 WS-TOKEN-4 WS-AMPM
042400*
042500     IF  WS-TOKEN-1 NOT NUMERIC OR WS-TOKEN-2 NOT NUMERIC
042600     OR  WS-TOKEN-3 NOT NUMERIC
042700         SET V2R9-88-FECHA-INVALIDA    TO TRUE
042800     ELSE
042900         UNSTRING WS-TOKEN-4 DELIMITED BY ':'
043000             INTO WS-HMS-HH WS-HMS-MM WS-HMS-SS
043100*
043200         IF  WS-AMPM (1:1) = 'P' AND WS-HMS-HH NOT = 12
043300             COMPUTE WS-HMS-HH = WS-HMS-HH + 12
043400         END-IF
043500         IF  WS-AMPM (1:1) = 'A' AND WS-HMS-HH = 12
043600             MOVE ZEROS                TO WS-HMS-HH
043700         END-IF
043800*
043900         MOVE WS-TOKEN-3               TO V2R9-FECHA-SALE (1:4)
044000         MOVE '-'                      TO V2R9-FECHA-SALE (5:1)
044100         MOVE WS-TOKEN-1               TO V2R9-FECHA-SALE (6:2)
044200         MOVE '-'                      TO V2R9-FECHA-SALE (8:1)
044300         MOVE WS-TOKEN-2               TO V2R9-FECHA-SALE (9:2)
044400         MOVE ' '                      TO V2R9-FECHA-SALE (11:1)
044500         MOVE WS-HMS-HH                TO V2R9-FECHA-SALE (12:2)
044600         MOVE ':'                      TO V2R9-FECHA-SALE (14:1)
044700         MOVE WS-HMS-MM                TO V2R9-FECHA-SALE (15:2)
044800         MOVE ':'                      TO V2R9-FECHA-SALE (17:1)
044900         MOVE WS-HMS-SS                TO V2R9-FECHA-SALE (18:2)
045000         SET V2R9-88-OK                TO TRUE
045100     END-IF
045200*
045300     .
045400 2630-MASCARA-MDYAMPM-EXIT.
045500     EXIT.
045600******************************************************************
045700*                 2640-MASCARA-ISO8601                           *
045800*  FORMATO yyyy-MM-ddTHH:mm:ss+-HH:mm (SHAKEPAY). EL AJUSTE A    *
045900*  HORA UTC NO CONTEMPLA CAMBIO DE DIA POR DESBORDE DE HORA      *
046000******************************************************************
046100 2640-MASCARA-ISO8601.
046200*
046300     IF  WS-FECHA-TEXTO (1:10) NOT NUMERIC
046400     AND WS-FECHA-TEXTO (5:1)  NOT = '-'
046500         SET V2R9-88-FECHA-INVALIDA    TO TRUE
046600     ELSE
046700         MOVE WS-FECHA-TEXTO (1:10)    TO V2R9-FECHA-SALE (1:10)
046800         MOVE ' '                      TO V2R9-FECHA-SALE (11:1)
046900         MOVE WS-FECHA-TEXTO (12:8)    TO V2R9-FECHA-SALE (12:8)
047000         MOVE WS-FECHA-TEXTO (12:8)    TO WS-HORA-HHMMSS (1:2)
047100         MOVE WS-FECHA-TEXTO (15:2)    TO WS-HORA-HHMMSS (3:2)
047200         MOVE WS-FECHA-TEXTO (18:2)    TO WS-HORA-HHMMSS (5:2)
047300         MOVE WS-FECHA-TEXTO (21:1)    TO WS-OFFSET-SIGNO
047400         MOVE WS-FECHA-TEXTO (22:2)    TO WS-OFFSET-HORA
047500*
047600         IF  WS-OFFSET-SIGNO = '+'
047700             COMPUTE WS-HMS-HH = WS-HMS-HH - WS-OFFSET-HORA
047800         ELSE
047900             COMPUTE WS-HMS-HH = WS-HMS-HH + WS-OFFSET-HORA
048000         END-IF
048100         MOVE WS-HMS-HH                TO V2R9-FECHA-SALE (12:2)
048200         SET V2R9-88-OK                TO TRUE
048300     END-IF
048400*
048500     .
048600 2640-MASCARA-ISO8601-EXIT.
048700     EXIT.
048800******************************************************************
048900*                     2900-VALIDAR-MONTO                         *
049000*   VALIDA QUE EL MONTO RECIBIDO SEA NUMERICO Y MAYOR QUE CERO   *
049100******************************************************************
049200 2900-VALIDAR-MONTO.
049300*
049400     IF  V2R9-MONTO-ENTRA GREATER THAN ZERO
049500         SET V2R9-88-OK                TO TRUE
049600     ELSE
049700         SET V2R9-88-MONTO-INVALIDO    TO TRUE
049800     END-IF
049900*
050000     .
050100 2900-VALIDAR-MONTO-EXIT.
050200     EXIT.
050300******************************************************************
050400*                            3000-FIN                            *
050500******************************************************************
050600 3000-FIN.
050700*
050800     CONTINUE
050900*
051000     .
051100 3000-FIN-EXIT.
051200     EXIT.

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C012                                              *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO EVERYTRADE FORMATO NATIVO V1 (7   *
001600*  COLUMNAS FIJAS, SIN ENCABEZADO)                               *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO NATIVO DE EVERYTRADE EN SU     *
001900*  FORMATO ORIGINAL (ANTERIOR A LA VERSION V3), VALIDA CADA FILA *
002000*  Y ARMA EL CUMULO DE TRANSACCION (PATA PRINCIPAL DE COMPRA O   *
002100*  VENTA MAS, OPCIONALMENTE, UNA PATA DE COMISION EN MONEDA      *
002200*  QUOTE), ESCRIBIENDOLO EN EL FLUJO DE SALIDA COMUN.            *
002300******************************************************************
002400*        L O G    D E   M O D I F I C A C I O N E S              *
002500******************************************************************
002600*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002700*  ----------  ---------------  --------  ---------------------- *
002800*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
002900*  04/08/1999  R.FACTORIA       V2T0013   LA COMISION SIEMPRE SE *
003000*              DENOMINA EN MONEDA QUOTE (REGLA E2)               *
003100*  09/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
003200*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003300*  09/01/2006  L.MENDEZ         V2T0073   AGREGA PIEZAS REDEFINES*
003400*              ACCION Y RECHAZO SIN ALTERAR EL PARSEO            *
003500******************************************************************
003600******************************************************************
003700*                                                                *
003800*         I D E N T I F I C A T I O N   D I V I S I O N          *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.   V2C012.
004400 AUTHOR.       R FACTORIA.
004500 INSTALLATION. FACTORIA.
004600 DATE-WRITTEN. 12/03/1999.
004700 DATE-COMPILED.
004800 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT V2F-EVERYTRADE  ASSIGN TO EVERYT01
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-FST-ENTRADA.
006800*
006900     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FST-SAL-PPAL.
007200*
007300     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-FST-SAL-REL.
007600*
007700     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-FST-PROBLEMAS.
008000******************************************************************
008100*                                                                *
008200*                D A T A            D I V I S I O N              *
008300*                                                                *
008400******************************************************************
008500 DATA DIVISION.
008600*
008700 FILE SECTION.
008800*
008900 FD  V2F-EVERYTRADE
009000     RECORDING MODE IS F.
009100 01  V2WC012-FILA-EVERYTRADE-V1.
009200     COPY V2WC012.
009300*
009400 FD  V2F-SALIDA-PPAL
009500     RECORDING MODE IS F.
009600 01  V2WC001-PATA-PRINCIPAL.
009700     COPY V2WC001.
009800*
009900 FD  V2F-SALIDA-REL
010000     RECORDING MODE IS F.
010100 01  V2WC002-PATA-RELACIONADA.
010200     COPY V2WC002.
010300*
010400 FD  V2F-PROBLEMAS
010500     RECORDING MODE IS F.
010600 01  V2WC003-PROBLEMA-PARSEO.
010700     COPY V2WC003.
010800******************************************************************
010900*         W O R K I N G   S T O R A G E   S E C T I O N          *
011000******************************************************************
011100 WORKING-STORAGE SECTION.
011200******************************************************************
011300*                  AREA DE VARIABLES AUXILIARES                  *
011400******************************************************************
011500 01  WS-VARIABLES-AUXILIARES.
011600     05  WS-FST-ENTRADA               PIC X(02).
011700     05  WS-FST-SAL-PPAL               PIC X(02).
011800     05  WS-FST-SAL-REL                PIC X(02).
011900     05  WS-FST-PROBLEMAS              PIC X(02).
012000*
012100     05  WS-ACCION-MAY                 PIC X(10).
012200     05  WS-ACCION-PIEZAS REDEFINES WS-ACCION-MAY.                V2T0073 
012300         10  WS-AM-MITAD-1                PIC X(05).
012400         10  WS-AM-MITAD-2                PIC X(05).
012500     05  WS-BASE-CCY                   PIC X(05).
012600     05  WS-QUOTE-CCY                   PIC X(05).
012700     05  WS-RAZON-RECHAZO               PIC X(80).
012800     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.              V2T0073 
012900         10  WS-RAZON-MITAD-1             PIC X(40).
013000         10  WS-RAZON-MITAD-2             PIC X(40).
013100*
013200*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
013300     05  WS-MONTO-TEXTO                PIC X(18).
013400     05  WS-MONTO-SIN-SIGNO             PIC X(18).
013500     05  WS-MONTO-PARTE-ENT             PIC X(14)
013600                                JUSTIFIED RIGHT.
013700     05  WS-MONTO-PARTE-DEC             PIC X(08).
013800     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
013900     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.      V2T0073 
014000         10  WS-MD-ENTERO                 PIC 9(13).
014100         10  WS-MD-DECIMAL                PIC 9(08).
014200     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
014300*
014400     05  WS-MONTO-QUANTY                PIC S9(13)V9(08) COMP-3.
014500     05  WS-MONTO-PRICE                 PIC S9(13)V9(08) COMP-3.
014600     05  WS-MONTO-FEE                   PIC S9(13)V9(08) COMP-3.
014700******************************************************************
014800*                    AREA  DE  SWITCHES                          *
014900******************************************************************
015000 01  SW-SWITCHES.
015100     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
015200         88  FIN-ARCHIVO                        VALUE 'S'.
015300         88  NO-FIN-ARCHIVO                     VALUE 'N'.
015400     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
015500         88  SI-REGISTRO-VALIDO                VALUE 'S'.
015600         88  NO-REGISTRO-VALIDO                VALUE 'N'.
015700     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
015800         88  MONTO-NEGATIVO                     VALUE 'S'.
015900         88  MONTO-POSITIVO                     VALUE 'N'.
016000******************************************************************
016100*                        AREA DE CONTANTES                       *
016200******************************************************************
016300 01  CT-CONTANTES.
016400     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C012'.
016500     05  CT-ACCION-BUY                  PIC X(10) VALUE 'BUY'.
016600     05  CT-ACCION-SELL                 PIC X(10) VALUE 'SELL'.
016700     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
016800     05  CT-MINUSCULAS                  PIC X(26) VALUE
016900                             'abcdefghijklmnopqrstuvwxyz'.
017000     05  CT-MAYUSCULAS                  PIC X(26) VALUE
017100                             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
017200******************************************************************
017300*                AREA DE MENSAJES                                *
017400******************************************************************
017500 01  ME-MENSAJES-ERROR.
017600     05  ME-TIPO-INVALIDO              PIC X(40) VALUE
017700         'Unsupported transaction type: '.
017800******************************************************************
017900*                        AREA DE INDICES                         *
018000******************************************************************
018100 01  IN-INDICES.
018200     05  IN-REG-LEIDOS                  PIC S9(07) COMP
018300                                                 VALUE ZEROES.
018400     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
018500                                                 VALUE ZEROES.
018600     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
018700                                                 VALUE ZEROES.
018800******************************************************************
018900*                    COPYS UTILIZADAS                            *
019000******************************************************************
019100     COPY V2WC900.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 MAINLINE.
019600*
019700     PERFORM 1000-INICIO
019800        THRU 1000-INICIO-EXIT
019900*
020000     PERFORM 2000-PROCESO
020100        THRU 2000-PROCESO-EXIT
020200        UNTIL FIN-ARCHIVO
020300*
020400     PERFORM 3000-FIN
020500        THRU 3000-FIN-EXIT
020600*
020700     GOBACK
020800     .
020900******************************************************************
021000*                         1000-INICIO                            *
021100*   EL FORMATO V1 DE EVERYTRADE NO TRAE LINEA DE ENCABEZADO      *
021200******************************************************************
021300 1000-INICIO.
021400*
021500     OPEN INPUT  V2F-EVERYTRADE
021600     OPEN EXTEND V2F-SALIDA-PPAL
021700     OPEN EXTEND V2F-SALIDA-REL
021800     OPEN EXTEND V2F-PROBLEMAS
021900*
022000     IF  WS-FST-ENTRADA NOT = '00'
022100         DISPLAY 'V2C012 - ERROR ABRIENDO ENTRADA: '
022200                 WS-FST-ENTRADA
022300         SET FIN-ARCHIVO               TO TRUE
022400     ELSE
022500         PERFORM 2900-LEER-SIGUIENTE
022600            THRU 2900-LEER-SIGUIENTE-EXIT
022700     END-IF
022800*
022900     .
023000 1000-INICIO-EXIT.
023100     EXIT.
023200******************************************************************
023300*                        2000-PROCESO                            *
023400******************************************************************
023500 2000-PROCESO.
023600*
023700     ADD 1                             TO IN-REG-LEIDOS
023800     SET SI-REGISTRO-VALIDO            TO TRUE
023900     MOVE SPACES                       TO WS-RAZON-RECHAZO
024000*
024100     PERFORM 2100-VALIDAR-REGISTRO
024200        THRU 2100-VALIDAR-REGISTRO-EXIT
024300*
024400     IF  SI-REGISTRO-VALIDO
024500         PERFORM 2400-CONVERTIR-MONTOS
024600            THRU 2400-CONVERTIR-MONTOS-EXIT
024700         PERFORM 2500-CONSTRUIR-PATA-PPAL
024800            THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
024900         PERFORM 2600-CONSTRUIR-PATA-FEE
025000            THRU 2600-CONSTRUIR-PATA-FEE-EXIT
025100         ADD 1                         TO IN-REG-CONVERTIDOS
025200     ELSE
025300         PERFORM 2700-REGISTRAR-PROBLEMA
025400            THRU 2700-REGISTRAR-PROBLEMA-EXIT
025500         ADD 1                         TO IN-REG-RECHAZADOS
025600     END-IF
025700*
025800     PERFORM 2900-LEER-SIGUIENTE
025900        THRU 2900-LEER-SIGUIENTE-EXIT
026000*
026100     .
026200 2000-PROCESO-EXIT.
026300     EXIT.
026400******************************************************************
026500*                   2100-VALIDAR-REGISTRO                        *
026600*   REGLA E1 (ACCION BUY/SELL) Y VALIDACION DE PAR (SYMBOL)      *
026700******************************************************************
026800 2100-VALIDAR-REGISTRO.
026900*
027000     MOVE V2W12-ACTION                 TO WS-ACCION-MAY
027100     INSPECT WS-ACCION-MAY CONVERTING CT-MINUSCULAS
027200                                    TO CT-MAYUSCULAS
027300*
027400     IF  WS-ACCION-MAY (1:3) NOT = CT-ACCION-BUY (1:3)
027500     AND WS-ACCION-MAY (1:4) NOT = CT-ACCION-SELL (1:4)
027600         SET NO-REGISTRO-VALIDO        TO TRUE
027700         DISPLAY 'V2C012 ACCION NO RECONOCIDA: ' WS-AM-MITAD-1    V2T0073 
027800         STRING ME-TIPO-INVALIDO V2W12-ACTION
027900             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
028000     END-IF
028100*
028200     IF  SI-REGISTRO-VALIDO
028300         PERFORM 2200-VALIDAR-PAR
028400            THRU 2200-VALIDAR-PAR-EXIT
028500     END-IF
028600*
028700     .
028800 2100-VALIDAR-REGISTRO-EXIT.
028900     EXIT.
029000******************************************************************
029100*                    2200-VALIDAR-PAR                            *
029200*   SEPARA EL SYMBOL EN BASE/QUOTE Y LLAMA AL VALIDADOR V2C900   *
029300******************************************************************
029400 2200-VALIDAR-PAR.
029500*
029600     MOVE SPACES                       TO WS-BASE-CCY
029700                                            WS-QUOTE-CCY
029800     UNSTRING V2W12-SYMBOL DELIMITED BY '/'
029900         INTO WS-BASE-CCY WS-QUOTE-CCY
030000*
030100     SET V2R9-88-VALIDAR-PAR           TO TRUE
030200     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
030300     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
030400*
030500     CALL CT-V2C900                    USING V2WC900-PARAMETROS
030600*
030700     IF  NOT V2R9-88-OK
030800         SET NO-REGISTRO-VALIDO        TO TRUE
030900         STRING 'Unsupported currency pair: '
031000                WS-BASE-CCY '/' WS-QUOTE-CCY
031100             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
031200     END-IF
031300*
031400     .
031500 2200-VALIDAR-PAR-EXIT.
031600     EXIT.
031700******************************************************************
031800*                  2400-CONVERTIR-MONTOS                         *
031900******************************************************************
032000 2400-CONVERTIR-MONTOS.
032100*
032200     MOVE V2W12-QUANTY                 TO WS-MONTO-TEXTO
032300     PERFORM 2450-PARSEAR-MONTO
032400        THRU 2450-PARSEAR-MONTO-EXIT
032500     MOVE WS-MONTO-NUM                 TO WS-MONTO-QUANTY
032600*
032700     MOVE V2W12-PRICE                  TO WS-MONTO-TEXTO
032800     PERFORM 2450-PARSEAR-MONTO
032900        THRU 2450-PARSEAR-MONTO-EXIT
033000     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICE
033100*
033200     MOVE V2W12-FEE                     TO WS-MONTO-TEXTO
033300     PERFORM 2450-PARSEAR-MONTO
033400        THRU 2450-PARSEAR-MONTO-EXIT
033500     MOVE WS-MONTO-NUM                 TO WS-MONTO-FEE
033600*
033700     .
033800 2400-CONVERTIR-MONTOS-EXIT.
033900     EXIT.
034000******************************************************************
034100*                  2450-PARSEAR-MONTO                            *
034200*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
034300*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
034400******************************************************************
034500 2450-PARSEAR-MONTO.
034600*
034700     SET MONTO-POSITIVO                TO TRUE
034800     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
034900     IF  WS-MONTO-TEXTO (1:1) = '-'
035000         SET MONTO-NEGATIVO              TO TRUE
035100         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
035200     END-IF
035300*
035400     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
035500                                            WS-MONTO-PARTE-DEC
035600     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
035700         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
035800*
035900     INSPECT WS-MONTO-PARTE-ENT
036000         CONVERTING SPACES TO ZEROES
036100     INSPECT WS-MONTO-PARTE-DEC
036200         CONVERTING SPACES TO ZEROES
036300*
036400     MOVE WS-MONTO-PARTE-ENT           TO WS-MD-ENTERO            V2T0073 
036500     MOVE WS-MONTO-PARTE-DEC           TO WS-MD-DECIMAL           V2T0073 
036600*
036700     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
036800     IF  MONTO-NEGATIVO
036900         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
037000     END-IF
037100*
037200     .
037300 2450-PARSEAR-MONTO-EXIT.
037400     EXIT.
037500******************************************************************
037600*               2500-CONSTRUIR-PATA-PPAL                         *
037700******************************************************************
037800 2500-CONSTRUIR-PATA-PPAL.
037900*
038000     INITIALIZE V2WC001-PATA-PRINCIPAL
038100     MOVE V2W12-UID                    TO V2W1-UID
038200     MOVE V2W12-DATE (1:19)              TO V2W1-EXECUTED
038300     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
038400     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
038500     IF  WS-ACCION-MAY (1:3) = CT-ACCION-BUY (1:3)
038600         MOVE CT-ACCION-BUY (1:10)      TO V2W1-ACTION
038700     ELSE
038800         MOVE CT-ACCION-SELL (1:10)     TO V2W1-ACTION
038900     END-IF
039000     MOVE WS-MONTO-QUANTY               TO V2W1-QUANTITY
039100     MOVE WS-MONTO-PRICE                TO V2W1-UNIT-PRICE
039200*
039300     WRITE V2WC001-PATA-PRINCIPAL
039400*
039500     .
039600 2500-CONSTRUIR-PATA-PPAL-EXIT.
039700     EXIT.
039800******************************************************************
039900*               2600-CONSTRUIR-PATA-FEE                          *
040000*   REGLA E2: LA COMISION SE DENOMINA SIEMPRE EN MONEDA QUOTE    *
040100******************************************************************
040200 2600-CONSTRUIR-PATA-FEE.
040300*
040400     IF  WS-MONTO-FEE NOT = ZERO
040500         INITIALIZE V2WC002-PATA-RELACIONADA
040600         STRING V2W12-UID '-F'
040700             DELIMITED BY SIZE INTO V2W2-UID
040800         MOVE V2W12-DATE (1:19)          TO V2W2-EXECUTED
040900         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
041000         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
041100         MOVE 'FEE'                      TO V2W2-LEG-TYPE
041200         MOVE WS-MONTO-FEE               TO V2W2-AMOUNT
041300         MOVE WS-QUOTE-CCY               TO V2W2-LEG-CURRENCY
041400         WRITE V2WC002-PATA-RELACIONADA
041500     END-IF
041600*
041700     .
041800 2600-CONSTRUIR-PATA-FEE-EXIT.
041900     EXIT.
042000******************************************************************
042100*               2700-REGISTRAR-PROBLEMA                          *
042200******************************************************************
042300 2700-REGISTRAR-PROBLEMA.
042400*
042500     INITIALIZE V2WC003-PROBLEMA-PARSEO
042600     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
042700     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
042800     MOVE V2W12-UID                      TO V2W3-UID-FILA
042900     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
043000*
043100     DISPLAY 'V2C012 RECHAZO: ' WS-RAZON-MITAD-1                  V2T0073 
043200*
043300     WRITE V2WC003-PROBLEMA-PARSEO
043400*
043500     .
043600 2700-REGISTRAR-PROBLEMA-EXIT.
043700     EXIT.
043800******************************************************************
043900*               2900-LEER-SIGUIENTE                              *
044000******************************************************************
044100 2900-LEER-SIGUIENTE.
044200*
044300     READ V2F-EVERYTRADE
044400         AT END
044500             SET FIN-ARCHIVO             TO TRUE
044600     END-READ
044700*
044800     .
044900 2900-LEER-SIGUIENTE-EXIT.
045000     EXIT.
045100******************************************************************
045200*                            3000-FIN                            *
045300******************************************************************
045400 3000-FIN.
045500*
045600     CLOSE V2F-EVERYTRADE
045700           V2F-SALIDA-PPAL
045800           V2F-SALIDA-REL
045900           V2F-PROBLEMAS
046000*
046100     DISPLAY 'V2C012 EVERYTRADE V1 - REG. LEIDOS     : '
046200             IN-REG-LEIDOS
046300     DISPLAY 'V2C012 EVERYTRADE V1 - REG. CONVERTIDOS: '
046400             IN-REG-CONVERTIDOS
046500     DISPLAY 'V2C012 EVERYTRADE V1 - REG. RECHAZADOS : '
046600             IN-REG-RECHAZADOS
046700*
046800     .
046900 3000-FIN-EXIT.
047000     EXIT.

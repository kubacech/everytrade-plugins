000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC017                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: FILA DE ENTRADA DEL EXTRACTO SHAKEPAY V1 (9      *
000800*               COLUMNAS, CON ENCABEZADO)                       *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC017-FILA-SHAKEPAY.
001800     05  V2W17-TRANSACTION-TYPE      PIC X(12).
001900     05  V2W17-DATE                  PIC X(25).
002000     05  V2W17-AMOUNT-DEBITED        PIC X(18).
002100     05  V2W17-DEBIT-CCY             PIC X(06).
002200     05  V2W17-AMOUNT-CREDITED       PIC X(18).
002300     05  V2W17-CREDIT-CCY            PIC X(06).
002400     05  V2W17-EXCHANGE-RATE         PIC X(18).
002500     05  V2W17-CREDIT-DEBIT          PIC X(12).
002600     05  V2W17-SPOT-RATE             PIC X(18).
002700     05  FILLER                      PIC X(15).

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C015                                              *
000400*                                                                *
000500*  FECHA CREACION: 18/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO BITTREX (17 COLUMNAS, CON         *
001600*  ENCABEZADO)                                                   *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO DE BITTREX. EL CAMPO EXCHANGE  *
001900*  TRAE EL PAR EN ORDEN QUOTE-BASE (AL REVES QUE LAS DEMAS CASAS *
002000*  DE CAMBIO). CADA FILA GENERA UNA PATA PRINCIPAL DE COMPRA O   *
002100*  VENTA MAS, OPCIONALMENTE, UNA PATA DE COMISION EN LA MONEDA   *
002200*  QUOTE                                                         *
002300******************************************************************
002400*        L O G    D E   M O D I F I C A C I O N E S              *
002500******************************************************************
002600*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002700*  ----------  ---------------  --------  ---------------------- *
002800*  18/03/1999  R.FACTORIA       V2T0003   CREACION ORIGINAL      *
002900*  15/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
003000*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003100*  02/08/1999  R.FACTORIA       V2T0026   RECHAZA LA FILA SI EL  *
003200*              ENCABEZADO NO TRAE EL TEXTO ESPERADO (REGLA B1)   *
003300*  21/11/2003  J.RONDON         V2T0058   NORMALIZA TIMESTAMP    *
003400*              12 HORAS AM/PM VIA RUTINA COMPARTIDA V2C900       *
003500*  12/01/2006  L.MENDEZ         V2T0076   AGREGA PIEZAS REDEFINES*
003600*              FECHA Y RECHAZO SIN ALTERAR EL PARSEO             *
003700******************************************************************
003800******************************************************************
003900*                                                                *
004000*         I D E N T I F I C A T I O N   D I V I S I O N          *
004100*                                                                *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400*
004500 PROGRAM-ID.   V2C015.
004600 AUTHOR.       R FACTORIA.
004700 INSTALLATION. FACTORIA.
004800 DATE-WRITTEN. 18/03/1999.
004900 DATE-COMPILED.
005000 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005100******************************************************************
005200*                                                                *
005300*        E N V I R O N M E N T         D I V I S I O N           *
005400*                                                                *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600*
006700     SELECT V2F-BITTREX     ASSIGN TO BITTRX01
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-FST-ENTRADA.
007000*
007100     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-FST-SAL-PPAL.
007400*
007500     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-FST-SAL-REL.
007800*
007900     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-FST-PROBLEMAS.
008200******************************************************************
008300*                                                                *
008400*                D A T A            D I V I S I O N              *
008500*                                                                *
008600******************************************************************
008700 DATA DIVISION.
008800*
008900 FILE SECTION.
009000*
009100 FD  V2F-BITTREX
009200     RECORDING MODE IS F.
009300 01  V2WC015-FILA-BITTREX.
009400     COPY V2WC015.
009500*
009600 FD  V2F-SALIDA-PPAL
009700     RECORDING MODE IS F.
009800 01  V2WC001-PATA-PRINCIPAL.
009900     COPY V2WC001.
010000*
010100 FD  V2F-SALIDA-REL
010200     RECORDING MODE IS F.
010300 01  V2WC002-PATA-RELACIONADA.
010400     COPY V2WC002.
010500*
010600 FD  V2F-PROBLEMAS
010700     RECORDING MODE IS F.
010800 01  V2WC003-PROBLEMA-PARSEO.
010900     COPY V2WC003.
011000******************************************************************
011100*         W O R K I N G   S T O R A G E   S E C T I O N          *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*                  AREA DE VARIABLES AUXILIARES                  *
011600******************************************************************
011700 01  WS-VARIABLES-AUXILIARES.
011800     05  WS-FST-ENTRADA               PIC X(02).
011900     05  WS-FST-SAL-PPAL               PIC X(02).
012000     05  WS-FST-SAL-REL                PIC X(02).
012100     05  WS-FST-PROBLEMAS              PIC X(02).
012200*
012300     05  WS-BASE-CCY                   PIC X(05).
012400     05  WS-QUOTE-CCY                   PIC X(05).
012500     05  WS-FECHA-NORMALIZADA           PIC X(19).
012600     05  WS-FECHA-PIEZAS REDEFINES WS-FECHA-NORMALIZADA.          V2T0076 
012700         10  WS-FN-ANO                    PIC X(04).
012800         10  WS-FN-RESTO                  PIC X(15).
012900     05  WS-RAZON-RECHAZO               PIC X(80).
013000     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.              V2T0076 
013100         10  WS-RAZON-MITAD-1             PIC X(40).
013200         10  WS-RAZON-MITAD-2             PIC X(40).
013300     05  WS-CONT-BUY                    PIC S9(03) COMP.
013400     05  WS-CONT-SELL                   PIC S9(03) COMP.
013500*
013600*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
013700     05  WS-MONTO-TEXTO                PIC X(18).
013800     05  WS-MONTO-SIN-SIGNO             PIC X(18).
013900     05  WS-MONTO-PARTE-ENT             PIC X(14)
014000                                JUSTIFIED RIGHT.
014100     05  WS-MONTO-PARTE-DEC             PIC X(08).
014200     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
014300     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.      V2T0076 
014400         10  WS-MD-ENTERO                 PIC 9(13).
014500         10  WS-MD-DECIMAL                PIC 9(08).
014600     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
014700*
014800     05  WS-MONTO-QUANTITY              PIC S9(13)V9(08) COMP-3.
014900     05  WS-MONTO-PRICEPERUNIT          PIC S9(13)V9(08) COMP-3.
015000     05  WS-MONTO-COMMISSION            PIC S9(13)V9(08) COMP-3.
015100******************************************************************
015200*                    AREA  DE  SWITCHES                          *
015300******************************************************************
015400 01  SW-SWITCHES.
015500     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
015600         88  FIN-ARCHIVO                        VALUE 'S'.
015700         88  NO-FIN-ARCHIVO                     VALUE 'N'.
015800     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
015900         88  SI-REGISTRO-VALIDO                VALUE 'S'.
016000         88  NO-REGISTRO-VALIDO                VALUE 'N'.
016100     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
016200         88  MONTO-NEGATIVO                     VALUE 'S'.
016300         88  MONTO-POSITIVO                     VALUE 'N'.
016400     05  SW-ACCION-OPERACION            PIC X(01) VALUE SPACE.
016500         88  ACCION-ES-BUY                      VALUE 'C'.
016600         88  ACCION-ES-SELL                     VALUE 'V'.
016700******************************************************************
016800*                        AREA DE CONTANTES                       *
016900******************************************************************
017000 01  CT-CONTANTES.
017100     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C015'.
017200     05  CT-BITTREX-HDR                PIC X(20) VALUE 'Uuid'.
017300     05  CT-MASC-MDYAMPM                PIC X(08)
017400                                    VALUE 'MDYAMPM '.
017500     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
017600******************************************************************
017700*                AREA DE MENSAJES                                *
017800******************************************************************
017900 01  ME-MENSAJES-ERROR.
018000     05  ME-TIPO-INVALIDO              PIC X(40) VALUE
018100         'Unsupported transaction type: '.
018200******************************************************************
018300*                        AREA DE INDICES                         *
018400******************************************************************
018500 01  IN-INDICES.
018600     05  IN-REG-LEIDOS                  PIC S9(07) COMP
018700                                                 VALUE ZEROES.
018800     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
018900                                                 VALUE ZEROES.
019000     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
019100                                                 VALUE ZEROES.
019200******************************************************************
019300*                    COPYS UTILIZADAS                            *
019400******************************************************************
019500     COPY V2WC900.
019600*
019700 PROCEDURE DIVISION.
019800*
019900 MAINLINE.
020000*
020100     PERFORM 1000-INICIO
020200        THRU 1000-INICIO-EXIT
020300*
020400     PERFORM 2000-PROCESO
020500        THRU 2000-PROCESO-EXIT
020600        UNTIL FIN-ARCHIVO
020700*
020800     PERFORM 3000-FIN
020900        THRU 3000-FIN-EXIT
021000*
021100     GOBACK
021200     .
021300******************************************************************
021400*                         1000-INICIO                            *
021500*   REGLA B1: VALIDA EL ENCABEZADO ANTES DE ENTRAR AL CICLO      *
021600******************************************************************
021700 1000-INICIO.
021800*
021900     OPEN INPUT  V2F-BITTREX
022000     OPEN EXTEND V2F-SALIDA-PPAL
022100     OPEN EXTEND V2F-SALIDA-REL
022200     OPEN EXTEND V2F-PROBLEMAS
022300*
022400     IF  WS-FST-ENTRADA NOT = '00'
022500         DISPLAY 'V2C015 - ERROR ABRIENDO ENTRADA: '
022600                 WS-FST-ENTRADA
022700         SET FIN-ARCHIVO               TO TRUE
022800     ELSE
022900         PERFORM 2900-LEER-SIGUIENTE
023000            THRU 2900-LEER-SIGUIENTE-EXIT
023100         IF  NOT FIN-ARCHIVO
023200             ADD 1                     TO IN-REG-LEIDOS
023300             IF  V2W15-UUID NOT = CT-BITTREX-HDR
023400                 MOVE 'Bittrex header row does not match'
023500                                        TO WS-RAZON-RECHAZO
023600                 PERFORM 2700-REGISTRAR-PROBLEMA
023700                    THRU 2700-REGISTRAR-PROBLEMA-EXIT
023800                 ADD 1                 TO IN-REG-RECHAZADOS
023900             END-IF
024000             PERFORM 2900-LEER-SIGUIENTE
024100                THRU 2900-LEER-SIGUIENTE-EXIT
024200         END-IF
024300     END-IF
024400*
024500     .
024600 1000-INICIO-EXIT.
024700     EXIT.
024800******************************************************************
024900*                        2000-PROCESO                            *
025000******************************************************************
025100 2000-PROCESO.
025200*
025300     ADD 1                             TO IN-REG-LEIDOS
025400     SET SI-REGISTRO-VALIDO            TO TRUE
025500     MOVE SPACE                         TO SW-ACCION-OPERACION
025600     MOVE SPACES                       TO WS-RAZON-RECHAZO
025700*
025800     PERFORM 2100-VALIDAR-REGISTRO
025900        THRU 2100-VALIDAR-REGISTRO-EXIT
026000*
026100     IF  SI-REGISTRO-VALIDO
026200         PERFORM 2400-CONVERTIR-MONTOS
026300            THRU 2400-CONVERTIR-MONTOS-EXIT
026400     END-IF
026500*
026600     IF  SI-REGISTRO-VALIDO
026700         PERFORM 2500-CONSTRUIR-PATA-PPAL
026800            THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
026900         PERFORM 2600-CONSTRUIR-PATA-FEE
027000            THRU 2600-CONSTRUIR-PATA-FEE-EXIT
027100     END-IF
027200*
027300     IF  SI-REGISTRO-VALIDO
027400         ADD 1                         TO IN-REG-CONVERTIDOS
027500     ELSE
027600         PERFORM 2700-REGISTRAR-PROBLEMA
027700            THRU 2700-REGISTRAR-PROBLEMA-EXIT
027800         ADD 1                         TO IN-REG-RECHAZADOS
027900     END-IF
028000*
028100     PERFORM 2900-LEER-SIGUIENTE
028200        THRU 2900-LEER-SIGUIENTE-EXIT
028300*
028400     .
028500 2000-PROCESO-EXIT.
028600     EXIT.
028700******************************************************************
028800*                   2100-VALIDAR-REGISTRO                        *
028900*   REGLA B2: BUY/SELL SEGUN SUBCADENA DEL ORDERTYPE             *
029000******************************************************************
029100 2100-VALIDAR-REGISTRO.
029200*
029300     MOVE ZERO                          TO WS-CONT-BUY
029400                                            WS-CONT-SELL
029500     INSPECT V2W15-ORDERTYPE
029600         TALLYING WS-CONT-SELL FOR ALL 'SELL'
029700     INSPECT V2W15-ORDERTYPE
029800         TALLYING WS-CONT-BUY  FOR ALL 'BUY'
029900*
030000     EVALUATE TRUE
030100         WHEN WS-CONT-SELL GREATER THAN ZERO
030200             SET ACCION-ES-SELL         TO TRUE
030300         WHEN WS-CONT-BUY  GREATER THAN ZERO
030400             SET ACCION-ES-BUY          TO TRUE
030500         WHEN OTHER
030600             SET NO-REGISTRO-VALIDO     TO TRUE
030700             STRING ME-TIPO-INVALIDO V2W15-ORDERTYPE
030800                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
030900     END-EVALUATE
031000*
031100     IF  SI-REGISTRO-VALIDO
031200         PERFORM 2200-VALIDAR-PAR
031300            THRU 2200-VALIDAR-PAR-EXIT
031400     END-IF
031500*
031600     IF  SI-REGISTRO-VALIDO
031700         PERFORM 2300-VALIDAR-FECHA
031800            THRU 2300-VALIDAR-FECHA-EXIT
031900     END-IF
032000*
032100     .
032200 2100-VALIDAR-REGISTRO-EXIT.
032300     EXIT.
032400******************************************************************
032500*                    2200-VALIDAR-PAR                            *
032600*   REGLA B1/B4: EXCHANGE VIENE EN ORDEN QUOTE-BASE              *
032700******************************************************************
032800 2200-VALIDAR-PAR.
032900*
033000     MOVE SPACES                       TO WS-BASE-CCY
033100                                            WS-QUOTE-CCY
033200     UNSTRING V2W15-EXCHANGE DELIMITED BY '-'
033300         INTO WS-QUOTE-CCY WS-BASE-CCY
033400*
033500     SET V2R9-88-VALIDAR-PAR           TO TRUE
033600     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
033700     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
033800*
033900     CALL CT-V2C900                    USING V2WC900-PARAMETROS
034000*
034100     IF  NOT V2R9-88-OK
034200         SET NO-REGISTRO-VALIDO        TO TRUE
034300         STRING 'Unsupported currency pair: '
034400                WS-BASE-CCY '-' WS-QUOTE-CCY
034500             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
034600     END-IF
034700*
034800     .
034900 2200-VALIDAR-PAR-EXIT.
035000     EXIT.
035100******************************************************************
035200*                   2300-VALIDAR-FECHA                           *
035300*   REGLA B5: TIMESTAMP EN FORMATO M/D/AAAA H:MM:SS AM/PM        *
035400******************************************************************
035500 2300-VALIDAR-FECHA.
035600*
035700     MOVE SPACES                       TO V2R9-FECHA-ENTRA
035800     MOVE V2W15-TIMESTAMP (1:22)        TO V2R9-FECHA-ENTRA
035900     MOVE SPACES                       TO V2R9-MASCARA-FECHA
036000     MOVE CT-MASC-MDYAMPM              TO V2R9-MASCARA-FECHA
036100     SET V2R9-88-VALIDAR-FECHA         TO TRUE
036200*
036300     CALL CT-V2C900                    USING V2WC900-PARAMETROS
036400*
036500     IF  V2R9-88-OK
036600         MOVE V2R9-FECHA-SALE          TO WS-FECHA-NORMALIZADA
036700     ELSE
036800         SET NO-REGISTRO-VALIDO        TO TRUE
036900         STRING 'Invalid timestamp: ' V2W15-TIMESTAMP
037000             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
037100     END-IF
037200*
037300     .
037400 2300-VALIDAR-FECHA-EXIT.
037500     EXIT.
037600******************************************************************
037700*                  2400-CONVERTIR-MONTOS                         *
037800******************************************************************
037900 2400-CONVERTIR-MONTOS.
038000*
038100     MOVE V2W15-QUANTITY                TO WS-MONTO-TEXTO
038200     PERFORM 2420-PARSEAR-MONTO
038300        THRU 2420-PARSEAR-MONTO-EXIT
038400     MOVE WS-MONTO-NUM                 TO WS-MONTO-QUANTITY
038500*
038600     MOVE V2W15-PRICEPERUNIT              TO WS-MONTO-TEXTO
038700     PERFORM 2420-PARSEAR-MONTO
038800        THRU 2420-PARSEAR-MONTO-EXIT
038900     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICEPERUNIT
039000*
039100     MOVE V2W15-COMMISSION                TO WS-MONTO-TEXTO
039200     PERFORM 2420-PARSEAR-MONTO
039300        THRU 2420-PARSEAR-MONTO-EXIT
039400     MOVE WS-MONTO-NUM                 TO WS-MONTO-COMMISSION
039500*
039600     .
039700 2400-CONVERTIR-MONTOS-EXIT.
039800     EXIT.
039900******************************************************************
040000*                  2420-PARSEAR-MONTO                            *
040100*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
040200*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
040300******************************************************************
040400 2420-PARSEAR-MONTO.
040500*
040600     SET MONTO-POSITIVO                TO TRUE
040700     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
040800     IF  WS-MONTO-TEXTO (1:1) = '-'
040900         SET MONTO-NEGATIVO              TO TRUE
041000         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
041100     END-IF
041200*
041300     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
041400                                            WS-MONTO-PARTE-DEC
041500     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
041600         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
041700*
041800     INSPECT WS-MONTO-PARTE-ENT
041900         CONVERTING SPACES TO ZEROES
042000     INSPECT WS-MONTO-PARTE-DEC
042100         CONVERTING SPACES TO ZEROES
042200*
042300     MOVE WS-MONTO-PARTE-ENT           TO WS-MD-ENTERO            V2T0076 
042400     MOVE WS-MONTO-PARTE-DEC           TO WS-MD-DECIMAL           V2T0076 
042500*
042600     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
042700     IF  MONTO-NEGATIVO
042800         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
042900     END-IF
043000*
043100     .
043200 2420-PARSEAR-MONTO-EXIT.
043300     EXIT.
043400******************************************************************
043500*               2500-CONSTRUIR-PATA-PPAL                         *
043600******************************************************************
043700 2500-CONSTRUIR-PATA-PPAL.
043800*
043900     INITIALIZE V2WC001-PATA-PRINCIPAL
044000     MOVE V2W15-UUID                   TO V2W1-UID
044100     IF  WS-FN-ANO NOT = SPACES                                   V2T0076 
044200         MOVE WS-FECHA-NORMALIZADA      TO V2W1-EXECUTED
044300     END-IF
044400     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
044500     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
044600     IF  ACCION-ES-BUY
044700         MOVE 'BUY'                     TO V2W1-ACTION
044800     ELSE
044900         MOVE 'SELL'                    TO V2W1-ACTION
045000     END-IF
045100     MOVE WS-MONTO-QUANTITY              TO V2W1-QUANTITY
045200     MOVE WS-MONTO-PRICEPERUNIT           TO V2W1-UNIT-PRICE
045300*
045400     WRITE V2WC001-PATA-PRINCIPAL
045500*
045600     .
045700 2500-CONSTRUIR-PATA-PPAL-EXIT.
045800     EXIT.
045900******************************************************************
046000*               2600-CONSTRUIR-PATA-FEE                          *
046100*   REGLA B3: COMISION SIEMPRE EN MONEDA QUOTE                   *
046200******************************************************************
046300 2600-CONSTRUIR-PATA-FEE.
046400*
046500     IF  WS-MONTO-COMMISSION NOT = ZERO
046600         INITIALIZE V2WC002-PATA-RELACIONADA
046700         STRING V2W15-UUID DELIMITED BY SPACE
046800                '-F'    DELIMITED BY SIZE
046900             INTO V2W2-UID
047000         MOVE WS-FECHA-NORMALIZADA       TO V2W2-EXECUTED
047100         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
047200         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
047300         MOVE 'FEE'                      TO V2W2-LEG-TYPE
047400         MOVE WS-MONTO-COMMISSION        TO V2W2-AMOUNT
047500         MOVE WS-QUOTE-CCY               TO V2W2-LEG-CURRENCY
047600         WRITE V2WC002-PATA-RELACIONADA
047700     END-IF
047800*
047900     .
048000 2600-CONSTRUIR-PATA-FEE-EXIT.
048100     EXIT.
048200******************************************************************
048300*               2700-REGISTRAR-PROBLEMA                          *
048400******************************************************************
048500 2700-REGISTRAR-PROBLEMA.
048600*
048700     INITIALIZE V2WC003-PROBLEMA-PARSEO
048800     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
048900     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
049000     MOVE V2W15-UUID (1:64)               TO V2W3-UID-FILA
049100     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
049200     DISPLAY 'V2C015 RECHAZO: ' WS-RAZON-MITAD-1                  V2T0076 
049300*
049400     WRITE V2WC003-PROBLEMA-PARSEO
049500*
049600     .
049700 2700-REGISTRAR-PROBLEMA-EXIT.
049800     EXIT.
049900******************************************************************
050000*               2900-LEER-SIGUIENTE                              *
050100******************************************************************
050200 2900-LEER-SIGUIENTE.
050300*
050400     READ V2F-BITTREX
050500         AT END
050600             SET FIN-ARCHIVO             TO TRUE
050700     END-READ
050800*
050900     .
051000 2900-LEER-SIGUIENTE-EXIT.
051100     EXIT.
051200******************************************************************
051300*                            3000-FIN                            *
051400******************************************************************
051500 3000-FIN.
051600*
051700     CLOSE V2F-BITTREX
051800           V2F-SALIDA-PPAL
051900           V2F-SALIDA-REL
052000           V2F-PROBLEMAS
052100*
052200     DISPLAY 'V2C015 BITTREX - REG. LEIDOS     : '
052300             IN-REG-LEIDOS
052400     DISPLAY 'V2C015 BITTREX - REG. CONVERTIDOS: '
052500             IN-REG-CONVERTIDOS
052600     DISPLAY 'V2C015 BITTREX - REG. RECHAZADOS : '
052700             IN-REG-RECHAZADOS
052800*
052900     .
053000 3000-FIN-EXIT.
053100     EXIT.

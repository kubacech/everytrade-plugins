000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C017                                              *
000400*                                                                *
000500*  FECHA CREACION: 22/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO SHAKEPAY V1 (9 COLUMNAS, CON      *
001600*  ENCABEZADO)                                                   *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO DE SHAKEPAY. UNO DE LOS DOS    *
001900*  LADOS (DEBITADO/ACREDITADO) SIEMPRE TRAE MONEDA FIAT; ESE     *
002000*  LADO DETERMINA LA MONEDA QUOTE Y LA DIRECCION DE LA OPERACION *
002100*  SHAKEPAY NO GENERA NUNCA PATA DE COMISION                     *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002600*  ----------  ---------------  --------  ---------------------- *
002700*  22/03/1999  R.FACTORIA       V2T0005   CREACION ORIGINAL      *
002800*  19/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
002900*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003000*  11/08/1999  R.FACTORIA       V2T0031   QUITA COMAS DE MILES   *
003100*              DE LOS CAMPOS AMOUNT ANTES DE CONVERTIR (REGLA    *
003200*              S2)                                               *
003300*  02/12/2003  J.RONDON         V2T0062   PRECIO UNITARIO A DIEZ *
003400*              DECIMALES CON COMPUTE ROUNDED (REGLA S1)          *
003500*  10/03/2006  L.MENDEZ         V2T0082   CONVIERTE LA BUSQUEDA  *
003600*              DE MONEDA/FIAT EN 2200-VALIDAR-PAR A PARRAFO      *
003700*              CONTADO (SIN PERFORM EN LINEA)                    *
003800******************************************************************
003900******************************************************************
004000*                                                                *
004100*         I D E N T I F I C A T I O N   D I V I S I O N          *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500*
004600 PROGRAM-ID.   V2C017.
004700 AUTHOR.       R FACTORIA.
004800 INSTALLATION. FACTORIA.
004900 DATE-WRITTEN. 22/03/1999.
005000 DATE-COMPILED.
005100 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005200******************************************************************
005300*                                                                *
005400*        E N V I R O N M E N T         D I V I S I O N           *
005500*                                                                *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000*
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500*
006600 FILE-CONTROL.
006700*
006800     SELECT V2F-SHAKEPAY    ASSIGN TO SHAKEP01
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FST-ENTRADA.
007100*
007200     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-FST-SAL-PPAL.
007500*
007600     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-FST-PROBLEMAS.
007900******************************************************************
008000*                                                                *
008100*                D A T A            D I V I S I O N              *
008200*                                                                *
008300******************************************************************
008400 DATA DIVISION.
008500*
008600 FILE SECTION.
008700*
008800 FD  V2F-SHAKEPAY
008900     RECORDING MODE IS F.
009000 01  V2WC017-FILA-SHAKEPAY.
009100     COPY V2WC017.
009200*
009300 FD  V2F-SALIDA-PPAL
009400     RECORDING MODE IS F.
009500 01  V2WC001-PATA-PRINCIPAL.
009600     COPY V2WC001.
009700*
009800 FD  V2F-PROBLEMAS
009900     RECORDING MODE IS F.
010000 01  V2WC003-PROBLEMA-PARSEO.
010100     COPY V2WC003.
010200******************************************************************
010300*         W O R K I N G   S T O R A G E   S E C T I O N          *
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*                  AREA DE VARIABLES AUXILIARES                  *
010800******************************************************************
010900 01  WS-VARIABLES-AUXILIARES.
011000     05  WS-FST-ENTRADA               PIC X(02).
011100     05  WS-FST-SAL-PPAL               PIC X(02).
011200     05  WS-FST-PROBLEMAS              PIC X(02).
011300*
011400     05  WS-BASE-CCY                   PIC X(05).
011500     05  WS-QUOTE-CCY                   PIC X(05).
011600     05  WS-RAZON-RECHAZO               PIC X(80).
011700     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.
011800         10  WS-RAZON-MITAD-1            PIC X(40).
011900         10  WS-RAZON-MITAD-2            PIC X(40).
012000*
012100     05  WS-FECHA-TRABAJO               PIC X(19).
012200     05  WS-FECHA-PIEZAS REDEFINES WS-FECHA-TRABAJO.
012300         10  WS-FP-ANO                   PIC X(04).
012400         10  WS-FP-RESTO                  PIC X(15).
012500*
012600*    AREA PARA QUITAR COMAS DE MILES Y CONVERTIR A COMP-3
012700     05  WS-MONTO-TEXTO                PIC X(18).
012800     05  WS-MONTO-SIN-COMAS             PIC X(18).
012900     05  WS-MONTO-SIN-SIGNO             PIC X(18).
013000     05  WS-MONTO-PARTE-ENT             PIC X(14)
013100                                JUSTIFIED RIGHT.
013200     05  WS-MONTO-PARTE-DEC             PIC X(08).
013300     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
013400     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.
013500         10  WS-MD-ENTERO                 PIC 9(13).
013600         10  WS-MD-DECIMAL                PIC 9(08).
013700     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
013800*
013900     05  WS-MONTO-DEBITADO              PIC S9(13)V9(08) COMP-3.
014000     05  WS-MONTO-ACREDITADO            PIC S9(13)V9(08) COMP-3.
014100     05  WS-PRECIO-UNITARIO         PIC S9(13)V9(10) COMP-3.
014200******************************************************************
014300*                    AREA  DE  SWITCHES                          *
014400******************************************************************
014500 01  SW-SWITCHES.
014600     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
014700         88  FIN-ARCHIVO                        VALUE 'S'.
014800         88  NO-FIN-ARCHIVO                     VALUE 'N'.
014900     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
015000         88  SI-REGISTRO-VALIDO                VALUE 'S'.
015100         88  NO-REGISTRO-VALIDO                VALUE 'N'.
015200     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
015300         88  MONTO-NEGATIVO                     VALUE 'S'.
015400         88  MONTO-POSITIVO                     VALUE 'N'.
015500     05  SW-ACCION-OPERACION            PIC X(01) VALUE SPACE.
015600         88  ACCION-ES-BUY                      VALUE 'C'.
015700         88  ACCION-ES-SELL                     VALUE 'V'.
015800     05  SW-ENC-DEBITO-FIAT             PIC X(01) VALUE 'N'.
015900         88  DEBITO-ES-FIAT                     VALUE 'S'.
016000     05  SW-ENC-CREDITO-FIAT            PIC X(01) VALUE 'N'.
016100         88  CREDITO-ES-FIAT                     VALUE 'S'.
016200     05  SW-ENC-DEBITO-MONEDA           PIC X(01) VALUE 'N'.
016300         88  DEBITO-ES-MONEDA-VALIDA             VALUE 'S'.
016400     05  SW-ENC-CREDITO-MONEDA          PIC X(01) VALUE 'N'.
016500         88  CREDITO-ES-MONEDA-VALIDA            VALUE 'S'.
016600******************************************************************
016700*                        AREA DE CONTANTES                       *
016800******************************************************************
016900 01  CT-CONTANTES.
017000     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C017'.
017100     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
017200     05  CT-MASC-ISO8601                PIC X(08) VALUE
017300                                                'ISO8601 '.
017400******************************************************************
017500*                        AREA DE INDICES                         *
017600******************************************************************
017700 01  IN-INDICES.
017800     05  IN-REG-LEIDOS                  PIC S9(07) COMP
017900                                                 VALUE ZEROES.
018000     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
018100                                                 VALUE ZEROES.
018200     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
018300                                                 VALUE ZEROES.
018400******************************************************************
018500*                    COPYS UTILIZADAS                            *
018600*    V2WC004 TRAE LAS TABLAS DE MONEDAS Y MONEDAS FIAT QUE       *
018700*    TAMBIEN USA LA RUTINA COMPARTIDA V2C900                     *
018800******************************************************************
018900     COPY V2WC900.
019000*
019100     COPY V2WC004.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 MAINLINE.
019600*
019700     PERFORM 1000-INICIO
019800        THRU 1000-INICIO-EXIT
019900*
020000     PERFORM 2000-PROCESO
020100        THRU 2000-PROCESO-EXIT
020200        UNTIL FIN-ARCHIVO
020300*
020400     PERFORM 3000-FIN
020500        THRU 3000-FIN-EXIT
020600*
020700     GOBACK
020800     .
020900******************************************************************
021000*                         1000-INICIO                            *
021100*   EL PRIMER REGISTRO ES EL ENCABEZADO Y SE DESCARTA SIN        *
021200*   VALIDAR (EL FORMATO DEL ENCABEZADO LO FIJA EL LAYOUT FIJO)   *
021300******************************************************************
021400 1000-INICIO.
021500*
021600     OPEN INPUT  V2F-SHAKEPAY
021700     OPEN EXTEND V2F-SALIDA-PPAL
021800     OPEN EXTEND V2F-PROBLEMAS
021900*
022000     IF  WS-FST-ENTRADA NOT = '00'
022100         DISPLAY 'V2C017 - ERROR ABRIENDO ENTRADA: '
022200                 WS-FST-ENTRADA
022300         SET FIN-ARCHIVO               TO TRUE
022400     ELSE
022500         PERFORM 2900-LEER-SIGUIENTE
022600            THRU 2900-LEER-SIGUIENTE-EXIT
022700         PERFORM 2900-LEER-SIGUIENTE
022800            THRU 2900-LEER-SIGUIENTE-EXIT
022900     END-IF
023000*
023100     .
023200 1000-INICIO-EXIT.
023300     EXIT.
023400******************************************************************
023500*                        2000-PROCESO                            *
023600******************************************************************
023700 2000-PROCESO.
023800*
023900     ADD 1                             TO IN-REG-LEIDOS
024000     SET SI-REGISTRO-VALIDO            TO TRUE
024100     MOVE SPACE                         TO SW-ACCION-OPERACION
024200     MOVE SPACES                       TO WS-RAZON-RECHAZO
024300*
024400     PERFORM 2200-VALIDAR-PAR
024500        THRU 2200-VALIDAR-PAR-EXIT
024600*
024700     IF  SI-REGISTRO-VALIDO
024800         PERFORM 2300-VALIDAR-FECHA
024900            THRU 2300-VALIDAR-FECHA-EXIT
025000     END-IF
025100*
025200     IF  SI-REGISTRO-VALIDO
025300         PERFORM 2400-CONVERTIR-MONTOS
025400            THRU 2400-CONVERTIR-MONTOS-EXIT
025500     END-IF
025600*
025700     IF  SI-REGISTRO-VALIDO
025800         PERFORM 2500-CONSTRUIR-PATA-PPAL
025900            THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
026000         ADD 1                         TO IN-REG-CONVERTIDOS
026100     ELSE
026200         PERFORM 2700-REGISTRAR-PROBLEMA
026300            THRU 2700-REGISTRAR-PROBLEMA-EXIT
026400         ADD 1                         TO IN-REG-RECHAZADOS
026500     END-IF
026600*
026700     PERFORM 2900-LEER-SIGUIENTE
026800        THRU 2900-LEER-SIGUIENTE-EXIT
026900*
027000     .
027100 2000-PROCESO-EXIT.
027200     EXIT.
027300******************************************************************
027400*                    2200-VALIDAR-PAR                            *
027500*   REGLA S1: EL LADO (DEBITO/CREDITO) QUE TRAE MONEDA FIAT      *
027600*   MARCA LA MONEDA QUOTE; EL OTRO LADO ES LA BASE (CRIPTO)      *
027700******************************************************************
027800 2200-VALIDAR-PAR.
027900*
028000     MOVE 'N'                           TO SW-ENC-DEBITO-MONEDA
028100     MOVE 'N'                           TO SW-ENC-CREDITO-MONEDA
028200     MOVE 'N'                           TO SW-ENC-DEBITO-FIAT
028300     MOVE 'N'                           TO SW-ENC-CREDITO-FIAT
028400*
028500*    REGLA S1: AMBOS CODIGOS DEBEN SER MONEDAS RECONOCIDAS
028600     SET V2W4-IX-MON                   TO 1
028700     PERFORM 2210-COMPARAR-MONEDA
028800        THRU 2210-COMPARAR-MONEDA-EXIT                         V2T0082
028900        UNTIL V2W4-IX-MON GREATER THAN V2W4-CANT-MONEDAS
029000*
029100*    REGLA S1: EL LADO FIAT MARCA LA MONEDA QUOTE
029200     SET V2W4-IX-FIAT                  TO 1
029300     PERFORM 2220-COMPARAR-FIAT
029400        THRU 2220-COMPARAR-FIAT-EXIT                           V2T0082
029500        UNTIL V2W4-IX-FIAT GREATER THAN V2W4-CANT-FIAT
029600*
029700     EVALUATE TRUE
029800         WHEN NOT DEBITO-ES-MONEDA-VALIDA
029900         OR   NOT CREDITO-ES-MONEDA-VALIDA
030000             SET NO-REGISTRO-VALIDO     TO TRUE
030100             MOVE V2W17-DEBIT-CCY        TO WS-BASE-CCY
030200             MOVE V2W17-CREDIT-CCY       TO WS-QUOTE-CCY
030300         WHEN DEBITO-ES-FIAT AND NOT CREDITO-ES-FIAT
030400             SET ACCION-ES-BUY          TO TRUE
030500             MOVE V2W17-DEBIT-CCY        TO WS-QUOTE-CCY
030600             MOVE V2W17-CREDIT-CCY       TO WS-BASE-CCY
030700         WHEN CREDITO-ES-FIAT AND NOT DEBITO-ES-FIAT
030800             SET ACCION-ES-SELL         TO TRUE
030900             MOVE V2W17-CREDIT-CCY       TO WS-QUOTE-CCY
031000             MOVE V2W17-DEBIT-CCY        TO WS-BASE-CCY
031100         WHEN OTHER
031200             SET NO-REGISTRO-VALIDO     TO TRUE
031300             MOVE V2W17-DEBIT-CCY        TO WS-BASE-CCY
031400             MOVE V2W17-CREDIT-CCY       TO WS-QUOTE-CCY
031500     END-EVALUATE
031600*
031700     IF  NO-REGISTRO-VALIDO
031800         STRING 'Unsupported currency pair: '
031900                WS-BASE-CCY '/' WS-QUOTE-CCY
032000             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
032100     END-IF
032200*
032300     .
032400 2200-VALIDAR-PAR-EXIT.
032500     EXIT.
032600******************************************************************
032700*                   2210-COMPARAR-MONEDA                         *
032800*   CUERPO DEL BARRIDO DE LA TABLA DE MONEDAS, UNA OCURRENCIA     *
032900*   POR INVOCACION (V2T0082 - SIN PERFORM EN LINEA)               *
033000******************************************************************
033100 2210-COMPARAR-MONEDA.
033200*
033300     IF  V2W17-DEBIT-CCY = V2W4-MON-OCU (V2W4-IX-MON)
033400         SET DEBITO-ES-MONEDA-VALIDA TO TRUE
033500     END-IF
033600     IF  V2W17-CREDIT-CCY = V2W4-MON-OCU (V2W4-IX-MON)
033700         SET CREDITO-ES-MONEDA-VALIDA TO TRUE
033800     END-IF
033900     SET V2W4-IX-MON                UP BY 1
034000     .
034100 2210-COMPARAR-MONEDA-EXIT.
034200     EXIT.
034300******************************************************************
034400*                   2220-COMPARAR-FIAT                           *
034500*   CUERPO DEL BARRIDO DE LA TABLA DE FIAT, UNA OCURRENCIA POR     *
034600*   INVOCACION (V2T0082 - SIN PERFORM EN LINEA)                    *
034700******************************************************************
034800 2220-COMPARAR-FIAT.
034900*
035000     IF  V2W17-DEBIT-CCY = V2W4-FIAT-OCU (V2W4-IX-FIAT)
035100         SET DEBITO-ES-FIAT         TO TRUE
035200     END-IF
035300     IF  V2W17-CREDIT-CCY = V2W4-FIAT-OCU (V2W4-IX-FIAT)
035400         SET CREDITO-ES-FIAT        TO TRUE
035500     END-IF
035600     SET V2W4-IX-FIAT               UP BY 1
035700     .
035800 2220-COMPARAR-FIAT-EXIT.
035900     EXIT.
036000******************************************************************
036100*                    2300-VALIDAR-FECHA                          *
036200*   NORMALIZA LA FECHA ISO8601 CON OFFSET NUMERICO POR MEDIO     *
036300*   DE LA RUTINA COMPARTIDA V2C900                               *
036400******************************************************************
036500 2300-VALIDAR-FECHA.
036600*
036700     MOVE V2W17-DATE                    TO V2R9-FECHA-ENTRA
036800     MOVE CT-MASC-ISO8601                TO V2R9-MASCARA-FECHA
036900     SET V2R9-88-VALIDAR-FECHA         TO TRUE
037000*
037100     CALL CT-V2C900                    USING V2WC900-PARAMETROS
037200*
037300     IF  V2R9-88-OK
037400         MOVE V2R9-FECHA-SALE            TO WS-FECHA-TRABAJO
037500     ELSE
037600         SET NO-REGISTRO-VALIDO         TO TRUE
037700         STRING 'Invalid timestamp: ' V2W17-DATE
037800             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
037900     END-IF
038000*
038100     .
038200 2300-VALIDAR-FECHA-EXIT.
038300     EXIT.
038400******************************************************************
038500*                  2400-CONVERTIR-MONTOS                         *
038600*   REGLA S2: LOS CAMPOS AMOUNT PUEDEN TRAER COMAS DE MILES      *
038700******************************************************************
038800 2400-CONVERTIR-MONTOS.
038900*
039000     MOVE V2W17-AMOUNT-DEBITED           TO WS-MONTO-TEXTO
039100     PERFORM 2420-PARSEAR-MONTO
039200        THRU 2420-PARSEAR-MONTO-EXIT
039300     MOVE WS-MONTO-NUM                 TO WS-MONTO-DEBITADO
039400*
039500     MOVE V2W17-AMOUNT-CREDITED          TO WS-MONTO-TEXTO
039600     PERFORM 2420-PARSEAR-MONTO
039700        THRU 2420-PARSEAR-MONTO-EXIT
039800     MOVE WS-MONTO-NUM                 TO WS-MONTO-ACREDITADO
039900*
040000*    REGLA S1: PRECIO UNITARIO A DIEZ DECIMALES
040100     IF  ACCION-ES-BUY
040200         COMPUTE WS-PRECIO-UNITARIO ROUNDED =
040300                 WS-MONTO-DEBITADO / WS-MONTO-ACREDITADO
040400     ELSE
040500         COMPUTE WS-PRECIO-UNITARIO ROUNDED =
040600                 WS-MONTO-ACREDITADO / WS-MONTO-DEBITADO
040700     END-IF
040800*
040900     .
041000 2400-CONVERTIR-MONTOS-EXIT.
041100     EXIT.
041200******************************************************************
041300*                  2420-PARSEAR-MONTO                            *
041400*   QUITA COMAS DE MILES Y CONVIERTE UN MONTO EN TEXTO A UN      *
041500*   CAMPO NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES         *
041600******************************************************************
041700 2420-PARSEAR-MONTO.
041800*
041900     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-COMAS
042000     INSPECT WS-MONTO-SIN-COMAS
042100         REPLACING ALL ',' BY SPACE
042200*
042300     SET MONTO-POSITIVO                TO TRUE
042400     MOVE WS-MONTO-SIN-COMAS             TO WS-MONTO-SIN-SIGNO
042500     IF  WS-MONTO-SIN-COMAS (1:1) = '-'
042600         SET MONTO-NEGATIVO              TO TRUE
042700         MOVE WS-MONTO-SIN-COMAS (2:17)  TO WS-MONTO-SIN-SIGNO
042800     END-IF
042900*
043000     INSPECT WS-MONTO-SIN-SIGNO
043100         CONVERTING SPACES TO ZEROES
043200*
043300     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
043400                                            WS-MONTO-PARTE-DEC
043500     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
043600         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
043700*
043800     INSPECT WS-MONTO-PARTE-ENT
043900         CONVERTING SPACES TO ZEROES
044000     INSPECT WS-MONTO-PARTE-DEC
044100         CONVERTING SPACES TO ZEROES
044200*
044300     MOVE WS-MONTO-PARTE-ENT            TO WS-MD-ENTERO
044400     MOVE WS-MONTO-PARTE-DEC            TO WS-MD-DECIMAL
044500*
044600     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
044700     IF  MONTO-NEGATIVO
044800         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
044900     END-IF
045000*
045100     .
045200 2420-PARSEAR-MONTO-EXIT.
045300     EXIT.
045400******************************************************************
045500*               2500-CONSTRUIR-PATA-PPAL                         *
045600*   REGLA S3: EL UID DE SALIDA SIEMPRE QUEDA EN BLANCO.          *
045700*   REGLA S4: SHAKEPAY NUNCA GENERA PATA DE COMISION NI REBATE   *
045800******************************************************************
045900 2500-CONSTRUIR-PATA-PPAL.
046000*
046100     INITIALIZE V2WC001-PATA-PRINCIPAL
046200     MOVE SPACES                       TO V2W1-UID
046300     IF  WS-FP-ANO = SPACES
046400         MOVE '0000'                     TO WS-FP-ANO
046500     END-IF
046600     MOVE WS-FECHA-TRABAJO               TO V2W1-EXECUTED
046700     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
046800     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
046900     IF  ACCION-ES-BUY
047000         MOVE 'BUY'                     TO V2W1-ACTION
047100         MOVE WS-MONTO-ACREDITADO        TO V2W1-QUANTITY
047200     ELSE
047300         MOVE 'SELL'                    TO V2W1-ACTION
047400         MOVE WS-MONTO-DEBITADO          TO V2W1-QUANTITY
047500     END-IF
047600     MOVE WS-PRECIO-UNITARIO            TO V2W1-UNIT-PRICE
047700*
047800     WRITE V2WC001-PATA-PRINCIPAL
047900*
048000     .
048100 2500-CONSTRUIR-PATA-PPAL-EXIT.
048200     EXIT.
048300******************************************************************
048400*               2700-REGISTRAR-PROBLEMA                          *
048500******************************************************************
048600 2700-REGISTRAR-PROBLEMA.
048700*
048800     INITIALIZE V2WC003-PROBLEMA-PARSEO
048900     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
049000     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
049100     MOVE SPACES                        TO V2W3-UID-FILA
049200     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
049300     DISPLAY 'V2C017 RECHAZO: ' WS-RAZON-MITAD-1
049400*
049500     WRITE V2WC003-PROBLEMA-PARSEO
049600*
049700     .
049800 2700-REGISTRAR-PROBLEMA-EXIT.
049900     EXIT.
050000******************************************************************
050100*               2900-LEER-SIGUIENTE                              *
050200******************************************************************
050300 2900-LEER-SIGUIENTE.
050400*
050500     READ V2F-SHAKEPAY
050600         AT END
050700             SET FIN-ARCHIVO             TO TRUE
050800     END-READ
050900*
051000     .
051100 2900-LEER-SIGUIENTE-EXIT.
051200     EXIT.
051300******************************************************************
051400*                            3000-FIN                            *
051500******************************************************************
051600 3000-FIN.
051700*
051800     CLOSE V2F-SHAKEPAY
051900           V2F-SALIDA-PPAL
052000           V2F-PROBLEMAS
052100*
052200     DISPLAY 'V2C017 SHAKEPAY - REG. LEIDOS     : '
052300             IN-REG-LEIDOS
052400     DISPLAY 'V2C017 SHAKEPAY - REG. CONVERTIDOS: '
052500             IN-REG-CONVERTIDOS
052600     DISPLAY 'V2C017 SHAKEPAY - REG. RECHAZADOS : '
052700             IN-REG-RECHAZADOS
052800*
052900     .
053000 3000-FIN-EXIT.
053100     EXIT.

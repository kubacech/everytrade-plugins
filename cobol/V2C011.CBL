000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C011                                              *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO COINMATE (CSV, ENCABEZADO EN      *
001600*  INGLES O CHECO, 10 COLUMNAS)                                  *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO DE LA CASA DE CAMBIO COINMATE, *
001900*  VALIDA CADA FILA Y ARMA EL CUMULO DE TRANSACCION (PATA        *
002000*  PRINCIPAL DE COMPRA/VENTA MAS, OPCIONALMENTE, UNA PATA DE     *
002100*  COMISION), ESCRIBIENDOLO EN EL FLUJO DE SALIDA COMUN. LAS     *
002200*  FILAS QUE NO PASAN LA VALIDACION SE REGISTRAN EN EL LOG DE    *
002300*  PROBLEMAS DE PARSEO Y NO DETIENEN EL PROCESO.                 *
002400******************************************************************
002500*        L O G    D E   M O D I F I C A C I O N E S              *
002600******************************************************************
002700*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002800*  ----------  ---------------  --------  ---------------------- *
002900*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
003000*  17/05/1999  R.FACTORIA       V2T0007   AGREGA MAPEO QUICK_BUY/*
003100*              QUICK_SELL A BUY/SELL (REGLA C2)                  *
003200*  30/09/2003  J.RONDON         V2T0051   CORRIGE REDONDEO DE LA *
003300*              PATA DE COMISION A DOS DECIMALES (REGLA C3)       *
003400*  09/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
003500*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003600*  14/08/2005  R.FACTORIA       V2T0071   VALIDA Y NORMALIZA LA  *
003700*              FECHA CONTRA V2C900 (DOS FORMATOS DE ENTRADA)     *
003800*  11/03/2006  L.MENDEZ         V2T0083   CORTOCIRCUITA EL       *
003900*              RECHAZO DE FILA EN 2100-VALIDAR-REGISTRO          *
004000******************************************************************
004100******************************************************************
004200*                                                                *
004300*         I D E N T I F I C A T I O N   D I V I S I O N          *
004400*                                                                *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700*
004800 PROGRAM-ID.   V2C011.
004900 AUTHOR.       R FACTORIA.
005000 INSTALLATION. FACTORIA.
005100 DATE-WRITTEN. 12/03/1999.
005200 DATE-COMPILED.
005300 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005400******************************************************************
005500*                                                                *
005600*        E N V I R O N M E N T         D I V I S I O N           *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900*
007000     SELECT V2F-COINMATE    ASSIGN TO COINMT01
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FST-ENTRADA.
007300*
007400     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-FST-SAL-PPAL.
007700*
007800     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-FST-SAL-REL.
008100*
008200     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-FST-PROBLEMAS.
008500******************************************************************
008600*                                                                *
008700*                D A T A            D I V I S I O N              *
008800*                                                                *
008900******************************************************************
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  V2F-COINMATE
009500     RECORDING MODE IS F.
009600 01  V2WC011-FILA-COINMATE.
009700     COPY V2WC011.
009800*
009900 FD  V2F-SALIDA-PPAL
010000     RECORDING MODE IS F.
010100 01  V2WC001-PATA-PRINCIPAL.
010200     COPY V2WC001.
010300*
010400 FD  V2F-SALIDA-REL
010500     RECORDING MODE IS F.
010600 01  V2WC002-PATA-RELACIONADA.
010700     COPY V2WC002.
010800*
010900 FD  V2F-PROBLEMAS
011000     RECORDING MODE IS F.
011100 01  V2WC003-PROBLEMA-PARSEO.
011200     COPY V2WC003.
011300******************************************************************
011400*         W O R K I N G   S T O R A G E   S E C T I O N          *
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*                  AREA DE VARIABLES AUXILIARES                  *
011900******************************************************************
012000 01  WS-VARIABLES-AUXILIARES.
012100     05  WS-FST-ENTRADA               PIC X(02).
012200     05  WS-FST-SAL-PPAL               PIC X(02).
012300     05  WS-FST-SAL-REL                PIC X(02).
012400     05  WS-FST-PROBLEMAS              PIC X(02).
012500*
012600     05  WS-TIPO-MAY                   PIC X(12).
012700     05  WS-ACCION-SALE                PIC X(10).
012800     05  WS-BASE-CCY                   PIC X(05).
012900     05  WS-QUOTE-CCY                   PIC X(05).
013000     05  WS-FEE-CCY                     PIC X(05).
013100     05  WS-RAZON-RECHAZO               PIC X(80).
013200     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.
013300         10  WS-RAZON-MITAD-1             PIC X(40).
013400         10  WS-RAZON-MITAD-2             PIC X(40).
013500     05  WS-FECHA-NORMALIZADA           PIC X(19).
013600     05  WS-FECHA-PIEZAS REDEFINES WS-FECHA-NORMALIZADA.          V2T0071 
013700         10  WS-FN-ANO                    PIC X(04).
013800         10  WS-FN-RESTO                  PIC X(15).
013900*
014000*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
014100     05  WS-MONTO-TEXTO                PIC X(18).
014200     05  WS-MONTO-SIN-SIGNO             PIC X(18).
014300     05  WS-MONTO-PARTE-ENT             PIC X(14)
014400                                JUSTIFIED RIGHT.
014500     05  WS-MONTO-PARTE-DEC             PIC X(08).
014600     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
014700     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.
014800         10  WS-MD-ENTERO                 PIC 9(13).              V2T0071 
014900         10  WS-MD-DECIMAL                PIC 9(08).              V2T0071 
015000     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
015100*
015200     05  WS-MONTO-AMOUNT                PIC S9(13)V9(08) COMP-3.
015300     05  WS-MONTO-PRICE                 PIC S9(13)V9(08) COMP-3.
015400     05  WS-MONTO-FEE                   PIC S9(13)V9(08) COMP-3.
015500******************************************************************
015600*                    AREA  DE  SWITCHES                          *
015700******************************************************************
015800 01  SW-SWITCHES.
015900     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
016000         88  FIN-ARCHIVO                        VALUE 'S'.
016100         88  NO-FIN-ARCHIVO                     VALUE 'N'.
016200     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
016300         88  SI-REGISTRO-VALIDO                VALUE 'S'.
016400         88  NO-REGISTRO-VALIDO                VALUE 'N'.
016500     05  SW-FEE-IGNORADA                PIC X(01) VALUE 'N'.
016600         88  FEE-IGNORADA                       VALUE 'S'.
016700         88  NO-FEE-IGNORADA                    VALUE 'N'.
016800     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
016900         88  MONTO-NEGATIVO                     VALUE 'S'.
017000         88  MONTO-POSITIVO                     VALUE 'N'.
017100******************************************************************
017200*                        AREA DE CONTANTES                       *
017300******************************************************************
017400 01  CT-CONTANTES.
017500     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C011'.
017600     05  CT-STATUS-OK                  PIC X(02) VALUE 'OK'.
017700     05  CT-TIPO-BUY                    PIC X(12) VALUE 'BUY'.
017800     05  CT-TIPO-SELL                   PIC X(12) VALUE 'SELL'.
017900     05  CT-TIPO-QBUY               PIC X(12) VALUE 'QUICK_BUY'.
018000     05  CT-TIPO-QSELL              PIC X(12) VALUE 'QUICK_SELL'.
018100     05  CT-MASC-DDMMAAHM               PIC X(08) VALUE
018200                                                'DDMMAAHM'.
018300     05  CT-MASC-AAMMDDHMS              PIC X(08) VALUE
018400                                                'AAMMDDHM'.
018500     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
018600     05  CT-MINUSCULAS                  PIC X(26) VALUE
018700                           'abcdefghijklmnopqrstuvwxyz'.
018800     05  CT-MAYUSCULAS                  PIC X(26) VALUE
018900                           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019000******************************************************************
019100*                AREA DE MENSAJES                                *
019200******************************************************************
019300 01  ME-MENSAJES-ERROR.
019400     05  ME-STATUS-INVALIDO            PIC X(40) VALUE
019500         'Unsupported status type: '.
019600     05  ME-TIPO-INVALIDO               PIC X(40) VALUE
019700         'Unsupported transaction type: '.
019800******************************************************************
019900*                        AREA DE INDICES                         *
020000******************************************************************
020100 01  IN-INDICES.
020200     05  IN-REG-LEIDOS                  PIC S9(07) COMP
020300                                               VALUE ZEROES.
020400     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
020500                                               VALUE ZEROES.
020600     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
020700                                               VALUE ZEROES.
020800******************************************************************
020900*                    COPYS UTILIZADAS                            *
021000******************************************************************
021100     COPY V2WC900.
021200*
021300 PROCEDURE DIVISION.
021400*
021500 MAINLINE.
021600*
021700     PERFORM 1000-INICIO
021800        THRU 1000-INICIO-EXIT
021900*
022000     PERFORM 2000-PROCESO
022100        THRU 2000-PROCESO-EXIT
022200        UNTIL FIN-ARCHIVO
022300*
022400     PERFORM 3000-FIN
022500        THRU 3000-FIN-EXIT
022600*
022700     GOBACK
022800     .
022900******************************************************************
023000*                         1000-INICIO                            *
023100******************************************************************
023200 1000-INICIO.
023300*
023400     OPEN INPUT  V2F-COINMATE
023500     OPEN EXTEND V2F-SALIDA-PPAL
023600     OPEN EXTEND V2F-SALIDA-REL
023700     OPEN EXTEND V2F-PROBLEMAS
023800*
023900     IF  WS-FST-ENTRADA NOT = '00'
024000         DISPLAY 'V2C011 - ERROR ABRIENDO ENTRADA: '
024100                 WS-FST-ENTRADA
024200         SET FIN-ARCHIVO               TO TRUE
024300     ELSE
024400*        DESCARTA LA LINEA DE ENCABEZADO DEL EXTRACTO
024500         PERFORM 2900-LEER-SIGUIENTE
024600            THRU 2900-LEER-SIGUIENTE-EXIT
024700         PERFORM 2900-LEER-SIGUIENTE
024800            THRU 2900-LEER-SIGUIENTE-EXIT
024900     END-IF
025000*
025100     .
025200 1000-INICIO-EXIT.
025300     EXIT.
025400******************************************************************
025500*                        2000-PROCESO                            *
025600******************************************************************
025700 2000-PROCESO.
025800*
025900     ADD 1                             TO IN-REG-LEIDOS
026000     SET SI-REGISTRO-VALIDO            TO TRUE
026100     SET NO-FEE-IGNORADA                TO TRUE
026200     MOVE SPACES                       TO WS-RAZON-RECHAZO
026300*
026400     PERFORM 2100-VALIDAR-REGISTRO
026500        THRU 2100-VALIDAR-REGISTRO-EXIT
026600*
026700     IF  SI-REGISTRO-VALIDO
026800         PERFORM 2400-CONVERTIR-MONTOS
026900            THRU 2400-CONVERTIR-MONTOS-EXIT
027000         PERFORM 2500-CONSTRUIR-PATA-PPAL
027100            THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
027200         PERFORM 2600-CONSTRUIR-PATA-FEE
027300            THRU 2600-CONSTRUIR-PATA-FEE-EXIT
027400         ADD 1                         TO IN-REG-CONVERTIDOS
027500     ELSE
027600         PERFORM 2700-REGISTRAR-PROBLEMA
027700            THRU 2700-REGISTRAR-PROBLEMA-EXIT
027800         ADD 1                         TO IN-REG-RECHAZADOS
027900     END-IF
028000*
028100     PERFORM 2900-LEER-SIGUIENTE
028200        THRU 2900-LEER-SIGUIENTE-EXIT
028300*
028400     .
028500 2000-PROCESO-EXIT.
028600     EXIT.
028700******************************************************************
028800*                   2100-VALIDAR-REGISTRO                        *
028900*   REGLAS C1, C2 Y VALIDACION DE PAR CONTRA V2C900 (REGLA COMUN)*
029000******************************************************************
029100 2100-VALIDAR-REGISTRO.
029200*
029300*    11/03/2006 L.MENDEZ V2T0083 - CORTOCIRCUITO CON GO TO: UNA
029400*    VEZ RECHAZADA LA FILA NO TIENE SENTIDO SEGUIR VALIDANDO
029500*    PAR NI FECHA DE LA MISMA FILA
029600     IF  V2W11-STATUS (1:2) NOT = CT-STATUS-OK
029700         SET NO-REGISTRO-VALIDO        TO TRUE
029800         STRING ME-STATUS-INVALIDO V2W11-STATUS
029900             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
030000         GO TO 2100-VALIDAR-REGISTRO-EXIT
030100     END-IF
030200*
030300     MOVE V2W11-TYPE                TO WS-TIPO-MAY
030400     INSPECT WS-TIPO-MAY CONVERTING CT-MINUSCULAS
030500                                  TO CT-MAYUSCULAS
030600     EVALUATE TRUE
030700         WHEN WS-TIPO-MAY (1:3) = CT-TIPO-BUY
030800              AND WS-TIPO-MAY NOT = CT-TIPO-QBUY
030900             MOVE CT-TIPO-BUY       TO WS-ACCION-SALE
031000         WHEN WS-TIPO-MAY = CT-TIPO-QBUY
031100             MOVE CT-TIPO-BUY       TO WS-ACCION-SALE
031200         WHEN WS-TIPO-MAY = CT-TIPO-QSELL
031300             MOVE CT-TIPO-SELL      TO WS-ACCION-SALE
031400         WHEN WS-TIPO-MAY (1:4) = CT-TIPO-SELL
031500             MOVE CT-TIPO-SELL      TO WS-ACCION-SALE
031600         WHEN OTHER
031700             SET NO-REGISTRO-VALIDO TO TRUE
031800             STRING ME-TIPO-INVALIDO V2W11-TYPE
031900                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
032000     END-EVALUATE
032100*
032200     IF  NO-REGISTRO-VALIDO
032300         GO TO 2100-VALIDAR-REGISTRO-EXIT
032400     END-IF
032500*
032600     PERFORM 2200-VALIDAR-PAR
032700        THRU 2200-VALIDAR-PAR-EXIT
032800*
032900     IF  NO-REGISTRO-VALIDO
033000         GO TO 2100-VALIDAR-REGISTRO-EXIT
033100     END-IF
033200*
033300     PERFORM 2300-VALIDAR-FECHA
033400        THRU 2300-VALIDAR-FECHA-EXIT
033500*
033600     .
033700 2100-VALIDAR-REGISTRO-EXIT.
033800     EXIT.
033900******************************************************************
034000*                    2200-VALIDAR-PAR                            *
034100*   REGLA C4 (DESPOJA EL SIGNO '$' INICIAL) Y LLAMADA A V2C900   *
034200******************************************************************
034300 2200-VALIDAR-PAR.
034400*
034500     MOVE V2W11-AMOUNT-CCY             TO WS-BASE-CCY
034600     MOVE V2W11-PRICE-CCY              TO WS-QUOTE-CCY
034700     MOVE V2W11-FEE-CCY                TO WS-FEE-CCY
034800*
034900     IF  WS-BASE-CCY (1:1) = '$'
035000         MOVE WS-BASE-CCY (2:4)        TO WS-BASE-CCY
035100     END-IF
035200     IF  WS-QUOTE-CCY (1:1) = '$'
035300         MOVE WS-QUOTE-CCY (2:4)       TO WS-QUOTE-CCY
035400     END-IF
035500     IF  WS-FEE-CCY (1:1) = '$'
035600         MOVE WS-FEE-CCY (2:4)         TO WS-FEE-CCY
035700     END-IF
035800*
035900     SET V2R9-88-VALIDAR-PAR           TO TRUE
036000     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
036100     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
036200*
036300     CALL CT-V2C900                    USING V2WC900-PARAMETROS
036400*
036500     IF  NOT V2R9-88-OK
036600         SET NO-REGISTRO-VALIDO        TO TRUE
036700         STRING 'Unsupported currency pair: '
036800                WS-BASE-CCY '/' WS-QUOTE-CCY
036900             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
037000     END-IF
037100*
037200     .
037300 2200-VALIDAR-PAR-EXIT.
037400     EXIT.
037500******************************************************************
037600*                   2300-VALIDAR-FECHA                           *
037700*   EL EXTRACTO COINMATE TRAE LA FECHA EN DOS FORMATOS POSIBLES: *
037800*   yyyy-MM-dd HH:mm:ss O dd.MM.yyyy HH:mm. SE DISTINGUE POR EL  *
037900*   SEPARADOR EN LA QUINTA POSICION                              *
038000******************************************************************
038100 2300-VALIDAR-FECHA.                                              V2T0071 
038200*
038300     MOVE SPACES                       TO V2R9-FECHA-ENTRA
038400     MOVE V2W11-DATE                   TO V2R9-FECHA-ENTRA (1:19)
038500     MOVE SPACES                       TO V2R9-MASCARA-FECHA
038600     IF  V2W11-DATE (5:1) = '-'
038700         MOVE CT-MASC-AAMMDDHMS        TO V2R9-MASCARA-FECHA
038800     ELSE
038900         MOVE CT-MASC-DDMMAAHM         TO V2R9-MASCARA-FECHA
039000     END-IF
039100     SET V2R9-88-VALIDAR-FECHA         TO TRUE
039200*
039300     CALL CT-V2C900                    USING V2WC900-PARAMETROS
039400*
039500     IF  V2R9-88-OK
039600         MOVE V2R9-FECHA-SALE          TO WS-FECHA-NORMALIZADA
039700     ELSE
039800         SET NO-REGISTRO-VALIDO        TO TRUE
039900         STRING 'Invalid timestamp: ' V2W11-DATE
040000             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
040100     END-IF
040200*
040300     .
040400 2300-VALIDAR-FECHA-EXIT.
040500     EXIT.
040600******************************************************************
040700*                  2400-CONVERTIR-MONTOS                         *
040800******************************************************************
040900 2400-CONVERTIR-MONTOS.
041000*
041100     MOVE V2W11-AMOUNT                 TO WS-MONTO-TEXTO
041200     PERFORM 2450-PARSEAR-MONTO
041300        THRU 2450-PARSEAR-MONTO-EXIT
041400     MOVE WS-MONTO-NUM                 TO WS-MONTO-AMOUNT
041500*
041600     MOVE V2W11-PRICE                  TO WS-MONTO-TEXTO
041700     PERFORM 2450-PARSEAR-MONTO
041800        THRU 2450-PARSEAR-MONTO-EXIT
041900     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICE
042000*
042100     MOVE V2W11-FEE                     TO WS-MONTO-TEXTO
042200     PERFORM 2450-PARSEAR-MONTO
042300        THRU 2450-PARSEAR-MONTO-EXIT
042400     MOVE WS-MONTO-NUM                 TO WS-MONTO-FEE
042500*
042600     IF  WS-MONTO-AMOUNT LESS THAN ZERO
042700         COMPUTE WS-MONTO-AMOUNT = WS-MONTO-AMOUNT * -1
042800     END-IF
042900*
043000     .
043100 2400-CONVERTIR-MONTOS-EXIT.
043200     EXIT.
043300******************************************************************
043400*                  2450-PARSEAR-MONTO                            *
043500*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
043600*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
043700******************************************************************
043800 2450-PARSEAR-MONTO.
043900*
044000     SET MONTO-POSITIVO                TO TRUE
044100     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
044200     IF  WS-MONTO-TEXTO (1:1) = '-'
044300         SET MONTO-NEGATIVO              TO TRUE
044400         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
044500     END-IF
044600*
044700     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
044800                                            WS-MONTO-PARTE-DEC
044900     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
045000         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
045100*
045200*    WS-MONTO-PARTE-ENT ES JUSTIFICADO A LA DERECHA; LOS
045300*    ESPACIOS A LA IZQUIERDA QUEDAN CONVERTIDOS EN CEROS
045400     INSPECT WS-MONTO-PARTE-ENT
045500         CONVERTING SPACES TO ZEROES
045600     INSPECT WS-MONTO-PARTE-DEC
045700         CONVERTING SPACES TO ZEROES
045800*
045900     MOVE WS-MONTO-PARTE-ENT           TO WS-MD-ENTERO
046000     MOVE WS-MONTO-PARTE-DEC           TO WS-MD-DECIMAL
046100*
046200     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
046300     IF  MONTO-NEGATIVO
046400         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
046500     END-IF
046600*
046700     .
046800 2450-PARSEAR-MONTO-EXIT.
046900     EXIT.
047000******************************************************************
047100*               2500-CONSTRUIR-PATA-PPAL                         *
047200******************************************************************
047300 2500-CONSTRUIR-PATA-PPAL.
047400*
047500     INITIALIZE V2WC001-PATA-PRINCIPAL
047600     MOVE V2W11-ID                     TO V2W1-UID
047700     IF  WS-FN-ANO NOT = SPACES                                   V2T0071 
047800         MOVE WS-FECHA-NORMALIZADA      TO V2W1-EXECUTED
047900     END-IF
048000     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
048100     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
048200     MOVE WS-ACCION-SALE                TO V2W1-ACTION
048300     MOVE WS-MONTO-AMOUNT               TO V2W1-QUANTITY
048400     MOVE WS-MONTO-PRICE                TO V2W1-UNIT-PRICE
048500*
048600     WRITE V2WC001-PATA-PRINCIPAL
048700*
048800     .
048900 2500-CONSTRUIR-PATA-PPAL-EXIT.
049000     EXIT.
049100******************************************************************
049200*               2600-CONSTRUIR-PATA-FEE                          *
049300*   REGLA C3: LA PATA DE COMISION SOLO SE ARMA SI FEE <> 0 Y LA  *
049400*   MONEDA DE LA COMISION COINCIDE CON LA MONEDA QUOTE; SI NO    *
049500*   COINCIDE, LA COMISION SE DESCARTA Y SE MARCA EL CUMULO       *
049600******************************************************************
049700 2600-CONSTRUIR-PATA-FEE.
049800*
049900     IF  WS-MONTO-FEE NOT = ZERO
050000         IF  WS-FEE-CCY = WS-QUOTE-CCY
050100             INITIALIZE V2WC002-PATA-RELACIONADA
050200             STRING V2W11-ID '-F'
050300                 DELIMITED BY SIZE INTO V2W2-UID
050400             MOVE WS-FECHA-NORMALIZADA   TO V2W2-EXECUTED
050500             MOVE WS-BASE-CCY            TO V2W2-BASE-CURRENCY
050600             MOVE WS-QUOTE-CCY           TO V2W2-QUOTE-CURRENCY
050700             MOVE 'FEE'                  TO V2W2-LEG-TYPE
050800             COMPUTE V2W2-AMOUNT ROUNDED = WS-MONTO-FEE
050900             MOVE WS-FEE-CCY             TO V2W2-LEG-CURRENCY
051000             WRITE V2WC002-PATA-RELACIONADA
051100         ELSE
051200             SET FEE-IGNORADA            TO TRUE
051300             STRING 'ignored fee: ' WS-FEE-CCY
051400                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
051500             PERFORM 2750-REGISTRAR-AVISO-FEE
051600                THRU 2750-REGISTRAR-AVISO-FEE-EXIT
051700         END-IF
051800     END-IF
051900*
052000     .
052100 2600-CONSTRUIR-PATA-FEE-EXIT.
052200     EXIT.
052300******************************************************************
052400*               2700-REGISTRAR-PROBLEMA                          *
052500******************************************************************
052600 2700-REGISTRAR-PROBLEMA.
052700*
052800     INITIALIZE V2WC003-PROBLEMA-PARSEO
052900     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
053000     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
053100     MOVE V2W11-ID                       TO V2W3-UID-FILA
053200     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
053300*
053400     DISPLAY 'V2C011 RECHAZO: ' WS-RAZON-MITAD-1
053500     WRITE V2WC003-PROBLEMA-PARSEO
053600*
053700     .
053800 2700-REGISTRAR-PROBLEMA-EXIT.
053900     EXIT.
054000******************************************************************
054100*            2750-REGISTRAR-AVISO-FEE                            *
054200*   DEJA CONSTANCIA EN EL LOG DE LA COMISION IGNORADA, SIN       *
054300*   RECHAZAR LA FILA (NO SE CUENTA COMO REGISTRO RECHAZADO)      *
054400******************************************************************
054500 2750-REGISTRAR-AVISO-FEE.
054600*
054700     INITIALIZE V2WC003-PROBLEMA-PARSEO
054800     MOVE CT-PROGRAMA (1:12)             TO V2W3-CASA-CAMBIO
054900     MOVE IN-REG-LEIDOS                   TO V2W3-NUM-REGISTRO
055000     MOVE V2W11-ID                        TO V2W3-UID-FILA
055100     MOVE WS-RAZON-RECHAZO                TO V2W3-RAZON-RECHAZO
055200*
055300     WRITE V2WC003-PROBLEMA-PARSEO
055400*
055500     .
055600 2750-REGISTRAR-AVISO-FEE-EXIT.
055700     EXIT.
055800******************************************************************
055900*               2900-LEER-SIGUIENTE                              *
056000******************************************************************
056100 2900-LEER-SIGUIENTE.
056200*
056300     READ V2F-COINMATE
056400         AT END
056500             SET FIN-ARCHIVO             TO TRUE
056600     END-READ
056700*
056800     .
056900 2900-LEER-SIGUIENTE-EXIT.
057000     EXIT.
057100******************************************************************
057200*                            3000-FIN                            *
057300******************************************************************
057400 3000-FIN.
057500*
057600     CLOSE V2F-COINMATE
057700           V2F-SALIDA-PPAL
057800           V2F-SALIDA-REL
057900           V2F-PROBLEMAS
058000*
058100     DISPLAY 'V2C011 COINMATE - REGISTROS LEIDOS    : '
058200             IN-REG-LEIDOS
058300     DISPLAY 'V2C011 COINMATE - REGISTROS CONVERTIDOS: '
058400             IN-REG-CONVERTIDOS
058500     DISPLAY 'V2C011 COINMATE - REGISTROS RECHAZADOS : '
058600             IN-REG-RECHAZADOS
058700*
058800     .
058900 3000-FIN-EXIT.
059000     EXIT.

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: V2C014                                              *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1999                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
001000*               DE CRIPTOMONEDAS                                 *
001100*                                                                *
001200******************************************************************
001300* DOCUMENTACION.                                                 *
001400* ------------------                                             *
001500* ARCHIVO DE ENTRADA: EXTRACTO EVERYTRADE FORMATO NATIVO V3.1    *
001600*  (12 COLUMNAS, AGREGA ADDRESS_FROM Y ADDRESS_TO)               *
001700* ------------------                                             *
001800* PROCESO GLOBAL: LEE EL EXTRACTO V3.1 DE EVERYTRADE. ES UNA     *
001900*  EVOLUCION DE V2C013 QUE AGREGA LAS ACCIONES DEPOSIT Y         *
002000*  WITHDRAWAL (PATA PRINCIPAL DE TRASPASO, SIN CONTRAPARTIDA DE  *
002100*  PRECIO) Y PERMITE QUE EL SYMBOL VENGA SIN QUOTE (AUTOPAR)     *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
002600*  ----------  ---------------  --------  ---------------------- *
002700*  14/03/1999  R.FACTORIA       V2T0002   CREACION ORIGINAL,     *
002800*              CLONADO DE V2C013 MAS DEPOSIT/WITHDRAWAL          *
002900*  05/07/1999  R.FACTORIA       V2T0021   AUTOPAR CUANDO EL      *
003000*              SYMBOL NO TRAE QUOTE (REGLA E3.1.1)               *
003100*  11/02/1999  M.SUAREZ         V2T0099   AJUSTE Y2K: FECHA DE   *
003200*              LA FILA SE NORMALIZA SIEMPRE CON SIGLO COMPLETO   *
003300*  14/10/2003  J.RONDON         V2T0053   PERMITE COMISION Y     *
003400*              REBATE SOBRE FILAS DE DEPOSITO/RETIRO             *
003500*  11/01/2006  L.MENDEZ         V2T0075   AGREGA PIEZAS REDEFINES*
003600*              ACCION Y RECHAZO SIN ALTERAR EL PARSEO            *
003700*  15/02/2006  L.MENDEZ         V2T0078   EXTIENDE LA VALIDACION *
003800*              DE MONEDA DE COMISION/REBATE A LAS FILAS FEE Y    *
003900*              REBATE INDEPENDIENTES (REGLA E3.5)                *
004000******************************************************************
004100******************************************************************
004200*                                                                *
004300*         I D E N T I F I C A T I O N   D I V I S I O N          *
004400*                                                                *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700*
004800 PROGRAM-ID.   V2C014.
004900 AUTHOR.       R FACTORIA.
005000 INSTALLATION. FACTORIA.
005100 DATE-WRITTEN. 14/03/1999.
005200 DATE-COMPILED.
005300 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.
005400******************************************************************
005500*                                                                *
005600*        E N V I R O N M E N T         D I V I S I O N           *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700*
006800 FILE-CONTROL.
006900*
007000     SELECT V2F-EVERYTRADE  ASSIGN TO EVERYT04
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FST-ENTRADA.
007300*
007400     SELECT V2F-SALIDA-PPAL ASSIGN TO SALPRI01
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-FST-SAL-PPAL.
007700*
007800     SELECT V2F-SALIDA-REL  ASSIGN TO SALREL01
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-FST-SAL-REL.
008100*
008200     SELECT V2F-PROBLEMAS   ASSIGN TO PROBLM01
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-FST-PROBLEMAS.
008500******************************************************************
008600*                                                                *
008700*                D A T A            D I V I S I O N              *
008800*                                                                *
008900******************************************************************
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  V2F-EVERYTRADE
009500     RECORDING MODE IS F.
009600 01  V2WC014-FILA-EVERYTRADE-V31.
009700     COPY V2WC014.
009800*
009900 FD  V2F-SALIDA-PPAL
010000     RECORDING MODE IS F.
010100 01  V2WC001-PATA-PRINCIPAL.
010200     COPY V2WC001.
010300*
010400 FD  V2F-SALIDA-REL
010500     RECORDING MODE IS F.
010600 01  V2WC002-PATA-RELACIONADA.
010700     COPY V2WC002.
010800*
010900 FD  V2F-PROBLEMAS
011000     RECORDING MODE IS F.
011100 01  V2WC003-PROBLEMA-PARSEO.
011200     COPY V2WC003.
011300******************************************************************
011400*         W O R K I N G   S T O R A G E   S E C T I O N          *
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700******************************************************************
011800*                  AREA DE VARIABLES AUXILIARES                  *
011900******************************************************************
012000 01  WS-VARIABLES-AUXILIARES.
012100     05  WS-FST-ENTRADA               PIC X(02).
012200     05  WS-FST-SAL-PPAL               PIC X(02).
012300     05  WS-FST-SAL-REL                PIC X(02).
012400     05  WS-FST-PROBLEMAS              PIC X(02).
012500*
012600     05  WS-ACCION-MAY                 PIC X(10).
012700     05  WS-ACCION-PIEZAS REDEFINES WS-ACCION-MAY.                V2T0075 
012800         10  WS-AM-MITAD-1                PIC X(05).
012900         10  WS-AM-MITAD-2                PIC X(05).
013000     05  WS-BASE-CCY                   PIC X(05).
013100     05  WS-QUOTE-CCY                   PIC X(05).
013200     05  WS-FEE-CCY                     PIC X(05).
013300     05  WS-REBATE-CCY                  PIC X(05).
013400     05  WS-RAZON-RECHAZO               PIC X(80).
013500     05  WS-RAZON-PIEZAS REDEFINES WS-RAZON-RECHAZO.              V2T0075 
013600         10  WS-RAZON-MITAD-1             PIC X(40).
013700         10  WS-RAZON-MITAD-2             PIC X(40).
013800*
013900*    AREA PARA CONVERSION DE MONTOS DE TEXTO A COMP-3
014000     05  WS-MONTO-TEXTO                PIC X(18).
014100     05  WS-MONTO-SIN-SIGNO             PIC X(18).
014200     05  WS-MONTO-PARTE-ENT             PIC X(14)
014300                                JUSTIFIED RIGHT.
014400     05  WS-MONTO-PARTE-DEC             PIC X(08).
014500     05  WS-MONTO-DIGITOS               PIC 9(13)V9(08).
014600     05  WS-MONTO-DIGITOS-PIEZAS REDEFINES WS-MONTO-DIGITOS.      V2T0075 
014700         10  WS-MD-ENTERO                 PIC 9(13).
014800         10  WS-MD-DECIMAL                PIC 9(08).
014900     05  WS-MONTO-NUM                   PIC S9(13)V9(08) COMP-3.
015000*
015100     05  WS-MONTO-QUANTY                PIC S9(13)V9(08) COMP-3.
015200     05  WS-MONTO-PRICE                 PIC S9(13)V9(08) COMP-3.
015300     05  WS-MONTO-FEE                   PIC S9(13)V9(08) COMP-3.
015400     05  WS-MONTO-REBATE                PIC S9(13)V9(08) COMP-3.
015500******************************************************************
015600*                    AREA  DE  SWITCHES                          *
015700******************************************************************
015800 01  SW-SWITCHES.
015900     05  SW-FIN-ARCHIVO                 PIC X(01) VALUE 'N'.
016000         88  FIN-ARCHIVO                        VALUE 'S'.
016100         88  NO-FIN-ARCHIVO                     VALUE 'N'.
016200     05  SW-REGISTRO-VALIDO             PIC X(01) VALUE 'S'.
016300         88  SI-REGISTRO-VALIDO                VALUE 'S'.
016400         88  NO-REGISTRO-VALIDO                VALUE 'N'.
016500     05  SW-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
016600         88  MONTO-NEGATIVO                     VALUE 'S'.
016700         88  MONTO-POSITIVO                     VALUE 'N'.
016800     05  SW-ACCION-CLASE                PIC X(01) VALUE SPACE.
016900         88  ACCION-ES-COMPRAVENTA              VALUE 'P'.
017000         88  ACCION-ES-DEPOSITO                 VALUE 'D'.
017100         88  ACCION-ES-RETIRO                   VALUE 'T'.
017200         88  ACCION-ES-DEP-O-RET              VALUE 'D' 'T'.
017300         88  ACCION-ES-FEE-SOLA                 VALUE 'F'.
017400         88  ACCION-ES-REBATE-SOLA               VALUE 'R'.
017500******************************************************************
017600*                        AREA DE CONTANTES                       *
017700******************************************************************
017800 01  CT-CONTANTES.
017900     05  CT-PROGRAMA                   PIC X(12) VALUE 'V2C014'.
018000     05  CT-ACCION-BUY                  PIC X(10) VALUE 'BUY'.
018100     05  CT-ACCION-SELL                 PIC X(10) VALUE 'SELL'.
018200     05  CT-ACCION-DEPOSIT              PIC X(10) VALUE 'DEPOSIT'.
018300     05  CT-ACCION-WITHDRAW              PIC X(10)
018400                                    VALUE 'WITHDRAWAL'.
018500     05  CT-ACCION-FEE                   PIC X(10) VALUE 'FEE'.
018600     05  CT-ACCION-REBATE                PIC X(10) VALUE 'REBATE'.
018700     05  CT-V2C900                      PIC X(08) VALUE 'V2C900'.
018800     05  CT-MINUSCULAS                  PIC X(26) VALUE
018900                             'abcdefghijklmnopqrstuvwxyz'.
019000     05  CT-MAYUSCULAS                  PIC X(26) VALUE
019100                             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019200******************************************************************
019300*                AREA DE MENSAJES                                *
019400******************************************************************
019500 01  ME-MENSAJES-ERROR.
019600     05  ME-TIPO-INVALIDO              PIC X(40) VALUE
019700         'Unsupported transaction type: '.
019800     05  ME-CANTIDAD-CERO               PIC X(40) VALUE
019900         'Quantity can not be zero.'.
020000     05  ME-PRECIO-CERO                 PIC X(40) VALUE
020100         'Price can not be zero.'.
020200******************************************************************
020300*                        AREA DE INDICES                         *
020400******************************************************************
020500 01  IN-INDICES.
020600     05  IN-REG-LEIDOS                  PIC S9(07) COMP
020700                                                 VALUE ZEROES.
020800     05  IN-REG-CONVERTIDOS             PIC S9(07) COMP
020900                                                 VALUE ZEROES.
021000     05  IN-REG-RECHAZADOS              PIC S9(07) COMP
021100                                                 VALUE ZEROES.
021200******************************************************************
021300*                    COPYS UTILIZADAS                            *
021400******************************************************************
021500     COPY V2WC900.
021600*
021700 PROCEDURE DIVISION.
021800*
021900 MAINLINE.
022000*
022100     PERFORM 1000-INICIO
022200        THRU 1000-INICIO-EXIT
022300*
022400     PERFORM 2000-PROCESO
022500        THRU 2000-PROCESO-EXIT
022600        UNTIL FIN-ARCHIVO
022700*
022800     PERFORM 3000-FIN
022900        THRU 3000-FIN-EXIT
023000*
023100     GOBACK
023200     .
023300******************************************************************
023400*                         1000-INICIO                            *
023500******************************************************************
023600 1000-INICIO.
023700*
023800     OPEN INPUT  V2F-EVERYTRADE
023900     OPEN EXTEND V2F-SALIDA-PPAL
024000     OPEN EXTEND V2F-SALIDA-REL
024100     OPEN EXTEND V2F-PROBLEMAS
024200*
024300     IF  WS-FST-ENTRADA NOT = '00'
024400         DISPLAY 'V2C014 - ERROR ABRIENDO ENTRADA: '
024500                 WS-FST-ENTRADA
024600         SET FIN-ARCHIVO               TO TRUE
024700     ELSE
024800         PERFORM 2900-LEER-SIGUIENTE
024900            THRU 2900-LEER-SIGUIENTE-EXIT
025000     END-IF
025100*
025200     .
025300 1000-INICIO-EXIT.
025400     EXIT.
025500******************************************************************
025600*                        2000-PROCESO                            *
025700******************************************************************
025800 2000-PROCESO.
025900*
026000     ADD 1                             TO IN-REG-LEIDOS
026100     SET SI-REGISTRO-VALIDO            TO TRUE
026200     MOVE SPACE                         TO SW-ACCION-CLASE
026300     MOVE SPACES                       TO WS-RAZON-RECHAZO
026400*
026500     PERFORM 2100-VALIDAR-REGISTRO
026600        THRU 2100-VALIDAR-REGISTRO-EXIT
026700*
026800     IF  SI-REGISTRO-VALIDO
026900         PERFORM 2400-CONVERTIR-MONTOS
027000            THRU 2400-CONVERTIR-MONTOS-EXIT
027100         PERFORM 2450-VALIDAR-MONTOS
027200            THRU 2450-VALIDAR-MONTOS-EXIT
027300     END-IF
027400*
027500     IF  SI-REGISTRO-VALIDO
027600         EVALUATE TRUE
027700             WHEN ACCION-ES-COMPRAVENTA
027800             OR   ACCION-ES-DEP-O-RET
027900                 PERFORM 2500-CONSTRUIR-PATA-PPAL
028000                    THRU 2500-CONSTRUIR-PATA-PPAL-EXIT
028100                 PERFORM 2600-CONSTRUIR-PATA-FEE
028200                    THRU 2600-CONSTRUIR-PATA-FEE-EXIT
028300                 PERFORM 2650-CONSTRUIR-PATA-REBATE
028400                    THRU 2650-CONSTRUIR-PATA-REBATE-EXIT
028500             WHEN ACCION-ES-FEE-SOLA
028600                 PERFORM 2680-CONSTRUIR-FEE-INDEPENDIENTE
028700                    THRU 2680-CONSTRUIR-FEE-INDEPENDIENTE-EXIT
028800             WHEN ACCION-ES-REBATE-SOLA
028900                 PERFORM 2690-CONSTRUIR-REBATE-INDEPEND
029000                    THRU 2690-CONSTRUIR-REBATE-INDEPEND-EXIT
029100         END-EVALUATE
029200     END-IF
029300*
029400     IF  SI-REGISTRO-VALIDO
029500         ADD 1                         TO IN-REG-CONVERTIDOS
029600     ELSE
029700         PERFORM 2700-REGISTRAR-PROBLEMA
029800            THRU 2700-REGISTRAR-PROBLEMA-EXIT
029900         ADD 1                         TO IN-REG-RECHAZADOS
030000     END-IF
030100*
030200     PERFORM 2900-LEER-SIGUIENTE
030300        THRU 2900-LEER-SIGUIENTE-EXIT
030400*
030500     .
030600 2000-PROCESO-EXIT.
030700     EXIT.
030800******************************************************************
030900*                   2100-VALIDAR-REGISTRO                        *
031000*   REGLA DE DETECCION DE ACCION, AMPLIADA CON DEPOSIT/WITHDRAW  *
031100******************************************************************
031200 2100-VALIDAR-REGISTRO.
031300*
031400     MOVE V2W14-ACTION                 TO WS-ACCION-MAY
031500     INSPECT WS-ACCION-MAY CONVERTING CT-MINUSCULAS
031600                                    TO CT-MAYUSCULAS
031700*
031800     EVALUATE TRUE
031900         WHEN WS-ACCION-MAY (1:3) = CT-ACCION-BUY (1:3)
032000         OR   WS-ACCION-MAY (1:4) = CT-ACCION-SELL (1:4)
032100             SET ACCION-ES-COMPRAVENTA  TO TRUE
032200         WHEN WS-ACCION-MAY (1:7) = CT-ACCION-DEPOSIT (1:7)
032300             SET ACCION-ES-DEPOSITO     TO TRUE
032400         WHEN WS-ACCION-MAY (1:10) = CT-ACCION-WITHDRAW (1:10)
032500             SET ACCION-ES-RETIRO       TO TRUE
032600         WHEN WS-ACCION-MAY (1:3) = CT-ACCION-FEE (1:3)
032700             SET ACCION-ES-FEE-SOLA     TO TRUE
032800         WHEN WS-ACCION-MAY (1:6) = CT-ACCION-REBATE (1:6)
032900             SET ACCION-ES-REBATE-SOLA  TO TRUE
033000         WHEN OTHER
033100             SET NO-REGISTRO-VALIDO     TO TRUE
033200             STRING ME-TIPO-INVALIDO V2W14-ACTION
033300                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
033400             DISPLAY 'V2C014 ACCION NO RECONOCIDA:' WS-AM-MITAD-1 V2T0075
033500     END-EVALUATE
033600*
033700     IF  SI-REGISTRO-VALIDO
033800         PERFORM 2200-VALIDAR-PAR
033900            THRU 2200-VALIDAR-PAR-EXIT
034000     END-IF
034100*
034200     .
034300 2100-VALIDAR-REGISTRO-EXIT.
034400     EXIT.
034500******************************************************************
034600*                    2200-VALIDAR-PAR                            *
034700*   REGLA E3.1.1: SI EL SYMBOL NO TRAE QUOTE, SE ASUME AUTOPAR   *
034800******************************************************************
034900 2200-VALIDAR-PAR.
035000*
035100     MOVE SPACES                       TO WS-BASE-CCY
035200                                            WS-QUOTE-CCY
035300     UNSTRING V2W14-SYMBOL DELIMITED BY '/'
035400         INTO WS-BASE-CCY WS-QUOTE-CCY
035500*
035600     IF  WS-QUOTE-CCY = SPACES
035700         MOVE WS-BASE-CCY              TO WS-QUOTE-CCY
035800     END-IF
035900*
036000     SET V2R9-88-VALIDAR-PAR           TO TRUE
036100     MOVE WS-BASE-CCY                  TO V2R9-BASE-ENTRA
036200     MOVE WS-QUOTE-CCY                 TO V2R9-QUOTE-ENTRA
036300*
036400     CALL CT-V2C900                    USING V2WC900-PARAMETROS
036500*
036600     IF  NOT V2R9-88-OK
036700         SET NO-REGISTRO-VALIDO        TO TRUE
036800         STRING 'Unsupported currency pair: '
036900                WS-BASE-CCY '/' WS-QUOTE-CCY
037000             DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
037100     END-IF
037200*
037300     .
037400 2200-VALIDAR-PAR-EXIT.
037500     EXIT.
037600******************************************************************
037700*                  2400-CONVERTIR-MONTOS                         *
037800******************************************************************
037900 2400-CONVERTIR-MONTOS.
038000*
038100     MOVE V2W14-QUANTY                 TO WS-MONTO-TEXTO
038200     PERFORM 2420-PARSEAR-MONTO
038300        THRU 2420-PARSEAR-MONTO-EXIT
038400     MOVE WS-MONTO-NUM                 TO WS-MONTO-QUANTY
038500*
038600     MOVE V2W14-PRICE                  TO WS-MONTO-TEXTO
038700     PERFORM 2420-PARSEAR-MONTO
038800        THRU 2420-PARSEAR-MONTO-EXIT
038900     MOVE WS-MONTO-NUM                 TO WS-MONTO-PRICE
039000*
039100     MOVE V2W14-FEE                      TO WS-MONTO-TEXTO
039200     PERFORM 2420-PARSEAR-MONTO
039300        THRU 2420-PARSEAR-MONTO-EXIT
039400     MOVE WS-MONTO-NUM                 TO WS-MONTO-FEE
039500*
039600     MOVE V2W14-REBATE                   TO WS-MONTO-TEXTO
039700     PERFORM 2420-PARSEAR-MONTO
039800        THRU 2420-PARSEAR-MONTO-EXIT
039900     MOVE WS-MONTO-NUM                 TO WS-MONTO-REBATE
040000*
040100     MOVE V2W14-FEE-CCY                  TO WS-FEE-CCY
040200     MOVE V2W14-REBATE-CCY               TO WS-REBATE-CCY
040300*
040400     .
040500 2400-CONVERTIR-MONTOS-EXIT.
040600     EXIT.
040700******************************************************************
040800*                  2420-PARSEAR-MONTO                            *
040900*   CONVIERTE UN MONTO EN TEXTO (CON PUNTO DECIMAL) A UN CAMPO   *
041000*   NUMERICO EMPACADO CON ESCALA DE OCHO DECIMALES               *
041100******************************************************************
041200 2420-PARSEAR-MONTO.
041300*
041400     SET MONTO-POSITIVO                TO TRUE
041500     MOVE WS-MONTO-TEXTO                TO WS-MONTO-SIN-SIGNO
041600     IF  WS-MONTO-TEXTO (1:1) = '-'
041700         SET MONTO-NEGATIVO              TO TRUE
041800         MOVE WS-MONTO-TEXTO (2:17)      TO WS-MONTO-SIN-SIGNO
041900     END-IF
042000*
042100     MOVE SPACES                       TO WS-MONTO-PARTE-ENT
042200                                            WS-MONTO-PARTE-DEC
042300     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
042400         INTO WS-MONTO-PARTE-ENT WS-MONTO-PARTE-DEC
042500*
042600     INSPECT WS-MONTO-PARTE-ENT
042700         CONVERTING SPACES TO ZEROES
042800     INSPECT WS-MONTO-PARTE-DEC
042900         CONVERTING SPACES TO ZEROES
043000*
043100     MOVE WS-MONTO-PARTE-ENT           TO WS-MD-ENTERO            V2T0075 
043200     MOVE WS-MONTO-PARTE-DEC           TO WS-MD-DECIMAL           V2T0075 
043300*
043400     MOVE WS-MONTO-DIGITOS              TO WS-MONTO-NUM
043500     IF  MONTO-NEGATIVO
043600         COMPUTE WS-MONTO-NUM = WS-MONTO-NUM * -1
043700     END-IF
043800*
043900     .
044000 2420-PARSEAR-MONTO-EXIT.
044100     EXIT.
044200******************************************************************
044300*                 2450-VALIDAR-MONTOS                            *
044400*   REGLA COMUN DE POSITIVIDAD Y REGLAS E3.2/E3.1.2/E3.3/E3.4    *
044500******************************************************************
044600 2450-VALIDAR-MONTOS.
044700*
044800     IF  WS-MONTO-QUANTY LESS THAN ZERO
044900     OR  WS-MONTO-PRICE  LESS THAN ZERO
045000     OR  WS-MONTO-FEE    LESS THAN ZERO
045100     OR  WS-MONTO-REBATE LESS THAN ZERO
045200         SET NO-REGISTRO-VALIDO        TO TRUE
045300         MOVE 'Quantity, price, fee or rebate is negative.'
045400                                        TO WS-RAZON-RECHAZO
045500     END-IF
045600*
045700     IF  SI-REGISTRO-VALIDO AND ACCION-ES-COMPRAVENTA
045800         IF  WS-MONTO-QUANTY = ZERO
045900             SET NO-REGISTRO-VALIDO    TO TRUE
046000             MOVE ME-CANTIDAD-CERO      TO WS-RAZON-RECHAZO
046100         ELSE
046200             IF  WS-MONTO-PRICE = ZERO
046300                 SET NO-REGISTRO-VALIDO TO TRUE
046400                 MOVE ME-PRECIO-CERO     TO WS-RAZON-RECHAZO
046500             END-IF
046600         END-IF
046700     END-IF
046800*
046900     IF  SI-REGISTRO-VALIDO AND ACCION-ES-DEP-O-RET
047000     AND WS-MONTO-QUANTY = ZERO
047100         SET NO-REGISTRO-VALIDO        TO TRUE
047200         MOVE ME-CANTIDAD-CERO          TO WS-RAZON-RECHAZO
047300     END-IF
047400*
047500     IF  SI-REGISTRO-VALIDO
047600     AND (ACCION-ES-COMPRAVENTA OR ACCION-ES-DEP-O-RET
047700            OR ACCION-ES-FEE-SOLA)
047800     AND WS-MONTO-FEE GREATER THAN ZERO
047900         IF  WS-FEE-CCY NOT = WS-BASE-CCY
048000         AND WS-FEE-CCY NOT = WS-QUOTE-CCY
048100             SET NO-REGISTRO-VALIDO    TO TRUE
048200             STRING 'Fee currency ''' WS-FEE-CCY
048300                    ''' differs to base ''' WS-BASE-CCY
048400                    ''' and to quote ''' WS-QUOTE-CCY ''''
048500                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
048600         END-IF
048700     END-IF
048800*
048900     IF  SI-REGISTRO-VALIDO
049000     AND (ACCION-ES-COMPRAVENTA OR ACCION-ES-DEP-O-RET
049100            OR ACCION-ES-REBATE-SOLA)
049200     AND WS-MONTO-REBATE GREATER THAN ZERO
049300         IF  WS-REBATE-CCY NOT = WS-BASE-CCY
049400         AND WS-REBATE-CCY NOT = WS-QUOTE-CCY
049500             SET NO-REGISTRO-VALIDO    TO TRUE
049600             STRING 'Rebate currency ''' WS-REBATE-CCY
049700                    ''' differs to base ''' WS-BASE-CCY
049800                    ''' and to quote ''' WS-QUOTE-CCY ''''
049900                 DELIMITED BY SIZE INTO WS-RAZON-RECHAZO
050000         END-IF
050100     END-IF
050200*
050300     .
050400 2450-VALIDAR-MONTOS-EXIT.
050500     EXIT.
050600******************************************************************
050700*               2500-CONSTRUIR-PATA-PPAL                         *
050800*   REGLA E3.1.2: DEPOSIT USA ADDRESS_FROM, WITHDRAWAL USA       *
050900*   ADDRESS_TO; NINGUNA DE LAS DOS LLEVA PRECIO                  *
051000******************************************************************
051100 2500-CONSTRUIR-PATA-PPAL.
051200*
051300     INITIALIZE V2WC001-PATA-PRINCIPAL
051400     MOVE V2W14-UID                    TO V2W1-UID
051500     MOVE V2W14-DATE (1:19)              TO V2W1-EXECUTED
051600     MOVE WS-BASE-CCY                  TO V2W1-BASE-CURRENCY
051700     MOVE WS-QUOTE-CCY                 TO V2W1-QUOTE-CURRENCY
051800     MOVE WS-MONTO-QUANTY               TO V2W1-QUANTITY
051900*
052000     EVALUATE TRUE
052100         WHEN ACCION-ES-COMPRAVENTA
052200             IF  WS-ACCION-MAY (1:3) = CT-ACCION-BUY (1:3)
052300                 MOVE CT-ACCION-BUY (1:10)  TO V2W1-ACTION
052400             ELSE
052500                 MOVE CT-ACCION-SELL (1:10) TO V2W1-ACTION
052600             END-IF
052700             MOVE WS-MONTO-PRICE        TO V2W1-UNIT-PRICE
052800         WHEN ACCION-ES-DEPOSITO
052900             MOVE CT-ACCION-DEPOSIT (1:10) TO V2W1-ACTION
053000             MOVE V2W14-ADDRESS-FROM    TO V2W1-ADDRESS
053100         WHEN ACCION-ES-RETIRO
053200             MOVE CT-ACCION-WITHDRAW (1:10) TO V2W1-ACTION
053300             MOVE V2W14-ADDRESS-TO      TO V2W1-ADDRESS
053400     END-EVALUATE
053500*
053600     WRITE V2WC001-PATA-PRINCIPAL
053700*
053800     .
053900 2500-CONSTRUIR-PATA-PPAL-EXIT.
054000     EXIT.
054100******************************************************************
054200*               2600-CONSTRUIR-PATA-FEE                          *
054300*   REGLA E3.3: PATA DE COMISION, EL UID LLEVA EL SUFIJO '-F'    *
054400******************************************************************
054500 2600-CONSTRUIR-PATA-FEE.
054600*
054700     IF  WS-MONTO-FEE GREATER THAN ZERO
054800         INITIALIZE V2WC002-PATA-RELACIONADA
054900         STRING V2W14-UID DELIMITED BY SPACE
055000                '-F'    DELIMITED BY SIZE
055100             INTO V2W2-UID
055200         MOVE V2W14-DATE (1:19)          TO V2W2-EXECUTED
055300         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
055400         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
055500         MOVE 'FEE'                      TO V2W2-LEG-TYPE
055600         MOVE WS-MONTO-FEE               TO V2W2-AMOUNT
055700         MOVE WS-FEE-CCY                 TO V2W2-LEG-CURRENCY
055800         WRITE V2WC002-PATA-RELACIONADA
055900     END-IF
056000*
056100     .
056200 2600-CONSTRUIR-PATA-FEE-EXIT.
056300     EXIT.
056400******************************************************************
056500*             2650-CONSTRUIR-PATA-REBATE                        *
056600*   REGLA E3.4: PATA DE REBATE, EL UID LLEVA EL SUFIJO '-F'      *
056700******************************************************************
056800 2650-CONSTRUIR-PATA-REBATE.
056900*
057000     IF  WS-MONTO-REBATE GREATER THAN ZERO
057100         INITIALIZE V2WC002-PATA-RELACIONADA
057200         STRING V2W14-UID DELIMITED BY SPACE
057300                '-F'    DELIMITED BY SIZE
057400             INTO V2W2-UID
057500         MOVE V2W14-DATE (1:19)          TO V2W2-EXECUTED
057600         MOVE WS-BASE-CCY                TO V2W2-BASE-CURRENCY
057700         MOVE WS-QUOTE-CCY               TO V2W2-QUOTE-CURRENCY
057800         MOVE 'REBATE'                   TO V2W2-LEG-TYPE
057900         MOVE WS-MONTO-REBATE            TO V2W2-AMOUNT
058000         MOVE WS-REBATE-CCY              TO V2W2-LEG-CURRENCY
058100         WRITE V2WC002-PATA-RELACIONADA
058200     END-IF
058300*
058400     .
058500 2650-CONSTRUIR-PATA-REBATE-EXIT.
058600     EXIT.
058700******************************************************************
058800*         2680-CONSTRUIR-FEE-INDEPENDIENTE                       *
058900*   REGLA E3.5: FILA INDEPENDIENTE DE SOLO COMISION, UID VERBATIM*
059000******************************************************************
059100 2680-CONSTRUIR-FEE-INDEPENDIENTE.
059200*
059300     INITIALIZE V2WC002-PATA-RELACIONADA
059400     MOVE V2W14-UID                      TO V2W2-UID
059500     MOVE V2W14-DATE (1:19)               TO V2W2-EXECUTED
059600     MOVE WS-BASE-CCY                    TO V2W2-BASE-CURRENCY
059700     MOVE WS-QUOTE-CCY                   TO V2W2-QUOTE-CURRENCY
059800     MOVE 'FEE'                           TO V2W2-LEG-TYPE
059900     MOVE WS-MONTO-FEE                    TO V2W2-AMOUNT
060000     MOVE WS-FEE-CCY                      TO V2W2-LEG-CURRENCY
060100*
060200     WRITE V2WC002-PATA-RELACIONADA
060300*
060400     .
060500 2680-CONSTRUIR-FEE-INDEPENDIENTE-EXIT.
060600     EXIT.
060700******************************************************************
060800*         2690-CONSTRUIR-REBATE-INDEPEND                        *
060900*   REGLA E3.5: FILA INDEPENDIENTE DE SOLO REBATE, UID VERBATIM  *
061000******************************************************************
061100 2690-CONSTRUIR-REBATE-INDEPEND.
061200*
061300     INITIALIZE V2WC002-PATA-RELACIONADA
061400     MOVE V2W14-UID                       TO V2W2-UID
061500     MOVE V2W14-DATE (1:19)                TO V2W2-EXECUTED
061600     MOVE WS-BASE-CCY                     TO V2W2-BASE-CURRENCY
061700     MOVE WS-QUOTE-CCY                    TO V2W2-QUOTE-CURRENCY
061800     MOVE 'REBATE'                        TO V2W2-LEG-TYPE
061900     MOVE WS-MONTO-REBATE                 TO V2W2-AMOUNT
062000     MOVE WS-REBATE-CCY                   TO V2W2-LEG-CURRENCY
062100*
062200     WRITE V2WC002-PATA-RELACIONADA
062300*
062400     .
062500 2690-CONSTRUIR-REBATE-INDEPEND-EXIT.
062600     EXIT.
062700******************************************************************
062800*               2700-REGISTRAR-PROBLEMA                          *
062900******************************************************************
063000 2700-REGISTRAR-PROBLEMA.
063100*
063200     INITIALIZE V2WC003-PROBLEMA-PARSEO
063300     MOVE CT-PROGRAMA (1:12)            TO V2W3-CASA-CAMBIO
063400     MOVE IN-REG-LEIDOS                  TO V2W3-NUM-REGISTRO
063500     MOVE V2W14-UID (1:64)                TO V2W3-UID-FILA
063600     MOVE WS-RAZON-RECHAZO               TO V2W3-RAZON-RECHAZO
063700     DISPLAY 'V2C014 RECHAZO: ' WS-RAZON-MITAD-1                  V2T0075 
063800*
063900     WRITE V2WC003-PROBLEMA-PARSEO
064000*
064100     .
064200 2700-REGISTRAR-PROBLEMA-EXIT.
064300     EXIT.
064400******************************************************************
064500*               2900-LEER-SIGUIENTE                              *
064600******************************************************************
064700 2900-LEER-SIGUIENTE.
064800*
064900     READ V2F-EVERYTRADE
065000         AT END
065100             SET FIN-ARCHIVO             TO TRUE
065200     END-READ
065300*
065400     .
065500 2900-LEER-SIGUIENTE-EXIT.
065600     EXIT.
065700******************************************************************
065800*                            3000-FIN                            *
065900******************************************************************
066000 3000-FIN.
066100*
066200     CLOSE V2F-EVERYTRADE
066300           V2F-SALIDA-PPAL
066400           V2F-SALIDA-REL
066500           V2F-PROBLEMAS
066600*
066700     DISPLAY 'V2C014 EVERYTRADE V3.1 - REG. LEIDOS     : '
066800             IN-REG-LEIDOS
066900     DISPLAY 'V2C014 EVERYTRADE V3.1 - REG. CONVERTIDOS: '
067000             IN-REG-CONVERTIDOS
067100     DISPLAY 'V2C014 EVERYTRADE V3.1 - REG. RECHAZADOS : '
067200             IN-REG-RECHAZADOS
067300*
067400     .
067500 3000-FIN-EXIT.
067600     EXIT.

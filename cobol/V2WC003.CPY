000100******************************************************************
000200*                                                                *
000300*  COPY     : V2WC003                                           *
000400*                                                                *
000500*  APLICACION: V2 - IMPORTACION DE EXTRACTOS DE CASAS DE CAMBIO  *
000600*                                                                *
000700*  DESCRIPCION: REGISTRO DE BITACORA DE PROBLEMAS DE PARSEO,     *
000800*               UNA LINEA POR FILA RECHAZADA DEL EXTRACTO        *
000900*                                                                *
001000******************************************************************
001100*    L O G   D E   M O D I F I C A C I O N E S                   *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET    DESCRIPCION            *
001400*  ----------  ---------------  --------  ---------------------- *
001500*  12/03/1999  R.FACTORIA       V2T0001   CREACION ORIGINAL      *
001600******************************************************************
001700 01  V2WC003-PROBLEMA-PARSEO.
001800     05  V2W3-CASA-CAMBIO            PIC X(12).
001900     05  V2W3-NUM-REGISTRO           PIC 9(08).
002000     05  V2W3-UID-FILA               PIC X(64).
002100     05  V2W3-RAZON-RECHAZO          PIC X(80).
002200     05  FILLER                      PIC X(20).
